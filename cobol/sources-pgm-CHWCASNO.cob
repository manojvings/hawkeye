000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWCASNO.
000500 AUTHOR.         DEREK PRIESTE.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   14 FEB 1986.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE BUILDS THE CASE NUMBER
001200*               PPP-YYYYMMDD-SSSS WHERE PPP IS THE FIRST THREE
001300*               ALPHABETIC CHARACTERS OF THE ORGANIZATION NAME
001400*               (PADDED WITH X), YYYYMMDD IS THE RUN DATE AND
001500*               SSSS IS A FOUR-CHARACTER BASE-36 SUFFIX BUILT
001600*               FROM THE CALLER'S RUN-WIDE PROMOTION SEQUENCE
001700*               NUMBER, SO IT IS UNIQUE WITHIN THE RUN WITHOUT
001800*               RANDOM RETRY.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* HWK0061 14/02/1986 DPRIESTE INITIAL VERSION - REQ HWK-152.
002400*----------------------------------------------------------------*
002500* HWK0094 02/10/2006 MFOO     ORIGINAL VERSION RETRIED A RANDOM
002600*                             SUFFIX UNTIL UNIQUE; REPLACED WITH
002700*                             A DETERMINISTIC BASE-36 SEQUENCE -
002800*                             RANDOM() IS NOT REPEATABLE FOR THE
002900*                             OVERNIGHT RECONCILIATION JOB.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM CHWCASNO **".
005300
005400 01  WK-C-COMMON.
005500     COPY CHWCWS.
005600
005700 01  WK-C-ALPHABET-36        PIC X(36) VALUE
005800     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005900 01  WK-C-ALPHABET-36-R REDEFINES WK-C-ALPHABET-36.
006000     05  WK-C-ALPHA-DIGIT OCCURS 36 TIMES PIC X(01).
006100
006200 01  WK-N-WORK-AREA.
006300     05  WK-N-REMAIN             PIC 9(07) COMP.
006400     05  WK-N-QUOT               PIC 9(07) COMP.
006500     05  WK-N-DIGIT              PIC 9(02) COMP.
006600     05  WK-N-SUF-IX             PIC 9(02) COMP.
006700     05  WK-N-SCAN-IX            PIC 9(02) COMP.
006800     05  WK-N-LETTER-CNT         PIC 9(02) COMP.
006850     05  FILLER                  PIC X(04).
006900
007000 01  WK-C-WORK-AREA.
007100     05  WK-C-PREFIX             PIC X(03) VALUE SPACES.
007200     05  WK-C-SUFFIX             PIC X(04) VALUE SPACES.
007300     05  WK-C-ONE-CHAR           PIC X(01).
007350     05  FILLER                  PIC X(04).
007400
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800     COPY LKCASNO.
007900
008000 EJECT
008100****************************************
008200 PROCEDURE DIVISION USING WK-C-CASNO-RECORD.
008300****************************************
008400 MAIN-MODULE.
008500     PERFORM A000-BUILD-PREFIX
008600        THRU A000-BUILD-PREFIX-EX.
008700     PERFORM B000-BUILD-SUFFIX
008800        THRU B000-BUILD-SUFFIX-EX.
008900     PERFORM C000-ASSEMBLE-CASE-NUMBER
009000        THRU C000-ASSEMBLE-CASE-NUMBER-EX.
009100     EXIT PROGRAM.
009200
009300*-----------------------------------------------------------------
009400 A000-BUILD-PREFIX.
009500*-----------------------------------------------------------------
009600     MOVE    "XXX"       TO WK-C-PREFIX.
009700     MOVE    0           TO WK-N-LETTER-CNT.
009800     MOVE    "0"         TO WK-C-CASNO-ERROR-CD.
009900
010000     PERFORM A010-SCAN-ONE-CHAR
010100        THRU A010-SCAN-ONE-CHAR-EX
010200        VARYING WK-N-SCAN-IX FROM 1 BY 1
010300           UNTIL WK-N-SCAN-IX > 30
010400              OR WK-N-LETTER-CNT = 3.
010500
010600 A000-BUILD-PREFIX-EX.
010700     EXIT.
010800
010900*-----------------------------------------------------------------
011000 A010-SCAN-ONE-CHAR.
011100*-----------------------------------------------------------------
011200     MOVE    WK-C-CASNO-ORG-NAME (WK-N-SCAN-IX : 1)
011300                             TO WK-C-ONE-CHAR.
011400     IF      WK-C-ONE-CHAR IS ALPHABETIC
011500             ADD 1 TO WK-N-LETTER-CNT
011600             INSPECT WK-C-ONE-CHAR CONVERTING
011700                     "abcdefghijklmnopqrstuvwxyz"
011800                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011900             MOVE WK-C-ONE-CHAR
012000                  TO WK-C-PREFIX (WK-N-LETTER-CNT : 1).
012100
012200 A010-SCAN-ONE-CHAR-EX.
012300     EXIT.
012400
012500*-----------------------------------------------------------------
012600*    CONVERT THE RUN-WIDE SEQUENCE NUMBER TO A FOUR-DIGIT
012700*    BASE-36 SUFFIX, LEAST SIGNIFICANT DIGIT FIRST.
012800*-----------------------------------------------------------------
012900 B000-BUILD-SUFFIX.                                               HWK0094
013000*-----------------------------------------------------------------
013100     MOVE    "0000"          TO WK-C-SUFFIX.
013200     COMPUTE WK-N-REMAIN = WK-N-CASNO-SEQ-NO - 1.
013300
013400     PERFORM B010-EXTRACT-DIGIT
013500        THRU B010-EXTRACT-DIGIT-EX
013600        VARYING WK-N-SUF-IX FROM 4 BY -1
013700           UNTIL WK-N-SUF-IX < 1.
013800
013900 B000-BUILD-SUFFIX-EX.
014000     EXIT.
014100
014200*-----------------------------------------------------------------
014300 B010-EXTRACT-DIGIT.
014400*-----------------------------------------------------------------
014500     DIVIDE  WK-N-REMAIN BY 36
014600             GIVING WK-N-QUOT
014700             REMAINDER WK-N-DIGIT.
014800     MOVE    WK-C-ALPHA-DIGIT (WK-N-DIGIT + 1)
014900                             TO WK-C-SUFFIX (WK-N-SUF-IX : 1).
015000     MOVE    WK-N-QUOT               TO WK-N-REMAIN.
015100
015200 B010-EXTRACT-DIGIT-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600 C000-ASSEMBLE-CASE-NUMBER.
015700*-----------------------------------------------------------------
015800     MOVE    SPACES              TO WK-C-CASNO-CASE-NUMBER.
015900     MOVE    WK-C-PREFIX         TO WK-C-CASNO-CASE-NUMBER (1:3).
016000     MOVE    "-"                 TO WK-C-CASNO-CASE-NUMBER (4:1).
016100     MOVE    WK-C-CASNO-RUN-DATE TO WK-C-CASNO-CASE-NUMBER (5:8).
016200     MOVE    "-"                 TO WK-C-CASNO-CASE-NUMBER (13:1).
016300     MOVE    WK-C-SUFFIX         TO WK-C-CASNO-CASE-NUMBER (14:4).
016400
016500 C000-ASSEMBLE-CASE-NUMBER-EX.
016600     EXIT.
016700
016800******************************************************************
016900************** END OF PROGRAM SOURCE -  CHWCASNO ***************
017000******************************************************************
