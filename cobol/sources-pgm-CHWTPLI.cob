000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWTPLI.
000500 AUTHOR.         DEREK PRIESTE.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   14 FEB 1986.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STAMP OUT A CASE
001200*               FROM A CASE TEMPLATE - TITLE PREFIXING, TAG AND
001300*               SEVERITY/TLP DEFAULTING, TASK GENERATION WITH
001400*               CALENDAR-CORRECT DUE-DATE OFFSETS, AND USAGE-
001500*               COUNT INCREMENT.  CARRIES FORWARD THE OLD
001600*               TRFVGLAC DERIVE-THEN-WRITE-CHILD-RECORDS HABIT.
001700*
001800*-----------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------*
002100* HWK0061 14/02/1986 DPRIESTE INITIAL VERSION - REQ HWK-152.
002200*-----------------------------------------------------------*
002300* HWK0093 30/09/2006 MFOO     EXPANDED TASK GROUP TO 3
002400*                             OCCURRENCES.
002500*-----------------------------------------------------------*
002600* HWK0111 22/04/2011 CLYNCH   TICKET HWK-486 - CALLER NOW HANDS
002700*                             OVER THE RAW TPLFILE ROW; THIS
002800*                             ROUTINE NO LONGER RE-READS TPLFILE
002900*                             ITSELF.
003000*-----------------------------------------------------------*
003100* HWK0140 02/05/2013 CLYNCH   TICKET HWK-690 - DUE-DATE OFFSET
003200*                             ARITHMETIC MADE CALENDAR-CORRECT
003300*                             (LEAP YEARS) INSTEAD OF THE OLD
003400*                             30-DAYS-A-MONTH APPROXIMATION.
003500*-----------------------------------------------------------*
003510* HWK0153 06/03/2015 CLYNCH   B210 NOW STAMPS EVERY GENERATED
003520*                             TASK WITH THE REQUEST'S ASSIGNEE -
003530*                             TASKS WERE COMING BACK WITH NO
003540*                             ASSIGNEE AT ALL (AUDIT FINDING
003550*                             HWK-611).
003560*-----------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM CHWTPLI **".
006000
006100 01  WK-C-COMMON.
006200     COPY CHWCWS.
006300
006400* -------- DAYS-IN-MONTH TABLE, REDEFINED FOR SUBSCRIPTING -------*
006500 01  WK-N-DAYS-IN-MONTH-TABLE.
006600     05  FILLER                      PIC 9(02) VALUE 31.
006700     05  FILLER                      PIC 9(02) VALUE 28.
006800     05  FILLER                      PIC 9(02) VALUE 31.
006900     05  FILLER                      PIC 9(02) VALUE 30.
007000     05  FILLER                      PIC 9(02) VALUE 31.
007100     05  FILLER                      PIC 9(02) VALUE 30.
007200     05  FILLER                      PIC 9(02) VALUE 31.
007300     05  FILLER                      PIC 9(02) VALUE 31.
007400     05  FILLER                      PIC 9(02) VALUE 30.
007500     05  FILLER                      PIC 9(02) VALUE 31.
007600     05  FILLER                      PIC 9(02) VALUE 30.
007700     05  FILLER                      PIC 9(02) VALUE 31.
007800 01  WK-N-DAYS-IN-MONTH-R REDEFINES WK-N-DAYS-IN-MONTH-TABLE.
007900     05  WK-N-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
008000
008100 01  WK-C-DATE-WORK-AREA.
008200     05  WK-N-DATE-CCYY              PIC 9(04).
008300     05  WK-N-DATE-MM                PIC 9(02).
008400     05  WK-N-DATE-DD                PIC 9(02).
008500     05  WK-N-DATE-9-R REDEFINES WK-C-DATE-WORK-AREA.
008600         10  FILLER                  PIC 9(08).
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-DAYS-REMAIN            PIC 9(05) COMP.
009000     05  WK-N-DAYS-IN-CURR-MONTH     PIC 9(02) COMP.
009100     05  WK-N-SCAN-IX                PIC 9(02) COMP.
009200     05  WK-N-TAG-IX                 PIC 9(02) COMP.
009300     05  WK-N-OUT-LEN                PIC 9(02) COMP.
009350     05  FILLER                      PIC X(04).
009400
009500 01  WK-C-WORK-AREA.
009600     05  WK-C-MERGED-TAGS            PIC X(70) VALUE SPACES.
009700     05  WK-C-ONE-TAG                PIC X(20) VALUE SPACES.
009800     05  WK-C-REMAIN-TAGS            PIC X(40) VALUE SPACES.
009900     05  WK-N-MERGED-LEN             PIC 9(02) COMP.
010000     05  WK-C-ALREADY-PRESENT-SW     PIC X(01) VALUE "N".
010050     05  FILLER                      PIC X(04).
010100
010200*****************
010300 LINKAGE SECTION.
010400*****************
010500     COPY LKTPL.
010600
010700 EJECT
010800*****************************************************
010900 PROCEDURE DIVISION USING WK-C-TPLI-REQUEST
011000                           WK-C-TPLI-RESPONSE.
011100*****************************************************
011200 MAIN-MODULE.
011300     PERFORM A000-VALIDATE-TEMPLATE
011400        THRU A000-VALIDATE-TEMPLATE-EX.
011500     IF      WK-C-TPLI-INVALID
011600             GO TO MAIN-MODULE-EX.
011700
011800     PERFORM B000-BUILD-TITLE     THRU B000-BUILD-TITLE-EX.
011900     PERFORM B050-BUILD-SEV-TLP   THRU B050-BUILD-SEV-TLP-EX.
012000     PERFORM B100-MERGE-TAGS      THRU B100-MERGE-TAGS-EX.
012100     PERFORM B200-BUILD-TASKS     THRU B200-BUILD-TASKS-EX.
012200
012300     COMPUTE WK-N-TPLI-OUT-USAGE-COUNT =
012400             WK-N-TPLI-TPL-USAGE-COUNT + 1.
012500
012600 MAIN-MODULE-EX.
012700     EXIT PROGRAM.
012800
012900*-----------------------------------------------------------------
013000*    TEMPLATE MUST BELONG TO THE CASE'S ORGANIZATION AND BE
013100*    ACTIVE.
013200*-----------------------------------------------------------------
013300 A000-VALIDATE-TEMPLATE.
013400*-----------------------------------------------------------------
013500     SET     WK-C-TPLI-VALID         TO TRUE.
013600     MOVE    "00"                    TO WK-C-TPLI-ERROR-CD.
013700
013800     IF      WK-C-TPLI-TPL-ORG-ID NOT = WK-C-TPLI-REQ-ORG-ID      HWK0111
013900             SET WK-C-TPLI-INVALID   TO TRUE
014000             MOVE "01"               TO WK-C-TPLI-ERROR-CD
014100             GO TO A000-VALIDATE-TEMPLATE-EX.
014200
014300     IF      WK-C-TPLI-TPL-ACTIVE NOT = "Y"
014400             SET WK-C-TPLI-INVALID   TO TRUE
014500             MOVE "02"               TO WK-C-TPLI-ERROR-CD.
014600
014700 A000-VALIDATE-TEMPLATE-EX.
014800     EXIT.
014900
015000*-----------------------------------------------------------------
015100*    TITLE: PREFIX ": " REQUEST-TITLE WHEN THE TEMPLATE CARRIES
015200*    A NON-BLANK PREFIX; OTHERWISE THE REQUEST TITLE AS-IS.
015300*-----------------------------------------------------------------
015400 B000-BUILD-TITLE.
015500*-----------------------------------------------------------------
015600     MOVE    SPACES                  TO WK-C-TPLI-OUT-TITLE.
015700
015800     IF      WK-C-TPLI-TPL-TITLE-PREFIX = SPACES
015900             MOVE WK-C-TPLI-REQ-TITLE  TO WK-C-TPLI-OUT-TITLE
016000             GO TO B000-BUILD-TITLE-EX.
016100
016200     STRING  WK-C-TPLI-TPL-TITLE-PREFIX  DELIMITED BY SPACE
016300             ": "                        DELIMITED BY SIZE
016400             WK-C-TPLI-REQ-TITLE         DELIMITED BY SIZE
016500             INTO WK-C-TPLI-OUT-TITLE.
016600
016700 B000-BUILD-TITLE-EX.
016800     EXIT.
016900
017000*-----------------------------------------------------------------
017100*    SEVERITY = REQUEST IF GIVEN, ELSE TEMPLATE IF GIVEN, ELSE
017200*    MEDIUM.  TLP = REQUEST IF GIVEN, ELSE TEMPLATE IF GIVEN,
017300*    ELSE AMBER.
017400*-----------------------------------------------------------------
017500 B050-BUILD-SEV-TLP.
017600*-----------------------------------------------------------------
017700     IF      WK-C-TPLI-REQ-SEVERITY NOT = SPACE
017800             MOVE WK-C-TPLI-REQ-SEVERITY TO WK-C-TPLI-OUT-SEVERITY
017900     ELSE
018000     IF      WK-C-TPLI-TPL-SEVERITY NOT = SPACE
018100             MOVE WK-C-TPLI-TPL-SEVERITY TO WK-C-TPLI-OUT-SEVERITY
018200     ELSE
018300             MOVE "M"                    TO WK-C-TPLI-OUT-SEVERITY.
018400
018500     IF      WK-C-TPLI-REQ-TLP NOT = SPACE
018600             MOVE WK-C-TPLI-REQ-TLP      TO WK-C-TPLI-OUT-TLP
018700     ELSE
018800     IF      WK-C-TPLI-TPL-TLP NOT = SPACE
018900             MOVE WK-C-TPLI-TPL-TLP      TO WK-C-TPLI-OUT-TLP
019000     ELSE
019100             MOVE "A"                    TO WK-C-TPLI-OUT-TLP.
019200
019300 B050-BUILD-SEV-TLP-EX.
019400     EXIT.
019500
019600*-----------------------------------------------------------------
019700*    TAGS = UNION OF TEMPLATE TAGS AND REQUEST TAGS, DEDUPED,
019800*    SEMICOLON-DELIMITED.  TEMPLATE TAGS GO IN FIRST SO THE
019900*    CATEGORY TAG THE TEMPLATE WAS BUILT AROUND (PHISHING,
020000*    MALWARE, ETC) ALWAYS SORTS TO THE FRONT OF THE LIST FOR THE
020050*    ANALYST; ANY REQUEST TAG NOT ALREADY PRESENT IS APPENDED
020060*    BEHIND IT.
020100*-----------------------------------------------------------------
020200 B100-MERGE-TAGS.
020300*-----------------------------------------------------------------
020400     MOVE    SPACES                  TO WK-C-MERGED-TAGS.
020500     MOVE    WK-C-TPLI-TPL-TAGS      TO WK-C-MERGED-TAGS (1:30).
020600     MOVE    WK-C-TPLI-REQ-TAGS      TO WK-C-REMAIN-TAGS.
020700
020800     PERFORM B110-MERGE-ONE-REQ-TAG
020900        THRU B110-MERGE-ONE-REQ-TAG-EX
021000        UNTIL WK-C-REMAIN-TAGS = SPACES.
021100
021200     MOVE    WK-C-MERGED-TAGS        TO WK-C-TPLI-OUT-TAGS.
021300
021400 B100-MERGE-TAGS-EX.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800*    PEEL THE NEXT SEMICOLON-DELIMITED TAG OFF WK-C-REMAIN-TAGS
021900*    AND, IF NOT ALREADY PRESENT IN WK-C-MERGED-TAGS, APPEND IT.
022000*-----------------------------------------------------------------
022100 B110-MERGE-ONE-REQ-TAG.
022200*-----------------------------------------------------------------
022300     UNSTRING WK-C-REMAIN-TAGS DELIMITED BY ";"
022400             INTO WK-C-ONE-TAG
022500             WITH POINTER WK-N-SCAN-IX.
022600
022700     MOVE    SPACES                  TO WK-C-REMAIN-TAGS.
022800     IF      WK-N-SCAN-IX NOT > 40
022900             MOVE WK-C-TPLI-REQ-TAGS (WK-N-SCAN-IX : 40 -
023000                  WK-N-SCAN-IX + 1)   TO WK-C-REMAIN-TAGS.
023100     MOVE    1                       TO WK-N-SCAN-IX.
023200
023300     IF      WK-C-ONE-TAG = SPACES
023400             GO TO B110-MERGE-ONE-REQ-TAG-EX.
023500
023600     MOVE    "N"                     TO WK-C-ALREADY-PRESENT-SW.
023700     PERFORM C100-FIND-MERGED-LEN
023800        THRU C100-FIND-MERGED-LEN-EX.
023900     IF      WK-C-MERGED-TAGS (1:WK-N-MERGED-LEN) = SPACES
024000             MOVE WK-C-ONE-TAG       TO WK-C-MERGED-TAGS (1:20)
024100             GO TO B110-MERGE-ONE-REQ-TAG-EX.
024200
024300     PERFORM C110-TEST-TAG-PRESENT
024400        THRU C110-TEST-TAG-PRESENT-EX.
024500
024600     IF      WK-C-ALREADY-PRESENT-SW = "N"
024700             STRING WK-C-MERGED-TAGS (1:WK-N-MERGED-LEN)
024800                                 DELIMITED BY SIZE
024900                    ";"          DELIMITED BY SIZE
025000                    WK-C-ONE-TAG DELIMITED BY SPACE
025100                    INTO WK-C-MERGED-TAGS.
025200
025300 B110-MERGE-ONE-REQ-TAG-EX.
025400     EXIT.
025500
025600*-----------------------------------------------------------------
025700 C100-FIND-MERGED-LEN.
025800*-----------------------------------------------------------------
025900     MOVE    ZERO                    TO WK-N-MERGED-LEN.
026000     PERFORM C101-TEST-ONE-CHAR
026100        THRU C101-TEST-ONE-CHAR-EX
026200        VARYING WK-N-TAG-IX FROM 70 BY -1
026300           UNTIL WK-N-TAG-IX < 1
026400              OR WK-N-MERGED-LEN NOT = ZERO.
026500
026600 C100-FIND-MERGED-LEN-EX.
026700     EXIT.
026800
026900 C101-TEST-ONE-CHAR.
027000     IF      WK-C-MERGED-TAGS (WK-N-TAG-IX : 1) NOT = SPACE
027100             MOVE WK-N-TAG-IX        TO WK-N-MERGED-LEN.
027200
027300 C101-TEST-ONE-CHAR-EX.
027400     EXIT.
027500
027600*-----------------------------------------------------------------
027700*    IS WK-C-ONE-TAG ALREADY ONE OF THE SEMICOLON-DELIMITED
027800*    ENTRIES IN WK-C-MERGED-TAGS (1:WK-N-MERGED-LEN)?  A CRUDE
027900*    BUT SUFFICIENT CHECK GIVEN THE SMALL, SHORT TAG VOCABULARY -
028000*    A PADDED-TAG SUBSTRING SEARCH BRACKETED BY DELIMITERS.
028100*-----------------------------------------------------------------
028200 C110-TEST-TAG-PRESENT.
028300*-----------------------------------------------------------------
028400     MOVE    "N"                     TO WK-C-ALREADY-PRESENT-SW.
028500     PERFORM C120-TEST-ONE-START-POS
028600        THRU C120-TEST-ONE-START-POS-EX
028700        VARYING WK-N-TAG-IX FROM 1 BY 1
028800           UNTIL WK-N-TAG-IX > WK-N-MERGED-LEN
028900              OR WK-C-ALREADY-PRESENT-SW = "Y".
029000
029100 C110-TEST-TAG-PRESENT-EX.
029200     EXIT.
029300
029400 C120-TEST-ONE-START-POS.
029500     IF      WK-N-TAG-IX = 1
029600        OR   WK-C-MERGED-TAGS (WK-N-TAG-IX - 1 : 1) = ";"
029700             IF WK-C-MERGED-TAGS (WK-N-TAG-IX : 20) = WK-C-ONE-TAG
029800                     MOVE "Y" TO WK-C-ALREADY-PRESENT-SW.
029900
030000 C120-TEST-ONE-START-POS-EX.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400*    TASKS: FOR EACH TASK TEMPLATE, IN ASCENDING ORDER INDEX,
030500*    BUILD A PENDING TASK WITH ITS TITLE AND DUE DATE = RUN
030600*    DATE + OFFSET DAYS (999 = NO DUE DATE).
030700*-----------------------------------------------------------------
030800 B200-BUILD-TASKS.
030900*-----------------------------------------------------------------
031000     MOVE    WK-N-TPLI-TPL-TASK-COUNT TO WK-N-TPLI-OUT-TASK-COUNT.
031100
031200     PERFORM B210-BUILD-ONE-TASK
031300        THRU B210-BUILD-ONE-TASK-EX
031400        VARYING WK-N-SCAN-IX FROM 1 BY 1
031500           UNTIL WK-N-SCAN-IX > WK-N-TPLI-OUT-TASK-COUNT.
031600
031700 B200-BUILD-TASKS-EX.
031800     EXIT.
031900
032000*-----------------------------------------------------------------
032100 B210-BUILD-ONE-TASK.
032200*-----------------------------------------------------------------
032300     MOVE    WK-C-TPLI-TPL-TASK-TITLE (WK-N-SCAN-IX)
032400                             TO WK-C-TPLI-OUT-TASK-TITLE
032500                                (WK-N-SCAN-IX).
032600     MOVE    WK-N-TPLI-TPL-TASK-ORDER-IX (WK-N-SCAN-IX)
032700                             TO WK-N-TPLI-OUT-TASK-ORDER-IX
032800                                (WK-N-SCAN-IX).
032850*                        HWK0153 - RULE U5.5 - A GENERATED TASK
032860*                        HAS NO ASSIGNEE OF ITS OWN, SO IT DEFAULTS
032870*                        TO WHOEVER THE CASE ITSELF IS ASSIGNED TO.
032880     MOVE    WK-C-TPLI-REQ-ASSIGNEE  TO WK-N-TPLI-OUT-TASK-ASSIGNEE
032890                                (WK-N-SCAN-IX).
032900
033000     IF      WK-N-TPLI-TPL-TASK-DUE-OFF (WK-N-SCAN-IX) = 999
033100             MOVE ZERO       TO WK-N-TPLI-OUT-TASK-DUE-DATE
033200                                (WK-N-SCAN-IX)
033300             GO TO B210-BUILD-ONE-TASK-EX.
033400
033500     MOVE    WK-C-TPLI-REQ-RUN-DATE  TO WK-C-DATE-WORK-AREA.
033600     MOVE    WK-N-TPLI-TPL-TASK-DUE-OFF (WK-N-SCAN-IX)
033700                             TO WK-N-DAYS-REMAIN.
033800     PERFORM C000-ADD-DAYS-TO-DATE
033900        THRU C000-ADD-DAYS-TO-DATE-EX.
034000     MOVE    WK-C-DATE-WORK-AREA
034100                             TO WK-N-TPLI-OUT-TASK-DUE-DATE
034200                                (WK-N-SCAN-IX).
034300
034400 B210-BUILD-ONE-TASK-EX.
034500     EXIT.
034600
034700*-----------------------------------------------------------------
034800*    ADD WK-N-DAYS-REMAIN DAYS TO WK-C-DATE-WORK-AREA, ROLLING
034900*    THE DATE FORWARD ONE MONTH AT A TIME SO FEBRUARY AND LEAP
035000*    YEARS COME OUT RIGHT.  NO INTRINSIC FUNCTIONS ARE USED ON
035100*    THIS SHOP'S COMPILER.
035200*-----------------------------------------------------------------
035300 C000-ADD-DAYS-TO-DATE.                                           HWK0140
035400*-----------------------------------------------------------------
035500     PERFORM C010-ADVANCE-ONE-DAY
035600        THRU C010-ADVANCE-ONE-DAY-EX
035700        VARYING WK-N-TAG-IX FROM 1 BY 1
035800           UNTIL WK-N-TAG-IX > WK-N-DAYS-REMAIN.
035900
036000 C000-ADD-DAYS-TO-DATE-EX.
036100     EXIT.
036200
036300*-----------------------------------------------------------------
036400 C010-ADVANCE-ONE-DAY.
036500*-----------------------------------------------------------------
036600     PERFORM C020-DAYS-IN-CURR-MONTH
036700        THRU C020-DAYS-IN-CURR-MONTH-EX.
036800
036900     IF      WK-N-DATE-DD < WK-N-DAYS-IN-CURR-MONTH
037000             ADD 1               TO WK-N-DATE-DD
037100             GO TO C010-ADVANCE-ONE-DAY-EX.
037200
037300     MOVE    1                   TO WK-N-DATE-DD.
037400     IF      WK-N-DATE-MM < 12
037500             ADD 1               TO WK-N-DATE-MM
037600     ELSE
037700             MOVE 1              TO WK-N-DATE-MM
037800             ADD 1               TO WK-N-DATE-CCYY.
037900
038000 C010-ADVANCE-ONE-DAY-EX.
038100     EXIT.
038200
038300*-----------------------------------------------------------------
038400*    RETURN THE NUMBER OF DAYS IN THE CURRENT YEAR/MONTH,
038500*    ADDING THE LEAP-YEAR DAY TO FEBRUARY WHEN DUE.
038600*-----------------------------------------------------------------
038700 C020-DAYS-IN-CURR-MONTH.
038800*-----------------------------------------------------------------
038900     MOVE    WK-N-DAYS-IN-MONTH (WK-N-DATE-MM)
039000                             TO WK-N-DAYS-IN-CURR-MONTH.
039100
039200     IF      WK-N-DATE-MM = 2
039300             PERFORM C030-TEST-LEAP-YEAR
039400                THRU C030-TEST-LEAP-YEAR-EX.
039500
039600 C020-DAYS-IN-CURR-MONTH-EX.
039700     EXIT.
039800
039900*-----------------------------------------------------------------
040000*    LEAP YEAR: DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
040100*    DIVISIBLE BY 400).
040200*-----------------------------------------------------------------
040300 C030-TEST-LEAP-YEAR.                                             HWK0140
040400*-----------------------------------------------------------------
040500     DIVIDE  WK-N-DATE-CCYY BY 4 GIVING WK-N-SCAN-IX
040600             REMAINDER WK-N-OUT-LEN.
040700     IF      WK-N-OUT-LEN NOT = ZERO
040800             GO TO C030-TEST-LEAP-YEAR-EX.
040900
041000     DIVIDE  WK-N-DATE-CCYY BY 100 GIVING WK-N-SCAN-IX
041100             REMAINDER WK-N-OUT-LEN.
041200     IF      WK-N-OUT-LEN NOT = ZERO
041300             MOVE 29             TO WK-N-DAYS-IN-CURR-MONTH
041400             GO TO C030-TEST-LEAP-YEAR-EX.
041500
041600     DIVIDE  WK-N-DATE-CCYY BY 400 GIVING WK-N-SCAN-IX
041700             REMAINDER WK-N-OUT-LEN.
041800     IF      WK-N-OUT-LEN = ZERO
041900             MOVE 29             TO WK-N-DAYS-IN-CURR-MONTH.
042000
042100 C030-TEST-LEAP-YEAR-EX.
042200     EXIT.
042300
042400******************************************************************
042500************** END OF PROGRAM SOURCE -  CHWTPLI ***************
042600******************************************************************
