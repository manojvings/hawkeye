000100* LKCASNO.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0061 14/02/1986 DPRIESTE INITIAL VERSION - CALLED-ROUTINE
000600*                             LINKAGE FOR CASE NUMBER GENERATION.
000700*****************************************************************
000800 01  WK-C-CASNO-RECORD.
000900     05  WK-C-CASNO-INPUT.
001000         10  WK-C-CASNO-ORG-NAME     PIC X(30).
001100         10  WK-C-CASNO-RUN-DATE     PIC 9(08).
001200         10  WK-N-CASNO-SEQ-NO       PIC 9(05) COMP.
001300*                        RUN-WIDE PROMOTION SEQUENCE, 1-46656
001400     05  WK-C-CASNO-OUTPUT.
001500         10  WK-C-CASNO-CASE-NUMBER  PIC X(17).
001600         10  WK-C-CASNO-ERROR-CD     PIC X(01).
001650     05  FILLER                      PIC X(05).
