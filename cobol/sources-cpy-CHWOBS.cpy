000100* CHWOBS.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWOBSR    FROM FILE OBSOUT
000400* HAWKEYE - CASE OBSERVABLE (INDICATOR) MASTER RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0052 09/05/1984 DPRIESTE INITIAL VERSION - CARVED OUT OF THE
000900*                             EMBEDDED ALERT OBSERVABLE GROUP
001000*                             (REQ HWK-118 PROMOTE WITH
001100*                             ARTIFACTS).
001200* HWK0093 30/09/2006 MFOO     ADDED OBS-TAGS AND OBS-SIGHTED-CNT.
001300*****************************************************************
001400
001500     05  OBS-RECORD.
001600         10  OBS-ID                  PIC 9(07).
001700*                        OBSERVABLE ID
001800         10  OBS-CASE-ID             PIC 9(07).
001900*                        OWNING CASE ID
002000         10  OBS-TYPE                PIC X(12).
002100*                        TYPE CODE - SEE OBS-TYPE-TABLE IN CHWVOBS
002200         10  OBS-DATA                PIC X(40).
002300*                        TRIMMED VALUE
002400         10  OBS-TLP                 PIC X(01).
002500*                        W/G/A/R
002600         10  OBS-IOC                 PIC X(01).
002700*                        Y/N
002800         10  OBS-SIGHTED-CNT         PIC 9(05).                   HWK0093
002900*                        SIGHTING COUNTER
003000         10  OBS-SOURCE              PIC X(15).
003100*                        ORIGINATING SOURCE
003200         10  OBS-TAGS                PIC X(30).                   HWK0093
003300*                        SEMICOLON-SEPARATED TAGS
003400         10  FILLER                  PIC X(02).
003500*                        PAD TO 120
003600
003700     05  OBS-TYPE-VIEW REDEFINES OBS-RECORD.
003800         10  FILLER                  PIC X(14).
003900         10  OTV-TYPE-CD             PIC X(12).
004000         10  FILLER                  PIC X(94).
