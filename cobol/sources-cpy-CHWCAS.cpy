000100* CHWCAS.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWCASR    FROM FILE CASEOUT
000400* HAWKEYE - INVESTIGATION CASE MASTER RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0001 03/02/1980 RSAYLES  INITIAL VERSION.
000900* HWK0017 21/08/1998 RSAYLES  Y2K - EXPANDED CREATED-TS AND
001000*                             CLOSED-TS TO FULL 4-DIGIT YEAR.
001100* HWK0061 14/02/1986 DPRIESTE ADDED CAS-TEMPLATE-ID AND
001200*                             CAS-SRC-ALERT-ID (REQ HWK-152 CASE
001300*                             TEMPLATE STAMP-OUT).
001400* HWK0093 30/09/2006 MFOO     ADDED CAS-TAGS SEMICOLON LIST.
001500*****************************************************************
001600
001700     05  CAS-RECORD.
001800         10  CAS-ID                  PIC 9(07).
001900*                        INTERNAL CASE ID
002000         10  CAS-NUMBER              PIC X(17).
002100*                        ORG-YYYYMMDD-XXXX
002200         10  CAS-ORG-ID              PIC 9(05).
002300*                        ORGANIZATION ID
002400         10  CAS-TITLE               PIC X(60).
002500*                        CASE TITLE
002600         10  CAS-SEVERITY            PIC X(01).
002700*                        L/M/H/C
002800         10  CAS-TLP                 PIC X(01).
002900*                        W/G/A/R
003000         10  CAS-STATUS              PIC X(01).
003100*                        O/P/R/C = OPEN/IN-PROGRESS/RESOLVED/
003200*                        CLOSED
003300         10  CAS-ASSIGNEE-ID         PIC 9(05).
003400*                        0 = UNASSIGNED
003500         10  CAS-CREATED-BY          PIC 9(05).
003600*                        CREATOR USER ID
003700         10  CAS-CREATED-TS          PIC 9(14).                   HWK0017
003800*                        CREATION TIMESTAMP
003900         10  CAS-CLOSED-TS           PIC 9(14).                   HWK0017
004000*                        CLOSED/RESOLVED TIMESTAMP (0 = OPEN)
004100         10  CAS-TEMPLATE-ID         PIC 9(05).                   HWK0061
004200*                        SOURCE TEMPLATE ID (0 = NONE)
004300         10  CAS-SRC-ALERT-ID        PIC 9(07).                   HWK0061
004400*                        PROMOTED-FROM ALERT ID (0 = NONE)
004500         10  CAS-TAGS                PIC X(40).                   HWK0093
004600*                        SEMICOLON-SEPARATED TAG LIST
004700         10  FILLER                  PIC X(18).
004800*                        PAD TO 200
004900
005000     05  CAS-NUMBER-VIEW REDEFINES CAS-RECORD.
005100         10  FILLER                  PIC X(07).
005200         10  CNV-PREFIX              PIC X(03).
005300         10  CNV-DASH1               PIC X(01).
005400         10  CNV-DATE                PIC 9(08).
005500         10  CNV-DASH2               PIC X(01).
005600         10  CNV-SUFFIX              PIC X(04).
005700         10  FILLER                  PIC X(176).
005800
005900     05  CAS-TS-VIEW REDEFINES CAS-RECORD.
006000         10  FILLER                  PIC X(102).
006100         10  CTV-CREATED-DATE        PIC 9(08).
006200         10  CTV-CREATED-TIME        PIC 9(06).
006300         10  CTV-CLOSED-DATE         PIC 9(08).
006400         10  CTV-CLOSED-TIME         PIC 9(06).
006500         10  FILLER                  PIC X(70).
