000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWTRIAG.
000500 AUTHOR.         RITA SAYLES.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   03 FEB 1980.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  DAILY ALERT TRIAGE BATCH - THE MAIN JOB IN THE
001200*               HAWKEYE SUITE.  LOADS THE ORGANIZATION AND CASE
001300*               TEMPLATE REFERENCE FILES INTO TABLES, THEN READS
001400*               THE ALERT FILE (SORTED ORG-ID/SOURCE/SOURCE-REF)
001500*               APPLYING THE REQUESTED TRIAGE ACTION TO EACH
001600*               ALERT - ACKNOWLEDGE, IGNORE OR PROMOTE TO A CASE
001700*               (WITH ITS OBSERVABLES).  PRODUCES THE UPDATED
001800*               ALERT/CASE/TASK/OBSERVABLE MASTERS, A REJECT
001900*               LISTING AND THE CONTROL-BREAK STATISTICS REPORT.
002000*               ALSO CARRIES THE SELF-TEST HARNESS FOR THE
002100*               VALIDATOR/UTILITY/PAGING/STATUS-ENGINE SUB-
002200*               ROUTINES, RUN ONCE PER JOB UNDER UPSI-0.
002300*
002400*-----------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*-----------------------------------------------------------*
002700* HWK0001 03/02/1980 RSAYLES  INITIAL VERSION - DAILY ALERT
002800*                             TRIAGE BATCH, REPLACES THE MANUAL
002900*                             ANALYST WORKSHEET.
003000*-----------------------------------------------------------*
003100* HWK0017 21/08/1998 RSAYLES  Y2K - RUN-DATE AND ALL ALERT/CASE
003200*                             TIMESTAMP COMPARISONS EXPANDED TO
003300*                             FULL 4-DIGIT YEAR.
003400*-----------------------------------------------------------*
003500* HWK0052 09/05/2003 DPRIESTE PROMOTION NOW CARRIES THE EMBEDDED
003600*                             ALERT OBSERVABLES ACROSS TO OBSOUT
003700*                             VIA CHWVOBS (REQ HWK-118 PROMOTE
003800*                             WITH ARTIFACTS).
003900*-----------------------------------------------------------*
004000* HWK0080 27/01/2009 MFOO     ADDED THE ALR-ACTION-DRIVEN TRIAGE
004100*                             DISPATCH REPLACING THE OLD "EVERY
004200*                             NEW ALERT GETS ACKNOWLEDGED"
004300*                             DEFAULT BEHAVIOUR.
004400*-----------------------------------------------------------*
004500* HWK0093 30/09/2006 MFOO     CASE TAGS CARRIED THROUGH TO THE
004600*                             CASE SECTION OF THE REPORT.
004700*-----------------------------------------------------------*
004800* HWK0111 22/04/2011 CLYNCH   TEMPLATE TABLE LOAD ADDED AHEAD OF
004900*                             THE MAIN ALERT PASS (TICKET
005000*                             HWK-486); EXERCISED BY Y000 UNTIL
005100*                             A DRIVER INPUT FIELD FOR TEMPLATE
005200*                             SELECTION IS BUILT.
005300*-----------------------------------------------------------*
005400* HWK0142 18/11/2013 CLYNCH   CASE-NUMBER SUFFIX GENERATION
005500*                             MOVED OUT TO THE CALLED ROUTINE
005600*                             CHWCASNO - THIS PROGRAM NO LONGER
005700*                             BUILDS THE RANDOM SUFFIX ITSELF.
005800*-----------------------------------------------------------*
005810* HWK0151 06/03/2015 CLYNCH   CASE-SECTION LINE WAS REPORTING
005820*                             ALR-OBS-COUNT TWICE, ONCE AS THE
005830*                             TASK COUNT AND ONCE AS THE OBSERVABLE
005840*                             COUNT.  DIRECT PROMOTION NEVER
005850*                             CREATES A TASK, SO TASK COUNT IS NOW
005860*                             FORCED TO ZERO; OBSERVABLE COUNT NOW
005870*                             COMES FROM A COUNTER C500 BUMPS ONLY
005880*                             WHEN IT ACTUALLY WRITES A ROW,
005890*                             SO A BLANK OR CHWVOBS-REJECTED
005900*                             EMBEDDED SLOT NO LONGER INFLATES THE
005910*                             PRINTED COUNT (AUDIT FINDING HWK-611).
005920*-----------------------------------------------------------*
005921* HWK0152 06/03/2015 CLYNCH   THE VAL/UTL/PAGE/VCAS/VTSK/VOBS/TPLI
005922*                             LINKAGE AREAS THE SELF-TEST HARNESS
005923*                             AND C500/C420 CALL OUT TO WERE NEVER
005924*                             BROUGHT IN WITH A COPY STATEMENT -
005925*                             ADDED THE MISSING WORKING-STORAGE
005926*                             COPY LKVAL/LKUTL/LKPAGE/LKVCAS/
005927*                             LKVTSK/LKVOBS/LKTPL ENTRIES (AUDIT
005928*                             FINDING HWK-611).
005929*-----------------------------------------------------------*
005930* HWK0153 06/03/2015 CLYNCH   TEMPLATE-GENERATED TASKS NOW CARRY
005931*                             THE CASE ASSIGNEE THROUGH TO
005932*                             Y120-WRITE-SELFTEST-TASKS INSTEAD
005933*                             OF ALWAYS COMING OUT UNASSIGNED
005934*                             (AUDIT FINDING HWK-611).
005935*-----------------------------------------------------------*
005936* HWK0154 06/03/2015 CLYNCH   B100 SILENTLY LOADED EVERY TPLFILE
005937*                             ROW WITH NO CHECK FOR A DUPLICATE
005938*                             TEMPLATE NAME WITHIN THE SAME
005939*                             ORGANIZATION - ADDED B105/B107 TO
005940*                             SKIP A DUPLICATE-NAMED ROW INSTEAD
005941*                             OF TABLING IT (AUDIT FINDING
005942*                             HWK-611).
005943*-----------------------------------------------------------*
005944 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
006700                     ON  STATUS IS U0-ON
006800                     OFF STATUS IS U0-OFF
006900                   C01   IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ORGFILE  ASSIGN TO ORGFILE
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS WK-C-FILE-STATUS.
007600     SELECT TPLFILE  ASSIGN TO TPLFILE
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WK-C-FILE-STATUS.
007900     SELECT ALRIN    ASSIGN TO ALRIN
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS WK-C-FILE-STATUS.
008200     SELECT ALROUT   ASSIGN TO ALROUT
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT CASEOUT  ASSIGN TO CASEOUT
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT TASKOUT  ASSIGN TO TASKOUT
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT OBSOUT   ASSIGN TO OBSOUT
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS IS WK-C-FILE-STATUS.
009400     SELECT RPTFILE  ASSIGN TO RPTFILE
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS WK-C-FILE-STATUS.
009700     SELECT REJFILE  ASSIGN TO REJFILE
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS WK-C-FILE-STATUS.
010000
010100***************
010200 DATA DIVISION.
010300***************
010400 FILE SECTION.
010500
010600 FD  ORGFILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 40 CHARACTERS
010900     RECORDING MODE F.
011000 01  ORG-FD-RECORD.
011100     COPY CHWORG.
011200
011300 FD  TPLFILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 190 CHARACTERS
011600     RECORDING MODE F.
011700 01  TPL-FD-RECORD.
011800     COPY CHWTPL.
011900
012000 FD  ALRIN
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 260 CHARACTERS
012300     RECORDING MODE F.
012400 01  ALR-IN-FD-RECORD               PIC X(260).
012500
012600 FD  ALROUT
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 260 CHARACTERS
012900     RECORDING MODE F.
013000 01  ALR-OUT-FD-RECORD              PIC X(260).
013100
013200 FD  CASEOUT
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 200 CHARACTERS
013500     RECORDING MODE F.
013600 01  CAS-OUT-FD-RECORD              PIC X(200).
013700
013800 FD  TASKOUT
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 140 CHARACTERS
014100     RECORDING MODE F.
014200 01  TSK-OUT-FD-RECORD              PIC X(140).
014300
014400 FD  OBSOUT
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 120 CHARACTERS
014700     RECORDING MODE F.
014800 01  OBS-OUT-FD-RECORD              PIC X(120).
014900
015000 FD  RPTFILE
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 132 CHARACTERS
015300     RECORDING MODE F.
015400 01  RPT-FD-RECORD                  PIC X(132).
015500
015600 FD  REJFILE
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 132 CHARACTERS
015900     RECORDING MODE F.
016000 01  REJ-FD-RECORD                  PIC X(132).
016100
016200*************************
016300 WORKING-STORAGE SECTION.
016400*************************
016500 01  FILLER                          PIC X(24)        VALUE
016600     "** PROGRAM CHWTRIAG **".
016700
016800 01  WK-C-COMMON.
016900     COPY CHWCWS.
017000
017100* -------- WORKING COPIES OF THE MASTER RECORD LAYOUTS -----------*
017200 01  WK-C-ALR-WORK.
017300     COPY CHWALR.
017400
017500 01  WK-C-CAS-WORK.
017600     COPY CHWCAS.
017700
017800 01  WK-C-TSK-WORK.
017900     COPY CHWTSK.
018000
018100 01  WK-C-OBS-WORK.
018200     COPY CHWOBS.
018300
018400* -------- ORGANIZATION TABLE, LOADED FROM ORGFILE ---------------*
018500 01  WK-C-ORG-TABLE.
018600     05  WK-N-ORG-COUNT              PIC 9(05) COMP.
018700     05  WK-C-ORG-ENTRY  OCCURS 500 TIMES
018800                         ASCENDING KEY IS OTE-ORG-ID
018900                         INDEXED BY OTE-IX.
019000         10  OTE-ORG-ID              PIC 9(05).
019100         10  OTE-ORG-NAME            PIC X(30).
019200         10  FILLER                  PIC X(05).
019300
019400* -------- CASE-TEMPLATE TABLE, LOADED FROM TPLFILE --------------*
019500*    KEPT FOR THE Y000 SELF-TEST'S CHWTPLI DEMONSTRATION CALL AND
019600*    FOR A FUTURE DRIVER-SUPPLIED TEMPLATE-NAME REQUEST FIELD -
019700*    THE ALERT RECORD CARRIES NO TEMPLATE SELECTOR TODAY, SO
019800*    PROMOTION IN C400 BELOW ALWAYS BUILDS THE CASE DIRECTLY.
019900 01  WK-C-TPL-TABLE.
020000     05  WK-N-TPL-COUNT              PIC 9(05) COMP.
020100     05  WK-C-TPL-ENTRY  OCCURS 200 TIMES INDEXED BY TTE-IX.
020200         10  TTE-TPL-ID              PIC 9(05).
020300         10  TTE-TPL-ORG-ID          PIC 9(05).
020400         10  TTE-TPL-NAME            PIC X(20).
020500         10  TTE-TPL-TITLE-PREFIX    PIC X(15).
020600         10  TTE-TPL-SEVERITY        PIC X(01).
020700         10  TTE-TPL-TLP             PIC X(01).
020800         10  TTE-TPL-TAGS            PIC X(30).
020900         10  TTE-TPL-ACTIVE          PIC X(01).
021000         10  TTE-TPL-USAGE-COUNT     PIC 9(05).
021100         10  TTE-TPL-TASK-COUNT      PIC 9(01).
021150         10  FILLER                  PIC X(05).
021200         10  TTE-TPL-TASK  OCCURS 3 TIMES.
021300             15  TTE-TASK-TITLE      PIC X(25).
021400             15  TTE-TASK-ORDER-IX   PIC 9(03).
021500             15  TTE-TASK-DUE-OFF    PIC 9(03).
021600
021700* -------- CASE-SECTION REPORT TABLE, FLUSHED AFTER THE BREAK ---*
021800 01  WK-C-CASE-RPT-TABLE.
021900     05  WK-N-CASE-RPT-COUNT         PIC 9(05) COMP.
022000     05  WK-C-CASE-RPT-ENTRY OCCURS 300 TIMES INDEXED BY CRE-IX.
022100         10  CRE-CASE-NUMBER         PIC X(17).
022200         10  CRE-TITLE               PIC X(40).
022300         10  CRE-SEVERITY            PIC X(01).
022400         10  CRE-TLP                 PIC X(01).
022500         10  CRE-TASK-COUNT          PIC 9(01).
022600         10  CRE-OBS-COUNT           PIC 9(02).
022650         10  FILLER                  PIC X(05).
022700
022800* -------- SEQUENCE COUNTERS AND PER-ORGANIZATION STATISTICS ----*
022900 01  WK-N-SEQUENCE-AREA.
023000     05  WK-N-NEXT-CASE-ID           PIC 9(07) COMP.
023100     05  WK-N-NEXT-TASK-ID           PIC 9(07) COMP.
023200     05  WK-N-NEXT-OBS-ID            PIC 9(07) COMP.
023300     05  WK-N-PROMOTE-SEQ            PIC 9(05) COMP.
023350     05  FILLER                      PIC X(05).
023400
023500 01  WK-C-CURR-ORG-STATS.
023600     05  WK-N-CURR-ORG-ID            PIC 9(05).
023700     05  WK-N-CURR-NEW               PIC 9(07) COMP.
023800     05  WK-N-CURR-ACK               PIC 9(07) COMP.
023900     05  WK-N-CURR-IGNORED           PIC 9(07) COMP.
024000     05  WK-N-CURR-IMPORTED          PIC 9(07) COMP.
024100     05  WK-N-CURR-REJECTED          PIC 9(07) COMP.
024200     05  FILLER                      PIC X(05).
024300
024400 01  WK-N-GRAND-TOTALS.
024500     05  WK-N-GRAND-NEW              PIC 9(07) COMP.
024600     05  WK-N-GRAND-ACK              PIC 9(07) COMP.
024700     05  WK-N-GRAND-IGNORED          PIC 9(07) COMP.
024800     05  WK-N-GRAND-IMPORTED         PIC 9(07) COMP.
024900     05  WK-N-GRAND-REJECTED         PIC 9(07) COMP.
024950     05  FILLER                      PIC X(05).
025000
025100* -------- DUPLICATE-KEY AND END-OF-FILE SWITCHES ----------------*
025200 01  WK-C-SWITCHES.
025300     05  WK-C-END-OF-ALRIN-SW        PIC X(01) VALUE "N".
025400         88  WK-C-END-OF-ALRIN           VALUE "Y".
025500     05  WK-C-FIRST-ACCEPT-SW        PIC X(01) VALUE "Y".
025600         88  WK-C-FIRST-ACCEPT           VALUE "Y".
025700     05  WK-C-VALID-ACTION-SW        PIC X(01).
025800         88  WK-C-VALID-ACTION           VALUE "Y".
025900         88  WK-C-INVALID-ACTION         VALUE "N".
026000     05  WK-C-BREAK-FIRST-SW         PIC X(01) VALUE "Y".
026100         88  WK-C-BREAK-FIRST-ORG        VALUE "Y".
026110     05  WK-C-DUP-TPL-SW             PIC X(01).                   HWK0154
026120         88  WK-C-DUP-TPL-NAME           VALUE "Y".               HWK0154
026130         88  WK-C-NOT-DUP-TPL            VALUE "N".               HWK0154
026150     05  FILLER                      PIC X(04).                   HWK0154
026200
026300 01  WK-C-PREV-KEY.
026400     05  WK-C-PREV-SOURCE            PIC X(15).
026500     05  WK-C-PREV-SOURCE-REF        PIC X(15).
026550     05  FILLER                      PIC X(05).
026600
026700 01  WK-C-REJ-REASON                 PIC X(20).
026800
026900* -------- LINE-COUNT / PAGE-COUNT FOR THE PRINT FILE -----------*
027000 01  WK-N-PRINT-AREA.
027100     05  WK-N-LINE-COUNT             PIC 9(03) COMP.
027200     05  WK-N-PAGE-COUNT             PIC 9(03) COMP.
027300     05  WK-N-LINES-PER-PAGE         PIC 9(03) COMP VALUE 55.
027350     05  FILLER                      PIC X(05).
027400
027500* -------- REDEFINED PRINT LINES - PAGE HEADER --------------------*
027600 01  WK-C-RPT-HEADER-1.
027700     05  FILLER                      PIC X(20) VALUE SPACES.
027800     05  FILLER                      PIC X(27) VALUE
027900         "HAWKEYE DAILY TRIAGE REPORT".
028000     05  FILLER                      PIC X(15) VALUE SPACES.
028100     05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
028200     05  HL1-RUN-MM                  PIC 9(02).
028300     05  FILLER                      PIC X(01) VALUE "/".
028400     05  HL1-RUN-DD                  PIC 9(02).
028500     05  FILLER                      PIC X(01) VALUE "/".
028600     05  HL1-RUN-CCYY                PIC 9(04).
028700     05  FILLER                      PIC X(01) VALUE " ".
028800     05  FILLER                      PIC X(05) VALUE "PAGE ".
028900     05  HL1-PAGE-NUM                PIC ZZ9.
029000     05  FILLER                      PIC X(41) VALUE SPACES.
029100
029200 01  WK-C-RPT-HEADER-2.
029300     05  FILLER                      PIC X(01) VALUE SPACES.
029400     05  FILLER                      PIC X(05) VALUE "ORGID".
029500     05  FILLER                      PIC X(02) VALUE SPACES.
029600     05  FILLER                      PIC X(30) VALUE
029700         "ORGANIZATION NAME             ".
029800     05  FILLER                      PIC X(07) VALUE "    NEW".
029900     05  FILLER                      PIC X(07) VALUE "    ACK".
030000     05  FILLER                      PIC X(08) VALUE " IGNORED".
030100     05  FILLER                      PIC X(09) VALUE " IMPORTED".
030200     05  FILLER                      PIC X(09) VALUE " REJECTED".
030300     05  FILLER                      PIC X(07) VALUE "  TOTAL".
030400     05  FILLER                      PIC X(47) VALUE SPACES.
030500
030600* -------- ALERT TRIAGE DETAIL / GRAND-TOTAL LINE -----------------*
030700 01  WK-C-RPT-ORG-LINE.
030800     05  FILLER                      PIC X(01) VALUE SPACES.
030900     05  DL-ORG-ID                   PIC ZZZZ9.
031000     05  FILLER                      PIC X(03) VALUE SPACES.
031100     05  DL-ORG-NAME                 PIC X(30).
031200     05  DL-NEW                      PIC ZZZ,ZZ9.
031300     05  FILLER                      PIC X(01) VALUE SPACES.
031400     05  DL-ACK                      PIC ZZZ,ZZ9.
031500     05  FILLER                      PIC X(01) VALUE SPACES.
031600     05  DL-IGNORED                  PIC ZZZ,ZZ9.
031700     05  FILLER                      PIC X(02) VALUE SPACES.
031800     05  DL-IMPORTED                 PIC ZZZ,ZZ9.
031900     05  FILLER                      PIC X(02) VALUE SPACES.
032000     05  DL-REJECTED                 PIC ZZZ,ZZ9.
032100     05  FILLER                      PIC X(02) VALUE SPACES.
032200     05  DL-TOTAL                    PIC ZZZ,ZZ9.
032300     05  FILLER                      PIC X(43) VALUE SPACES.
032400
032500 01  WK-C-RPT-GRAND-LABEL.
032600     05  FILLER                      PIC X(01) VALUE SPACES.
032700     05  FILLER                      PIC X(35) VALUE
032800         "***** GRAND TOTAL - ALL ORGANIZATIONS *****".
032900
033000* -------- CASE SECTION HEADER AND DETAIL LINE --------------------*
033100 01  WK-C-RPT-CASE-HEADER.
033200     05  FILLER                      PIC X(01) VALUE SPACES.
033300     05  FILLER                      PIC X(60) VALUE
033400         "CASES CREATED THIS RUN".
033500
033600 01  WK-C-RPT-CASE-LINE.
033700     05  FILLER                      PIC X(01) VALUE SPACES.
033800     05  CL-CASE-NUMBER              PIC X(17).
033900     05  FILLER                      PIC X(02) VALUE SPACES.
034000     05  CL-TITLE                    PIC X(40).
034100     05  FILLER                      PIC X(01) VALUE SPACES.
034200     05  CL-SEVERITY                 PIC X(01).
034300     05  FILLER                      PIC X(03) VALUE SPACES.
034400     05  CL-TLP                      PIC X(01).
034500     05  FILLER                      PIC X(03) VALUE SPACES.
034600     05  CL-TASK-COUNT               PIC Z9.
034700     05  FILLER                      PIC X(05) VALUE SPACES.
034800     05  CL-OBS-COUNT                PIC Z9.
034900     05  FILLER                      PIC X(38) VALUE SPACES.
035000
035100* -------- REJECT LISTING DETAIL LINE ------------------------------*
035200 01  WK-C-REJ-LINE.
035300     05  FILLER                      PIC X(01) VALUE SPACES.
035400     05  RL-ALERT-ID                 PIC 9(07).
035500     05  FILLER                      PIC X(02) VALUE SPACES.
035600     05  RL-SOURCE                   PIC X(15).
035700     05  FILLER                      PIC X(02) VALUE SPACES.
035800     05  RL-SOURCE-REF               PIC X(15).
035900     05  FILLER                      PIC X(02) VALUE SPACES.
036000     05  RL-REASON                   PIC X(20).
036100     05  FILLER                      PIC X(68) VALUE SPACES.
036200
036300* -------- SELF-TEST/CALL LINKAGE AREAS - VAL/UTL/PAGE/VCAS/VTSK/    *
* -------- VOBS/TPLI - CALLED BY C420, C500 AND THE Y000 HARNESS -*  HWK0152
036340     COPY LKVAL.                                               HWK0152
036350     COPY LKUTL.                                                HWK0152
036360     COPY LKPAGE.                                               HWK0152
036370     COPY LKVCAS.                                               HWK0152
036380     COPY LKVTSK.                                               HWK0152
036390     COPY LKVOBS.                                               HWK0152
036395     COPY LKTPL.                                                HWK0152
036400 01  WK-C-SELFTEST-AREA.
036500     05  WK-N-TEST-COUNT             PIC 9(03) COMP.
036600     05  WK-N-TEST-PASS              PIC 9(03) COMP.
036650     05  FILLER                      PIC X(05).
036700
036800 01  WK-N-WORK-AREA.
036900     05  WK-N-SCAN-IX                PIC 9(03) COMP.
037000     05  WK-N-OBS-IX                 PIC 9(02) COMP.
037100     05  WK-N-SEG-LEN                PIC 9(02) COMP.
037200     05  WK-N-DISPLAY-LEN            PIC 9(02) COMP.
037220     05  WK-N-OBS-WRITTEN            PIC 9(02) COMP.               HWK0151
037250     05  FILLER                      PIC X(03).                   HWK0151
037300
037400*****************
037500 LINKAGE SECTION.
037600*****************
037700
037800 EJECT
037900***********************
038000 PROCEDURE DIVISION.
038100***********************
038200 MAIN-MODULE.
038300     PERFORM A000-INITIALIZATION
038400        THRU A000-INITIALIZATION-EX.
038500
038600     PERFORM B000-LOAD-ORG-TABLE
038700        THRU B000-LOAD-ORG-TABLE-EX.
038800
038900     PERFORM B100-LOAD-TEMPLATE-TABLE                             HWK0111
039000        THRU B100-LOAD-TEMPLATE-TABLE-EX.
039100
039200     PERFORM C000-READ-ALRIN THRU C000-READ-ALRIN-EX.
039300     PERFORM C010-PROCESS-ONE-ALERT
039400        THRU C010-PROCESS-ONE-ALERT-EX
039500        UNTIL WK-C-END-OF-ALRIN.
039600
039700     PERFORM D000-FLUSH-ORG-BREAK
039800        THRU D000-FLUSH-ORG-BREAK-EX.
039900     PERFORM D900-PRINT-GRAND-TOTAL
040000        THRU D900-PRINT-GRAND-TOTAL-EX.
040100     PERFORM D950-PRINT-CASE-SECTION
040200        THRU D950-PRINT-CASE-SECTION-EX.
040300
040400     IF      U0-ON
040500             PERFORM Y000-SELF-TEST
040600                THRU Y000-SELF-TEST-EX.
040700
040800     PERFORM Z000-CLOSE-FILES THRU Z000-CLOSE-FILES-EX.
040900     GOBACK.
041000
041100*-----------------------------------------------------------------
041200 A000-INITIALIZATION.
041300*-----------------------------------------------------------------
041400     ACCEPT  WK-C-RUN-DATE            FROM DATE YYYYMMDD.         HWK0017
041500     ACCEPT  WK-C-RUN-TIME             FROM TIME.
041600     MOVE    WK-C-RUN-DATE            TO WK-C-RUN-TS-DATE.
041700     MOVE    WK-C-RUN-TIME            TO WK-C-RUN-TS-TIME.
041800
041900     MOVE    WK-C-RUN-MM              TO HL1-RUN-MM.
042000     MOVE    WK-C-RUN-DD              TO HL1-RUN-DD.
042100     MOVE    WK-C-RUN-YYYY            TO HL1-RUN-CCYY.
042200
042300     MOVE    ZERO                     TO WK-N-NEXT-CASE-ID
042400                                          WK-N-NEXT-TASK-ID
042500                                          WK-N-NEXT-OBS-ID
042600                                          WK-N-PROMOTE-SEQ
042700                                          WK-N-CASE-RPT-COUNT
042800                                          WK-N-PAGE-COUNT
042900                                          WK-N-GRAND-NEW
043000                                          WK-N-GRAND-ACK
043100                                          WK-N-GRAND-IGNORED
043200                                          WK-N-GRAND-IMPORTED
043300                                          WK-N-GRAND-REJECTED.
043400     MOVE    99                       TO WK-N-LINE-COUNT.
043500     MOVE    SPACES                   TO WK-C-PREV-KEY.
043600     SET     WK-C-FIRST-ACCEPT        TO TRUE.
043700     SET     WK-C-BREAK-FIRST-ORG     TO TRUE.
043800
043900     OPEN    INPUT  ORGFILE
044000                    TPLFILE
044100                    ALRIN
044200             OUTPUT ALROUT
044300                    CASEOUT
044400                    TASKOUT
044500                    OBSOUT
044600                    RPTFILE
044700                    REJFILE.
044800     IF      NOT WK-C-SUCCESSFUL
044900             GO TO Y900-ABNORMAL-TERMINATION.
045000
045100 A000-INITIALIZATION-EX.
045200     EXIT.
045300
045400*-----------------------------------------------------------------
045500*    LOAD ORGFILE (SORTED ASCENDING BY ORG-ID) INTO A TABLE THAT
045600*    SEARCH ALL CAN BINARY-SEARCH DURING CASE-NUMBER GENERATION.
045700*-----------------------------------------------------------------
045800 B000-LOAD-ORG-TABLE.
045900*-----------------------------------------------------------------
046000     MOVE    ZERO                     TO WK-N-ORG-COUNT.
046100     READ    ORGFILE
046200         AT END SET WK-C-END-OF-FILE  TO TRUE.
046300     PERFORM B010-STORE-ONE-ORG
046400        THRU B010-STORE-ONE-ORG-EX
046500        UNTIL WK-C-END-OF-FILE.
046600     MOVE    "00"                     TO WK-C-FILE-STATUS.
046700
046800 B000-LOAD-ORG-TABLE-EX.
046900     EXIT.
047000
047100 B010-STORE-ONE-ORG.
047200     ADD     1                        TO WK-N-ORG-COUNT.
047300     SET     OTE-IX                   TO WK-N-ORG-COUNT.
047400     MOVE    ORG-ID                   TO OTE-ORG-ID (OTE-IX).
047500     MOVE    ORG-NAME                 TO OTE-ORG-NAME (OTE-IX).
047600     READ    ORGFILE
047700         AT END SET WK-C-END-OF-FILE  TO TRUE.
047800
047900 B010-STORE-ONE-ORG-EX.
048000     EXIT.
048100
048200*-----------------------------------------------------------------
048300*    LOAD TPLFILE INTO A TABLE.  NOT KEYED - TEMPLATE COUNT PER
048400*    ORGANIZATION IS SMALL AND THE TABLE IS ONLY WALKED BY Y000.
048500*-----------------------------------------------------------------
048600 B100-LOAD-TEMPLATE-TABLE.                                        HWK0111
048700*-----------------------------------------------------------------
048800     MOVE    ZERO                     TO WK-N-TPL-COUNT.
048900     READ    TPLFILE
049000         AT END SET WK-C-END-OF-FILE  TO TRUE.
049100     PERFORM B110-STORE-ONE-TPL
049200        THRU B110-STORE-ONE-TPL-EX
049300        UNTIL WK-C-END-OF-FILE.
049400     MOVE    "00"                     TO WK-C-FILE-STATUS.
049500
049600 B100-LOAD-TEMPLATE-TABLE-EX.
049700     EXIT.
049800
049900 B110-STORE-ONE-TPL.
049910*                        HWK0154 - RULE U5.7 - A DUPLICATE
049920*                        TEMPLATE NAME WITHIN THE SAME ORG IS
049930*                        INVALID; SKIP THE ROW RATHER THAN TABLE
049940*                        A SECOND ENTRY UNDER THE SAME NAME.
049950     PERFORM B105-CHECK-DUP-TPL-NAME
049960        THRU B105-CHECK-DUP-TPL-NAME-EX.
049970     IF      WK-C-DUP-TPL-NAME
049980             READ    TPLFILE
049985                 AT END SET WK-C-END-OF-FILE  TO TRUE
049990             GO TO B110-STORE-ONE-TPL-EX.
050000     ADD     1                        TO WK-N-TPL-COUNT.
050100     SET     TTE-IX                   TO WK-N-TPL-COUNT.
050200     MOVE    TPL-ID           TO TTE-TPL-ID          (TTE-IX).
050300     MOVE    TPL-ORG-ID       TO TTE-TPL-ORG-ID      (TTE-IX).
050400     MOVE    TPL-NAME         TO TTE-TPL-NAME        (TTE-IX).
050500     MOVE    TPL-TITLE-PREFIX TO TTE-TPL-TITLE-PREFIX(TTE-IX).
050600     MOVE    TPL-SEVERITY     TO TTE-TPL-SEVERITY    (TTE-IX).
050700     MOVE    TPL-TLP          TO TTE-TPL-TLP         (TTE-IX).
050800     MOVE    TPL-TAGS         TO TTE-TPL-TAGS        (TTE-IX).
050900     MOVE    TPL-ACTIVE       TO TTE-TPL-ACTIVE      (TTE-IX).
051000     MOVE    TPL-USAGE-COUNT  TO TTE-TPL-USAGE-COUNT (TTE-IX).
051100     MOVE    TPL-TASK-COUNT   TO TTE-TPL-TASK-COUNT  (TTE-IX).
051200     PERFORM B120-STORE-ONE-TASK-TPL
051300        THRU B120-STORE-ONE-TASK-TPL-EX
051400        VARYING WK-N-OBS-IX FROM 1 BY 1
051500           UNTIL WK-N-OBS-IX > 3.
051600     READ    TPLFILE
051700         AT END SET WK-C-END-OF-FILE  TO TRUE.
051800
051900 B110-STORE-ONE-TPL-EX.
052000     EXIT.
052100
052200 B120-STORE-ONE-TASK-TPL.
052300     MOVE    TPT-TITLE (WK-N-OBS-IX)
052400                             TO TTE-TASK-TITLE (TTE-IX, WK-N-OBS-IX).
052500     MOVE    TPT-ORDER-IX (WK-N-OBS-IX)
052600                             TO TTE-TASK-ORDER-IX (TTE-IX, WK-N-OBS-IX).
052700     MOVE    TPT-DUE-OFFSET (WK-N-OBS-IX)
052800                             TO TTE-TASK-DUE-OFF (TTE-IX, WK-N-OBS-IX).
052900
053000 B120-STORE-ONE-TASK-TPL-EX.
053100     EXIT.
053200
053210*-----------------------------------------------------------------
053220*    RULE U5.7 - A TEMPLATE NAME MUST BE UNIQUE WITHIN ITS OWN
053230*    ORGANIZATION.  WALK THE ENTRIES ALREADY TABLED FOR A MATCH
053240*    ON (ORG-ID, NAME) BEFORE THE CANDIDATE ROW IS STORED.
053250*-----------------------------------------------------------------
053260 B105-CHECK-DUP-TPL-NAME.
053270*-----------------------------------------------------------------
053280     SET     WK-C-NOT-DUP-TPL         TO TRUE.
053290     IF      WK-N-TPL-COUNT = ZERO
053300             GO TO B105-CHECK-DUP-TPL-NAME-EX.
053310
053320     PERFORM B107-TEST-ONE-TPL-NAME
053330        THRU B107-TEST-ONE-TPL-NAME-EX
053340        VARYING WK-N-SCAN-IX FROM 1 BY 1
053350           UNTIL WK-N-SCAN-IX > WK-N-TPL-COUNT
053360              OR WK-C-DUP-TPL-NAME.
053370
053380 B105-CHECK-DUP-TPL-NAME-EX.
053390     EXIT.
053400
053410*-----------------------------------------------------------------
053420 B107-TEST-ONE-TPL-NAME.
053430*-----------------------------------------------------------------
053440     IF      TPL-ORG-ID = TTE-TPL-ORG-ID (WK-N-SCAN-IX)
053450         AND TPL-NAME   = TTE-TPL-NAME   (WK-N-SCAN-IX)
053460             SET WK-C-DUP-TPL-NAME    TO TRUE.
053470
053480 B107-TEST-ONE-TPL-NAME-EX.
053490     EXIT.
053492
053494*-----------------------------------------------------------------
053496 C000-READ-ALRIN.
053498*-----------------------------------------------------------------
053600     READ    ALRIN INTO WK-C-ALR-WORK
053700         AT END SET WK-C-END-OF-ALRIN TO TRUE.
053800     IF      NOT WK-C-END-OF-ALRIN
053900             MOVE "00"                TO WK-C-FILE-STATUS.
054000
054100 C000-READ-ALRIN-EX.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500*    PROCESS ONE ALERT RECORD - DUPLICATE CHECK, THEN TRIAGE
054600*    ACTION DISPATCH, THEN WRITE OR REJECT.
054700*-----------------------------------------------------------------
054800 C010-PROCESS-ONE-ALERT.
054900*-----------------------------------------------------------------
055000     IF      ALR-ORG-ID NOT = WK-N-CURR-ORG-ID
055100        AND  NOT WK-C-BREAK-FIRST-ORG
055200             PERFORM D000-FLUSH-ORG-BREAK
055300                THRU D000-FLUSH-ORG-BREAK-EX.
055400
055500     IF      WK-C-BREAK-FIRST-ORG
055600             MOVE ALR-ORG-ID          TO WK-N-CURR-ORG-ID
055700             MOVE ZERO                TO WK-N-CURR-NEW
055800                                          WK-N-CURR-ACK
055900                                          WK-N-CURR-IGNORED
056000                                          WK-N-CURR-IMPORTED
056100                                          WK-N-CURR-REJECTED
056200             SET  WK-C-BREAK-FIRST-ORG TO FALSE.
056300
056400     PERFORM C100-CHECK-DUPLICATE
056500        THRU C100-CHECK-DUPLICATE-EX.
056600
056700     IF      WK-C-INVALID-ACTION
056800             MOVE "DUPLICATE SOURCE-REF" TO WK-C-REJ-REASON
056900             PERFORM C300-REJECT-ALERT
057000                THRU C300-REJECT-ALERT-EX
057100             GO TO C010-PROCESS-ONE-ALERT-EX.
057200
057300     PERFORM C200-DISPATCH-ACTION
057400        THRU C200-DISPATCH-ACTION-EX.
057500
057600     IF      WK-C-INVALID-ACTION
057700             MOVE "INVALID ACTION"    TO WK-C-REJ-REASON
057800             PERFORM C300-REJECT-ALERT
057900                THRU C300-REJECT-ALERT-EX
058000             GO TO C010-PROCESS-ONE-ALERT-EX.
058100
058200     WRITE   ALR-OUT-FD-RECORD        FROM WK-C-ALR-WORK.
058300     PERFORM C700-ACCUM-STATUS-COUNT
058400        THRU C700-ACCUM-STATUS-COUNT-EX.
058500
058600 C010-PROCESS-ONE-ALERT-EX.
058700     PERFORM C000-READ-ALRIN THRU C000-READ-ALRIN-EX.
058800
058900*-----------------------------------------------------------------
059000*    AN ALERT IS UNIQUELY IDENTIFIED BY (SOURCE, SOURCE-REF); A
059100*    SECOND RECORD WITH THE SAME PAIR IS A DUPLICATE ERROR.
059200*-----------------------------------------------------------------
059300 C100-CHECK-DUPLICATE.
059400*-----------------------------------------------------------------
059500     SET     WK-C-VALID-ACTION        TO TRUE.
059600     IF      NOT WK-C-FIRST-ACCEPT
059700        AND  ALR-SOURCE     = WK-C-PREV-SOURCE
059800        AND  ALR-SOURCE-REF = WK-C-PREV-SOURCE-REF
059900             SET WK-C-INVALID-ACTION  TO TRUE
060000             GO TO C100-CHECK-DUPLICATE-EX.
060100
060200     MOVE    ALR-SOURCE               TO WK-C-PREV-SOURCE.
060300     MOVE    ALR-SOURCE-REF           TO WK-C-PREV-SOURCE-REF.
060400     SET     WK-C-FIRST-ACCEPT        TO FALSE.
060500
060600 C100-CHECK-DUPLICATE-EX.
060700     EXIT.
060800
060900*-----------------------------------------------------------------
061000*    ACKNOWLEDGE (A): ALLOWED FROM NEW/ACK.  IGNORE (G): ALLOWED
061100*    FROM NEW/ACK.  PROMOTE (P): ALLOWED FROM NEW/ACK AND ONLY IF
061200*    NOT ALREADY LINKED TO A CASE.  ANYTHING ELSE IS INVALID.
061300*-----------------------------------------------------------------
061400 C200-DISPATCH-ACTION.                                            HWK0080
061500*-----------------------------------------------------------------
061600     SET     WK-C-VALID-ACTION        TO TRUE.
061700
061800     IF      ALR-ACTION = "A"
061900        AND  (ALR-STATUS = "N" OR ALR-STATUS = "A")
062000             MOVE "A"                 TO ALR-STATUS
062100             GO TO C200-DISPATCH-ACTION-EX.
062200
062300     IF      ALR-ACTION = "G"
062400        AND  (ALR-STATUS = "N" OR ALR-STATUS = "A")
062500             MOVE "G"                 TO ALR-STATUS
062600             GO TO C200-DISPATCH-ACTION-EX.
062700
062800     IF      ALR-ACTION = "P"
062900        AND  (ALR-STATUS = "N" OR ALR-STATUS = "A")
063000        AND  ALR-CASE-ID = ZERO
063100             PERFORM C400-PROMOTE-ALERT
063200                THRU C400-PROMOTE-ALERT-EX
063300             GO TO C200-DISPATCH-ACTION-EX.
063400
063500     SET     WK-C-INVALID-ACTION      TO TRUE.
063600
063700 C200-DISPATCH-ACTION-EX.
063800     EXIT.
063900
064000*-----------------------------------------------------------------
064100*    WRITE A REJECTED ALERT TO REJFILE AND BUMP THE ORG'S
064200*    REJECTED COUNTER.  A REJECTED ALERT IS NOT WRITTEN TO
064300*    ALROUT AND ITS STATUS IS LEFT UNCHANGED.
064400*-----------------------------------------------------------------
064500 C300-REJECT-ALERT.
064600*-----------------------------------------------------------------
064700     MOVE    SPACES                   TO WK-C-REJ-LINE.
064800     MOVE    ALR-ID                   TO RL-ALERT-ID.
064900     MOVE    ALR-SOURCE               TO RL-SOURCE.
065000     MOVE    ALR-SOURCE-REF           TO RL-SOURCE-REF.
065100     MOVE    WK-C-REJ-REASON          TO RL-REASON.
065200     MOVE    WK-C-REJ-LINE            TO REJ-FD-RECORD.
065300     WRITE   REJ-FD-RECORD.
065400
065500     ADD     1                        TO WK-N-CURR-REJECTED.
065600
065700 C300-REJECT-ALERT-EX.
065800     EXIT.
065900
066000*-----------------------------------------------------------------
066100*    PROMOTION: BUILD THE CASE DIRECTLY FROM THE ALERT (RULE
066200*    U1.3), IMPORT THE EMBEDDED OBSERVABLES, THEN STAMP THE
066300*    ALERT IMPORTED.
066400*-----------------------------------------------------------------
066500 C400-PROMOTE-ALERT.
066600*-----------------------------------------------------------------
066700     ADD     1                        TO WK-N-NEXT-CASE-ID.
066800     ADD     1                        TO WK-N-PROMOTE-SEQ.
066900
067000     MOVE    SPACES                   TO WK-C-CAS-WORK.
067100     MOVE    WK-N-NEXT-CASE-ID        TO CAS-ID.
067200     MOVE    ALR-ORG-ID               TO CAS-ORG-ID.
067300     MOVE    ALR-TITLE                TO CAS-TITLE.
067400     MOVE    ALR-SEVERITY             TO CAS-SEVERITY.
067500     MOVE    ALR-TLP                  TO CAS-TLP.
067600     MOVE    "O"                      TO CAS-STATUS.
067700     MOVE    ZERO                     TO CAS-ASSIGNEE-ID
067800                                          CAS-CLOSED-TS
067900                                          CAS-TEMPLATE-ID.
068000     MOVE    ALR-ACTION-USER          TO CAS-CREATED-BY.
068100     MOVE    WK-C-RUN-TS              TO CAS-CREATED-TS.
068200     MOVE    ALR-ID                   TO CAS-SRC-ALERT-ID.
068300
068400     PERFORM C410-BUILD-CASE-TAG
068500        THRU C410-BUILD-CASE-TAG-EX.
068600     PERFORM C420-GENERATE-CASE-NUMBER
068700        THRU C420-GENERATE-CASE-NUMBER-EX.
068800
068900     MOVE    WK-C-CAS-WORK            TO CAS-OUT-FD-RECORD.
069000     WRITE   CAS-OUT-FD-RECORD.
069100
069110     MOVE    ZERO                     TO WK-N-OBS-WRITTEN.         HWK0151
069500     PERFORM C500-IMPORT-OBSERVABLES
069600        THRU C500-IMPORT-OBSERVABLES-EX
069700        VARYING WK-N-OBS-IX FROM 1 BY 1
069800           UNTIL WK-N-OBS-IX > ALR-OBS-COUNT.
069850
069860*                        HWK0151 - BUFFERED AFTER THE OBSERVABLE
069870*                        IMPORT LOOP SO THE PRINTED COUNTS REFLECT
069880*                        WHAT WAS ACTUALLY WRITTEN, NOT THE RAW
069890*                        ALERT COUNTS.
069900     PERFORM C450-BUFFER-CASE-LINE                                 HWK0151
069910        THRU C450-BUFFER-CASE-LINE-EX.                             HWK0151
070000     MOVE    "I"                      TO ALR-STATUS.
070100     MOVE    CAS-ID                   TO ALR-CASE-ID.
070200     MOVE    WK-C-RUN-TS              TO ALR-IMPORTED-TS.
070300
070400 C400-PROMOTE-ALERT-EX.
070500     EXIT.
070600
070700*-----------------------------------------------------------------
070800*    TAGS = THE SINGLE TAG "SOURCE:<ALR-SOURCE>", TRIMMED.
070900*-----------------------------------------------------------------
071000 C410-BUILD-CASE-TAG.
071100*-----------------------------------------------------------------
071200     MOVE    ZERO                     TO WK-N-SEG-LEN.
071300     PERFORM C411-TEST-ONE-SOURCE-CHAR
071400        THRU C411-TEST-ONE-SOURCE-CHAR-EX
071500        VARYING WK-N-SCAN-IX FROM 15 BY -1
071600           UNTIL WK-N-SCAN-IX < 1
071700              OR WK-N-SEG-LEN NOT = ZERO.
071800
071900     MOVE    SPACES                   TO CAS-TAGS.                HWK0093
072000     IF      WK-N-SEG-LEN = ZERO
072100             MOVE "SOURCE:"           TO CAS-TAGS
072200             GO TO C410-BUILD-CASE-TAG-EX.
072300
072400     STRING  "SOURCE:"                          DELIMITED BY SIZE
072500             ALR-SOURCE (1:WK-N-SEG-LEN)         DELIMITED BY SIZE
072600             INTO CAS-TAGS.
072700
072800 C410-BUILD-CASE-TAG-EX.
072900     EXIT.
073000
073100 C411-TEST-ONE-SOURCE-CHAR.
073200     IF      ALR-SOURCE (WK-N-SCAN-IX : 1) NOT = SPACE
073300             MOVE WK-N-SCAN-IX        TO WK-N-SEG-LEN.
073400
073500 C411-TEST-ONE-SOURCE-CHAR-EX.
073600     EXIT.
073700
073800*-----------------------------------------------------------------
073900*    CASE-NUMBER = PPP-YYYYMMDD-SSSS VIA THE CALLED ROUTINE
074000*    CHWCASNO - PPP FROM THE OWNING ORGANIZATION'S NAME, SSSS THE
074100*    RUN-WIDE PROMOTION SEQUENCE.
074200*-----------------------------------------------------------------
074300 C420-GENERATE-CASE-NUMBER.                                       HWK0142
074400*-----------------------------------------------------------------
074500     MOVE    SPACES                   TO WK-C-CASNO-RECORD.
074600     SET     OTE-IX                   TO 1.
074700     SEARCH ALL WK-C-ORG-ENTRY
074800         AT END MOVE SPACES           TO WK-C-CASNO-ORG-NAME
074900         WHEN OTE-ORG-ID (OTE-IX) = CAS-ORG-ID
075000              MOVE OTE-ORG-NAME (OTE-IX)
075100                                       TO WK-C-CASNO-ORG-NAME.
075200
075300     MOVE    WK-C-RUN-DATE            TO WK-C-CASNO-RUN-DATE.
075400     MOVE    WK-N-PROMOTE-SEQ         TO WK-N-CASNO-SEQ-NO.
075500
075600     CALL "CHWCASNO" USING WK-C-CASNO-RECORD.                     HWK0142
075700
075800     MOVE    WK-C-CASNO-CASE-NUMBER   TO CAS-NUMBER.
075900
076000 C420-GENERATE-CASE-NUMBER-EX.
076100     EXIT.
076200
076300*-----------------------------------------------------------------
076400 C450-BUFFER-CASE-LINE.
076500*-----------------------------------------------------------------
076600     IF      WK-N-CASE-RPT-COUNT > 299
076700             GO TO C450-BUFFER-CASE-LINE-EX.
076800
076900     ADD     1                        TO WK-N-CASE-RPT-COUNT.
077000     SET     CRE-IX                   TO WK-N-CASE-RPT-COUNT.
077100     MOVE    CAS-NUMBER   TO CRE-CASE-NUMBER (CRE-IX).
077200     MOVE    CAS-TITLE    TO CRE-TITLE       (CRE-IX).
077300     MOVE    CAS-SEVERITY TO CRE-SEVERITY    (CRE-IX).
077400     MOVE    CAS-TLP      TO CRE-TLP         (CRE-IX).
077500     MOVE    ZERO         TO CRE-TASK-COUNT (CRE-IX).              HWK0151
077600     MOVE    WK-N-OBS-WRITTEN  TO CRE-OBS-COUNT (CRE-IX).         HWK0151
077650*                        HWK0151 - DIRECT PROMOTION CREATES NO
077660*                        TASK RECORDS (RULE U2.4); THE OBSERVABLE
077670*                        COUNT IS WHAT C500 ACTUALLY WROTE, NOT
077680*                        THE RAW EMBEDDED-SLOT COUNT ON THE ALERT.
077700
077800 C450-BUFFER-CASE-LINE-EX.
077900     EXIT.
078000
078100*-----------------------------------------------------------------
078200*    FOR EACH EMBEDDED OBSERVABLE: TRIM, REJECT BLANK, CLASSIFY
078300*    VIA CHWVOBS, TLP FROM THE ALERT, SOURCE FROM THE ALERT,
078400*    SIGHTED COUNT ZERO, TAG = THE CASE'S OWN TAG.
078500*-----------------------------------------------------------------
078600 C500-IMPORT-OBSERVABLES.                                         HWK0052
078700*-----------------------------------------------------------------
078800     IF      ALR-OBS-DATA (WK-N-OBS-IX) = SPACES
078900             GO TO C500-IMPORT-OBSERVABLES-EX.
079000
079100     MOVE    SPACES                   TO WK-C-VOBS-RECORD.
079200     SET     WK-C-VOBS-FN-NORMALIZE   TO TRUE.
079300     MOVE    ALR-OBS-DATA (WK-N-OBS-IX) TO WK-C-VOBS-RAW-DATA.
079400     MOVE    ALR-OBS-TYPE (WK-N-OBS-IX) TO WK-C-VOBS-RAW-TYPE.
079500
079600     CALL "CHWVOBS" USING WK-C-VOBS-RECORD.                       HWK0052
079700
079800     IF      WK-C-VOBS-INVALID
079900             GO TO C500-IMPORT-OBSERVABLES-EX.
080000
080100     ADD     1                        TO WK-N-NEXT-OBS-ID.
080200     MOVE    SPACES                   TO WK-C-OBS-WORK.
080300     MOVE    WK-N-NEXT-OBS-ID         TO OBS-ID.
080400     MOVE    CAS-ID                   TO OBS-CASE-ID.
080500     MOVE    WK-C-VOBS-CLASS-TYPE     TO OBS-TYPE.
080600     MOVE    WK-C-VOBS-CLEAN-DATA (1:40) TO OBS-DATA.
080700     MOVE    ALR-TLP                  TO OBS-TLP.
080800     MOVE    ALR-OBS-IOC (WK-N-OBS-IX) TO OBS-IOC.
080900     MOVE    ZERO                     TO OBS-SIGHTED-CNT.
081000     MOVE    ALR-SOURCE               TO OBS-SOURCE.
081100     MOVE    CAS-TAGS (1:30)          TO OBS-TAGS.
081200
081300     MOVE    WK-C-OBS-WORK            TO OBS-OUT-FD-RECORD.
081400     WRITE   OBS-OUT-FD-RECORD.
081450     ADD     1                        TO WK-N-OBS-WRITTEN.        HWK0151
081500
081600 C500-IMPORT-OBSERVABLES-EX.
081700     EXIT.
081800
081900*-----------------------------------------------------------------
082000*    STATISTICS: PER ORGANIZATION, COUNT OF ALERTS IN EACH FINAL
082100*    STATUS.  REJECTED RECORDS ARE COUNTED SEPARATELY (SEE C300).
082200*-----------------------------------------------------------------
082300 C700-ACCUM-STATUS-COUNT.
082400*-----------------------------------------------------------------
082500     IF      ALR-STATUS = "N"
082600             ADD 1                    TO WK-N-CURR-NEW
082700     ELSE
082800     IF      ALR-STATUS = "A"
082900             ADD 1                    TO WK-N-CURR-ACK
083000     ELSE
083100     IF      ALR-STATUS = "G"
083200             ADD 1                    TO WK-N-CURR-IGNORED
083300     ELSE
083400     IF      ALR-STATUS = "I"
083500             ADD 1                    TO WK-N-CURR-IMPORTED.
083600
083700 C700-ACCUM-STATUS-COUNT-EX.
083800     EXIT.
083900
084000*-----------------------------------------------------------------
084100*    CONTROL BREAK ON ORG-ID: PRINT THE JUST-FINISHED
084200*    ORGANIZATION'S DETAIL LINE AND ROLL ITS COUNTS INTO THE
084300*    GRAND TOTALS.
084400*-----------------------------------------------------------------
084500 D000-FLUSH-ORG-BREAK.
084600*-----------------------------------------------------------------
084700     IF      WK-C-BREAK-FIRST-ORG
084800             GO TO D000-FLUSH-ORG-BREAK-EX.
084900
085000     MOVE    SPACES                   TO WK-C-RPT-ORG-LINE.
085100     MOVE    WK-N-CURR-ORG-ID         TO DL-ORG-ID.
085200     PERFORM D010-LOOKUP-ORG-NAME
085300        THRU D010-LOOKUP-ORG-NAME-EX.
085400     MOVE    WK-N-CURR-NEW            TO DL-NEW.
085500     MOVE    WK-N-CURR-ACK            TO DL-ACK.
085600     MOVE    WK-N-CURR-IGNORED        TO DL-IGNORED.
085700     MOVE    WK-N-CURR-IMPORTED       TO DL-IMPORTED.
085800     MOVE    WK-N-CURR-REJECTED       TO DL-REJECTED.
085900     COMPUTE DL-TOTAL = WK-N-CURR-NEW + WK-N-CURR-ACK
086000                       + WK-N-CURR-IGNORED + WK-N-CURR-IMPORTED.
086100
086200     PERFORM D100-PRINT-RPT-LINE
086300        THRU D100-PRINT-RPT-LINE-EX.
086400
086500     ADD     WK-N-CURR-NEW            TO WK-N-GRAND-NEW.
086600     ADD     WK-N-CURR-ACK            TO WK-N-GRAND-ACK.
086700     ADD     WK-N-CURR-IGNORED        TO WK-N-GRAND-IGNORED.
086800     ADD     WK-N-CURR-IMPORTED       TO WK-N-GRAND-IMPORTED.
086900     ADD     WK-N-CURR-REJECTED       TO WK-N-GRAND-REJECTED.
087000
087100 D000-FLUSH-ORG-BREAK-EX.
087200     EXIT.
087300
087400 D010-LOOKUP-ORG-NAME.
087500     SET     OTE-IX                   TO 1.
087600     SEARCH ALL WK-C-ORG-ENTRY
087700         AT END MOVE SPACES           TO DL-ORG-NAME
087800         WHEN OTE-ORG-ID (OTE-IX) = WK-N-CURR-ORG-ID
087900              MOVE OTE-ORG-NAME (OTE-IX) TO DL-ORG-NAME.
088000
088100 D010-LOOKUP-ORG-NAME-EX.
088200     EXIT.
088300
088400*-----------------------------------------------------------------
088500 D900-PRINT-GRAND-TOTAL.
088600*-----------------------------------------------------------------
088700     MOVE    WK-C-RPT-GRAND-LABEL     TO WK-C-RPT-ORG-LINE (1:60).
088800     PERFORM D100-PRINT-RPT-LINE
088900        THRU D100-PRINT-RPT-LINE-EX.
089000
089100     MOVE    SPACES                   TO WK-C-RPT-ORG-LINE.
089200     MOVE    WK-N-GRAND-NEW           TO DL-NEW.
089300     MOVE    WK-N-GRAND-ACK           TO DL-ACK.
089400     MOVE    WK-N-GRAND-IGNORED       TO DL-IGNORED.
089500     MOVE    WK-N-GRAND-IMPORTED      TO DL-IMPORTED.
089600     MOVE    WK-N-GRAND-REJECTED      TO DL-REJECTED.
089700     COMPUTE DL-TOTAL = WK-N-GRAND-NEW + WK-N-GRAND-ACK
089800                       + WK-N-GRAND-IGNORED + WK-N-GRAND-IMPORTED.
089900     PERFORM D100-PRINT-RPT-LINE
090000        THRU D100-PRINT-RPT-LINE-EX.
090100
090200 D900-PRINT-GRAND-TOTAL-EX.
090300     EXIT.
090400
090500*-----------------------------------------------------------------
090600*    CASE SECTION - ONE LINE PER CASE CREATED THIS RUN.
090700*-----------------------------------------------------------------
090800 D950-PRINT-CASE-SECTION.
090900*-----------------------------------------------------------------
091000     MOVE    WK-C-RPT-CASE-HEADER     TO WK-C-RPT-ORG-LINE (1:61).
091100     PERFORM D100-PRINT-RPT-LINE
091200        THRU D100-PRINT-RPT-LINE-EX.
091300
091400     PERFORM D960-PRINT-ONE-CASE-LINE
091500        THRU D960-PRINT-ONE-CASE-LINE-EX
091600        VARYING CRE-IX FROM 1 BY 1
091700           UNTIL CRE-IX > WK-N-CASE-RPT-COUNT.
091800
091900 D950-PRINT-CASE-SECTION-EX.
092000     EXIT.
092100
092200 D960-PRINT-ONE-CASE-LINE.
092300     MOVE    SPACES                   TO WK-C-RPT-CASE-LINE.
092400     MOVE    CRE-CASE-NUMBER (CRE-IX) TO CL-CASE-NUMBER.
092500     MOVE    CRE-TITLE       (CRE-IX) TO CL-TITLE.
092600     MOVE    CRE-SEVERITY    (CRE-IX) TO CL-SEVERITY.
092700     MOVE    CRE-TLP         (CRE-IX) TO CL-TLP.
092800     MOVE    CRE-TASK-COUNT  (CRE-IX) TO CL-TASK-COUNT.
092900     MOVE    CRE-OBS-COUNT   (CRE-IX) TO CL-OBS-COUNT.
093000     MOVE    WK-C-RPT-CASE-LINE       TO WK-C-RPT-ORG-LINE.
093100     PERFORM D100-PRINT-RPT-LINE
093200        THRU D100-PRINT-RPT-LINE-EX.
093300
093400 D960-PRINT-ONE-CASE-LINE-EX.
093500     EXIT.
093600
093700*-----------------------------------------------------------------
093800*    WRITE ONE 132-BYTE LINE TO RPTFILE, HEADING FIRST WHEN THE
093900*    PAGE IS FULL.
094000*-----------------------------------------------------------------
094100 D100-PRINT-RPT-LINE.
094200*-----------------------------------------------------------------
094300     IF      WK-N-LINE-COUNT > WK-N-LINES-PER-PAGE
094400             PERFORM D110-PRINT-HEADING
094500                THRU D110-PRINT-HEADING-EX.
094600
094700     MOVE    WK-C-RPT-ORG-LINE        TO RPT-FD-RECORD.
094800     WRITE   RPT-FD-RECORD AFTER ADVANCING 1 LINE.
094900     ADD     1                        TO WK-N-LINE-COUNT.
095000
095100 D100-PRINT-RPT-LINE-EX.
095200     EXIT.
095300
095400 D110-PRINT-HEADING.
095500     ADD     1                        TO WK-N-PAGE-COUNT.
095600     MOVE    WK-N-PAGE-COUNT          TO HL1-PAGE-NUM.
095700     MOVE    WK-C-RPT-HEADER-1        TO RPT-FD-RECORD.
095800     WRITE   RPT-FD-RECORD AFTER ADVANCING PAGE.
095900     MOVE    WK-C-RPT-HEADER-2        TO RPT-FD-RECORD.
096000     WRITE   RPT-FD-RECORD AFTER ADVANCING 2 LINES.
096100     MOVE    3                        TO WK-N-LINE-COUNT.
096200
096300 D110-PRINT-HEADING-EX.
096400     EXIT.
096500
096600*-----------------------------------------------------------------
096700*    SELF-TEST HARNESS - RUN ONLY WHEN UPSI-0 IS ON.  EXERCISES
096800*    THE CALLED VALIDATORS/TRANSFORMS/PAGING/STATUS ENGINES THAT
096900*    HAVE NO DIRECT CONSUMER IN THE MAIN ALERT PASS ABOVE.
097000*-----------------------------------------------------------------
097100 Y000-SELF-TEST.
097200*-----------------------------------------------------------------
097300     MOVE    ZERO                     TO WK-N-TEST-COUNT
097400                                          WK-N-TEST-PASS.
097500
097600     MOVE    SPACES                   TO WK-C-VAL-RECORD.
097700     MOVE    1                        TO WK-C-VAL-FUNCTION.
097800     MOVE    "Str0ng!Pass"            TO WK-C-VAL-TEXT-1.
097900     CALL "CHWVAL" USING WK-C-VAL-RECORD.
098000     ADD     1                        TO WK-N-TEST-COUNT.
098100     IF      WK-C-VAL-VALID
098200             ADD 1                    TO WK-N-TEST-PASS.
098300
098400     MOVE    SPACES                   TO WK-C-VAL-RECORD.
098500     MOVE    3                        TO WK-C-VAL-FUNCTION.
098600     MOVE    "ANALYST@HAWKEYESOC.COM" TO WK-C-VAL-TEXT-1.
098700     CALL "CHWVAL" USING WK-C-VAL-RECORD.
098800     ADD     1                        TO WK-N-TEST-COUNT.
098900     IF      WK-C-VAL-VALID
099000             ADD 1                    TO WK-N-TEST-PASS.
099100
099200     MOVE    SPACES                   TO WK-C-VAL-RECORD.
099300     MOVE    7                        TO WK-C-VAL-FUNCTION.
099400     MOVE    "10.0.0.5"               TO WK-C-VAL-TEXT-1.
099500     CALL "CHWVAL" USING WK-C-VAL-RECORD.
099600     ADD     1                        TO WK-N-TEST-COUNT.
099700     IF      WK-C-VAL-VALID
099800             ADD 1                    TO WK-N-TEST-PASS.
099900
100000     MOVE    SPACES                   TO WK-C-UTL-RECORD.
100100     MOVE    1                        TO WK-C-UTL-FUNCTION.
100200     MOVE    "4111222233334444"       TO WK-C-UTL-TEXT-IN.
100300     CALL "CHWUTL" USING WK-C-UTL-RECORD.
100400     ADD     1                        TO WK-N-TEST-COUNT.
100500     IF      WK-C-UTL-TEXT-OUT (1:4) = "4111"
100600             ADD 1                    TO WK-N-TEST-PASS.
100700
100800     MOVE    SPACES                   TO WK-C-PAGE-RECORD.
100900     MOVE    2                        TO WK-N-PAGE-P.
101000     MOVE    25                       TO WK-N-PAGE-S.
101100     MOVE    120                      TO WK-N-PAGE-T.
101200     CALL "CHWPAGE" USING WK-C-PAGE-RECORD.
101300     ADD     1                        TO WK-N-TEST-COUNT.
101400     IF      WK-N-PAGE-OFFSET = 25
101500             ADD 1                    TO WK-N-TEST-PASS.
101600
101700     MOVE    SPACES                   TO WK-C-VCAS-RECORD.
101800     MOVE    "O"                      TO WK-C-VCAS-CURR-STATUS.
101900     MOVE    "R"                      TO WK-C-VCAS-NEW-STATUS.
102000     MOVE    WK-C-RUN-TS              TO WK-C-VCAS-RUN-TS.
102100     CALL "CHWVCAS" USING WK-C-VCAS-RECORD.
102200     ADD     1                        TO WK-N-TEST-COUNT.
102300     IF      WK-C-VCAS-VALID
102400             ADD 1                    TO WK-N-TEST-PASS.
102500
102600     MOVE    SPACES                   TO WK-C-VTSK-RECORD.
102700     MOVE    "P"                      TO WK-C-VTSK-CURR-STATUS.
102800     MOVE    "C"                      TO WK-C-VTSK-NEW-STATUS.
102900     MOVE    WK-C-RUN-TS              TO WK-C-VTSK-RUN-TS.
103000     CALL "CHWVTSK" USING WK-C-VTSK-RECORD.
103100     ADD     1                        TO WK-N-TEST-COUNT.
103200     IF      WK-C-VTSK-VALID
103300             ADD 1                    TO WK-N-TEST-PASS.
103310
103320*                        HWK0151 - EXERCISE THE NEW RULE U4.5 IOC
103330*                        STATS FUNCTION - 3 IOC OF 8 TOTAL SHOULD
103340*                        COME BACK AS 5 ARTIFACTS AND 37.50 PCT.
103350     MOVE    SPACES                   TO WK-C-VOBS-RECORD.         HWK0151
103360     SET     WK-C-VOBS-FN-STATS       TO TRUE.                     HWK0151
103370     MOVE    8                        TO WK-N-VOBS-STATS-TOTAL.    HWK0151
103380     MOVE    3                        TO WK-N-VOBS-STATS-IOC.      HWK0151
103390     CALL "CHWVOBS" USING WK-C-VOBS-RECORD.                        HWK0151
103400     ADD     1                        TO WK-N-TEST-COUNT.          HWK0151
103410     IF      WK-N-VOBS-STATS-ARTIFACTS = 5                         HWK0151
103420        AND  WK-N-VOBS-STATS-IOC-PCT = 37.50                       HWK0151
103430             ADD 1                    TO WK-N-TEST-PASS.           HWK0151
103440
103500     IF      WK-N-TPL-COUNT > ZERO
103600             PERFORM Y100-TEST-TEMPLATE-INSTANTIATE
103700                THRU Y100-TEST-TEMPLATE-INSTANTIATE-EX.
103800
103900 Y000-SELF-TEST-EX.
104000     EXIT.
104100
104200*-----------------------------------------------------------------
104300*    DEMONSTRATE CHWTPLI AGAINST THE FIRST ACTIVE TEMPLATE FOUND
104400*    IN THE TABLE - THE PROOF THAT THE STAMP-OUT ROUTINE STILL
104500*    WORKS AHEAD OF A DRIVER-SUPPLIED TEMPLATE-NAME REQUEST.
104600*-----------------------------------------------------------------
104700 Y100-TEST-TEMPLATE-INSTANTIATE.
104800*-----------------------------------------------------------------
104900     SET     TTE-IX                   TO 1.
105000     MOVE    SPACES                   TO WK-C-TPLI-REQUEST.
105100     MOVE    TTE-TPL-ORG-ID (TTE-IX)  TO WK-C-TPLI-REQ-ORG-ID.
105200     MOVE    "SELF-TEST PROMOTION"    TO WK-C-TPLI-REQ-TITLE.
105210*                        HWK0153 - RULE U5.5 - STAND IN FOR THE
105220*                        CASE'S ASSIGNEE SO THE SELF-TEST CAN
105230*                        PROVE THE GENERATED TASKS INHERIT IT.
105240     MOVE    99042                    TO WK-C-TPLI-REQ-ASSIGNEE.
105300     MOVE    WK-C-RUN-DATE            TO WK-C-TPLI-REQ-RUN-DATE.
105400     MOVE    TTE-TPL-ORG-ID  (TTE-IX) TO WK-C-TPLI-TPL-ORG-ID.
105500     MOVE    TTE-TPL-ACTIVE  (TTE-IX) TO WK-C-TPLI-TPL-ACTIVE.
105600     MOVE    TTE-TPL-TITLE-PREFIX (TTE-IX)
105700                                      TO WK-C-TPLI-TPL-TITLE-PREFIX.
105800     MOVE    TTE-TPL-SEVERITY (TTE-IX) TO WK-C-TPLI-TPL-SEVERITY.
105900     MOVE    TTE-TPL-TLP      (TTE-IX) TO WK-C-TPLI-TPL-TLP.
106000     MOVE    TTE-TPL-TAGS     (TTE-IX) TO WK-C-TPLI-TPL-TAGS.
106100     MOVE    TTE-TPL-USAGE-COUNT (TTE-IX)
106200                                      TO WK-N-TPLI-TPL-USAGE-COUNT.
106300     MOVE    TTE-TPL-TASK-COUNT  (TTE-IX)
106400                                      TO WK-N-TPLI-TPL-TASK-COUNT.
106500
106600     PERFORM Y110-COPY-ONE-TASK-TPL
106700        THRU Y110-COPY-ONE-TASK-TPL-EX
106800        VARYING WK-N-OBS-IX FROM 1 BY 1
106900           UNTIL WK-N-OBS-IX > 3.
107000
107100     CALL "CHWTPLI" USING WK-C-TPLI-REQUEST WK-C-TPLI-RESPONSE.
107200
107300     ADD     1                        TO WK-N-TEST-COUNT.
107400     IF      WK-C-TPLI-VALID
107500             ADD 1                    TO WK-N-TEST-PASS
107600             PERFORM Y120-WRITE-SELFTEST-TASKS
107700                THRU Y120-WRITE-SELFTEST-TASKS-EX
107800                VARYING WK-N-OBS-IX FROM 1 BY 1
107900                   UNTIL WK-N-OBS-IX > WK-N-TPLI-OUT-TASK-COUNT.
108000
108100 Y100-TEST-TEMPLATE-INSTANTIATE-EX.
108200     EXIT.
108300
108400 Y110-COPY-ONE-TASK-TPL.
108500     MOVE    TTE-TASK-TITLE    (TTE-IX, WK-N-OBS-IX)
108600                       TO WK-C-TPLI-TPL-TASK-TITLE   (WK-N-OBS-IX).
108700     MOVE    TTE-TASK-ORDER-IX (TTE-IX, WK-N-OBS-IX)
108800                       TO WK-N-TPLI-TPL-TASK-ORDER-IX(WK-N-OBS-IX).
108900     MOVE    TTE-TASK-DUE-OFF  (TTE-IX, WK-N-OBS-IX)
109000                       TO WK-N-TPLI-TPL-TASK-DUE-OFF (WK-N-OBS-IX).
109100
109200 Y110-COPY-ONE-TASK-TPL-EX.
109300     EXIT.
109400
109500*-----------------------------------------------------------------
109600*    WRITE THE TASKS RETURNED BY CHWTPLI TO TASKOUT - PROOF THAT
109700*    THE STAMP-OUT ROUTINE'S TASK GROUP LINES UP WITH THE MASTER
109800*    RECORD LAYOUT.  NOT LINKED TO A REAL CASE (CAS-CASE-ID = 0).
109900*-----------------------------------------------------------------
110000 Y120-WRITE-SELFTEST-TASKS.
110100*-----------------------------------------------------------------
110200     ADD     1                        TO WK-N-NEXT-TASK-ID.
110300     MOVE    SPACES                   TO WK-C-TSK-WORK.
110400     MOVE    WK-N-NEXT-TASK-ID        TO TSK-ID.
110500     MOVE    ZERO                     TO TSK-CASE-ID.
110600     MOVE    WK-C-TPLI-OUT-TASK-TITLE (WK-N-OBS-IX) TO TSK-TITLE.
110700     MOVE    "SELFTEST"               TO TSK-GROUP.
110800     MOVE    "P"                      TO TSK-STATUS.
110900     MOVE    WK-N-TPLI-OUT-TASK-ORDER-IX (WK-N-OBS-IX)
111000                                       TO TSK-ORDER-IX.
111100     MOVE    WK-N-TPLI-OUT-TASK-DUE-DATE (WK-N-OBS-IX)
111200                                       TO TSK-DUE-DATE.
111210*                        HWK0153 - RULE U5.5 - THE TASK'S
111220*                        ASSIGNEE COMES BACK FROM CHWTPLI ALREADY
111230*                        DEFAULTED TO THE CASE ASSIGNEE, NOT A
111240*                        HARD-CODED ZERO.
111250     MOVE    WK-N-TPLI-OUT-TASK-ASSIGNEE (WK-N-OBS-IX)
111260                                       TO TSK-ASSIGNEE-ID.
111300     MOVE    ZERO                     TO TSK-COMPLETED-TS
111500                                          TSK-CREATED-BY.
111600
111700     MOVE    WK-C-TSK-WORK            TO TSK-OUT-FD-RECORD.
111800     WRITE   TSK-OUT-FD-RECORD.
111900
112000 Y120-WRITE-SELFTEST-TASKS-EX.
112100     EXIT.
112200
112300*-----------------------------------------------------------------
112400 Y900-ABNORMAL-TERMINATION.
112500*-----------------------------------------------------------------
112600     DISPLAY "CHWTRIAG - FILE OPEN FAILED - STATUS "
112700             WK-C-FILE-STATUS.
112800     MOVE    99                       TO WK-N-RETURN-CODE.
112900     GOBACK.
113000
113100*-----------------------------------------------------------------
113200 Z000-CLOSE-FILES.
113300*-----------------------------------------------------------------
113400     CLOSE   ORGFILE
113500             TPLFILE
113600             ALRIN
113700             ALROUT
113800             CASEOUT
113900             TASKOUT
114000             OBSOUT
114100             RPTFILE
114200             REJFILE.
114300
114400 Z000-CLOSE-FILES-EX.
114500     EXIT.
114600
114700******************************************************************
114800************** END OF PROGRAM SOURCE -  CHWTRIAG ***************
114900******************************************************************
