000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWVOBS.
000500 AUTHOR.         DEREK PRIESTE.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   09 MAY 1984.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  SUBROUTINE - OBSERVABLE NORMALIZATION, TYPE
001200*               CLASSIFICATION, SIGHTING INCREMENT AND TAG
001300*               MERGE.  CALLED ONCE PER EMBEDDED OBSERVABLE
001400*               DURING ALERT PROMOTION AND ONCE PER BULK
001500*               TAGGING/SIGHTING EVENT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* HWK0052 09/05/1984 DPRIESTE INITIAL VERSION - REQ HWK-118
002100*                             PROMOTE WITH ARTIFACTS.
002200*-----------------------------------------------------------------
002300* HWK0093 30/09/2006 MFOO     ADDED FUNCTIONS S (SIGHTING) AND
002400*                             T (TAG MERGE); ORIGINAL VERSION
002500*                             ONLY DID NORMALIZE/CLASSIFY.
002600*-----------------------------------------------------------------
002700* HWK0121 19/04/2012 CLYNCH   TICKET HWK-560 - UNKNOWN TYPE CODES
002800*                             NOW CLASSIFY AS OTHER INSTEAD OF
002900*                             BEING REJECTED OUTRIGHT.
003000*-----------------------------------------------------------------
003010* HWK0151 06/03/2015 CLYNCH   ADDED FUNCTION P - PER-CASE IOC
003020*                             STATISTICS (ARTIFACT COUNT AND IOC
003030*                             PERCENTAGE TO TWO DECIMALS) - RULE
003040*                             WAS NEVER WIRED UP TO A FUNCTION
003050*                             CODE (AUDIT FINDING HWK-611).
003060*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                  PIC X(24) VALUE
004600     "** PROGRAM CHWVOBS **".
004700
004800 01  WK-C-COMMON.
004900     COPY CHWCWS.
005000
005100 01  WK-N-WORK-AREA.
005200     05  WK-N-FIRST-POS      PIC 9(02) COMP.
005300     05  WK-N-LAST-POS       PIC 9(02) COMP.
005400     05  WK-N-SCAN-IX        PIC 9(02) COMP.
005500     05  WK-N-TYPE-IX        PIC 9(02) COMP.
005600     05  WK-N-TAG-IX         PIC 9(02) COMP.
005700     05  WK-N-OUT-POS        PIC 9(02) COMP.
005800     05  WK-N-SEG-START      PIC 9(02) COMP.
005900     05  WK-N-SEG-LEN        PIC 9(02) COMP.
005950     05  FILLER              PIC X(04).
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-FOUND-SW       PIC X(01) VALUE "N".
006300         88  WK-C-FOUND          VALUE "Y".
006400     05  WK-C-DUP-SW         PIC X(01) VALUE "N".
006500         88  WK-C-DUP            VALUE "Y".
006600     05  WK-C-ONE-TAG        PIC X(15).
006700     05  WK-C-SCRATCH-TAGS   PIC X(30).
006750     05  FILLER              PIC X(04).
006800
006900* -------- VALID OBSERVABLE TYPE CODE TABLE (TAB-VAL STYLE) -----*
007000 01  WK-C-TYPE-CODE-TABLE.
007100     05  TAB-VAL OCCURS 11 TIMES PIC X(12) VALUE SPACES.
007200 01  WK-C-TYPE-CODE-LOAD REDEFINES WK-C-TYPE-CODE-TABLE.
007300     05  FILLER              PIC X(132).
007400*    THE ELEVEN RECOGNIZED TYPE CODES ARE LOADED AT B010 BELOW -
007500*    KEPT AS LITERALS SO A NEW TYPE CODE IS A ONE-LINE CHANGE.
007600
007700 LINKAGE SECTION.
007800     COPY LKVOBS.
007900
008000 EJECT
008100****************************************
008200 PROCEDURE DIVISION USING WK-C-VOBS-RECORD.
008300****************************************
008400 MAIN-MODULE.
008500     PERFORM A000-INIT-TYPE-TABLE
008600        THRU A000-INIT-TYPE-TABLE-EX.
008700     PERFORM B000-DISPATCH-FUNCTION
008800        THRU B999-DISPATCH-FUNCTION-EX.
008900     EXIT PROGRAM.
009000
009100*-----------------------------------------------------------------
009200 A000-INIT-TYPE-TABLE.
009300*-----------------------------------------------------------------
009400     MOVE "DOMAIN"       TO TAB-VAL (1).
009500     MOVE "URL"          TO TAB-VAL (2).
009600     MOVE "IP"           TO TAB-VAL (3).
009700     MOVE "HASH-MD5"     TO TAB-VAL (4).
009800     MOVE "HASH-SHA1"    TO TAB-VAL (5).
009900     MOVE "HASH-SHA256"  TO TAB-VAL (6).
010000     MOVE "EMAIL"        TO TAB-VAL (7).
010100     MOVE "FILENAME"     TO TAB-VAL (8).
010200     MOVE "FILEPATH"     TO TAB-VAL (9).
010300     MOVE "REGISTRY"     TO TAB-VAL (10).
010400     MOVE "USER-AGENT"   TO TAB-VAL (11).
010500
010600 A000-INIT-TYPE-TABLE-EX.
010700     EXIT.
010800
010900*-----------------------------------------------------------------
011000 B000-DISPATCH-FUNCTION.
011100*-----------------------------------------------------------------
011200     SET     WK-C-VOBS-VALID         TO TRUE.
011300     IF      WK-C-VOBS-FN-NORMALIZE
011400             PERFORM B100-NORMALIZE-AND-CLASSIFY
011500                THRU B100-NORMALIZE-AND-CLASSIFY-EX
011600     ELSE
011700     IF      WK-C-VOBS-FN-SIGHT
011800             PERFORM B200-INCREMENT-SIGHTING
011900                THRU B200-INCREMENT-SIGHTING-EX
012000     ELSE
012100     IF      WK-C-VOBS-FN-TAGMERGE
012200             PERFORM B300-MERGE-TAGS
012300                THRU B300-MERGE-TAGS-EX
012350     ELSE
012360     IF      WK-C-VOBS-FN-STATS                                   HWK0151
012370             PERFORM B400-COMPUTE-IOC-STATS                       HWK0151
012380                THRU B400-COMPUTE-IOC-STATS-EX                    HWK0151
012400     ELSE
012500             SET     WK-C-VOBS-INVALID   TO TRUE.
012600
012700 B999-DISPATCH-FUNCTION-EX.
012800     EXIT.
012900
013000*-----------------------------------------------------------------
013100 B100-NORMALIZE-AND-CLASSIFY.
013200*-----------------------------------------------------------------
013300*    TRIM LEADING/TRAILING BLANKS OFF WK-C-VOBS-RAW-DATA.
013400     MOVE SPACES             TO WK-C-VOBS-CLEAN-DATA.
013500     MOVE 0                  TO WK-N-FIRST-POS WK-N-LAST-POS.
013600
013700     PERFORM B110-FIND-FIRST-NONBLANK
013800        THRU B110-FIND-FIRST-NONBLANK-EX
013900        VARYING WK-N-SCAN-IX FROM 1 BY 1
014000           UNTIL WK-N-SCAN-IX > 40
014100              OR WK-N-FIRST-POS NOT = 0.
014200
014300     IF      WK-N-FIRST-POS = 0
014400             SET WK-C-VOBS-INVALID   TO TRUE
014500             GO TO B100-NORMALIZE-AND-CLASSIFY-EX.
014600
014700     PERFORM B120-FIND-LAST-NONBLANK
014800        THRU B120-FIND-LAST-NONBLANK-EX
014900        VARYING WK-N-SCAN-IX FROM 40 BY -1
015000           UNTIL WK-N-SCAN-IX < 1
015100              OR WK-N-LAST-POS NOT = 0.
015200
015300     COMPUTE WK-N-SEG-LEN = WK-N-LAST-POS - WK-N-FIRST-POS + 1.
015400     MOVE    WK-C-VOBS-RAW-DATA (WK-N-FIRST-POS : WK-N-SEG-LEN)
015500                             TO WK-C-VOBS-CLEAN-DATA.
015600
015700     PERFORM B150-CLASSIFY-TYPE
015800        THRU B150-CLASSIFY-TYPE-EX.
015900
016000 B100-NORMALIZE-AND-CLASSIFY-EX.
016100     EXIT.
016200
016300*-----------------------------------------------------------------
016400 B110-FIND-FIRST-NONBLANK.
016500*-----------------------------------------------------------------
016600     IF      WK-C-VOBS-RAW-DATA (WK-N-SCAN-IX : 1) NOT = SPACE
016700             MOVE WK-N-SCAN-IX       TO WK-N-FIRST-POS.
016800
016900 B110-FIND-FIRST-NONBLANK-EX.
017000     EXIT.
017100
017200*-----------------------------------------------------------------
017300 B120-FIND-LAST-NONBLANK.
017400*-----------------------------------------------------------------
017500     IF      WK-C-VOBS-RAW-DATA (WK-N-SCAN-IX : 1) NOT = SPACE
017600             MOVE WK-N-SCAN-IX       TO WK-N-LAST-POS.
017700
017800 B120-FIND-LAST-NONBLANK-EX.
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200 B150-CLASSIFY-TYPE.
018300*-----------------------------------------------------------------
018400     SET     WK-C-FOUND-SW TO "N".
018500     PERFORM B160-SCAN-TYPE-TABLE
018600        THRU B160-SCAN-TYPE-TABLE-EX
018700        VARYING WK-N-TYPE-IX FROM 1 BY 1
018800           UNTIL WK-N-TYPE-IX > 11
018900              OR WK-C-FOUND.
019000
019100     IF      WK-C-FOUND
019200             MOVE WK-C-VOBS-RAW-TYPE TO WK-C-VOBS-CLASS-TYPE
019300     ELSE
019400             MOVE "OTHER"            TO WK-C-VOBS-CLASS-TYPE.     HWK0121
019500
019600 B150-CLASSIFY-TYPE-EX.
019700     EXIT.
019800
019900*-----------------------------------------------------------------
020000 B160-SCAN-TYPE-TABLE.
020100*-----------------------------------------------------------------
020200     IF      WK-C-VOBS-RAW-TYPE = TAB-VAL (WK-N-TYPE-IX)
020300             SET WK-C-FOUND          TO TRUE.
020400
020500 B160-SCAN-TYPE-TABLE-EX.
020600     EXIT.
020700
020800*-----------------------------------------------------------------
020900 B200-INCREMENT-SIGHTING.                                         HWK0093
021000*-----------------------------------------------------------------
021100     COMPUTE WK-N-VOBS-NEW-SIGHT-CNT =
021200             WK-N-VOBS-SIGHTED-CNT + 1.
021300
021400 B200-INCREMENT-SIGHTING-EX.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800*    MERGE WK-C-VOBS-NEW-TAGS INTO WK-C-VOBS-OLD-TAGS, NO
021900*    DUPLICATES, EXISTING TAGS NEVER REMOVED.  BOTH LISTS ARE
022000*    SEMICOLON-SEPARATED, EACH TAG UP TO 15 BYTES.
022100*-----------------------------------------------------------------
022200 B300-MERGE-TAGS.                                                 HWK0093
022300*-----------------------------------------------------------------
022400     MOVE    WK-C-VOBS-OLD-TAGS      TO WK-C-VOBS-MERGED-TAGS.
022500     MOVE    1                       TO WK-N-SEG-START.
022600
022700     PERFORM B310-MERGE-ONE-TAG
022800        THRU B310-MERGE-ONE-TAG-EX
022900        VARYING WK-N-TAG-IX FROM 1 BY 1
023000           UNTIL WK-N-TAG-IX > 30.
023100
023200 B300-MERGE-TAGS-EX.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600*    WALK WK-C-VOBS-NEW-TAGS ONE CHARACTER AT A TIME, CUTTING
023700*    OUT EACH SEMICOLON-DELIMITED TAG AS IT IS FOUND.
023800*-----------------------------------------------------------------
023900 B310-MERGE-ONE-TAG.
024000*-----------------------------------------------------------------
024100     IF      WK-N-TAG-IX < WK-N-SEG-START
024200             GO TO B310-MERGE-ONE-TAG-EX.
024300
024400     IF      WK-C-VOBS-NEW-TAGS (WK-N-TAG-IX : 1) = ";"
024500        OR   WK-N-TAG-IX = 30
024600             COMPUTE WK-N-SEG-LEN =
024700                     WK-N-TAG-IX - WK-N-SEG-START +
024800                     1
024900             IF  WK-C-VOBS-NEW-TAGS (WK-N-TAG-IX : 1) = ";"
025000                 COMPUTE WK-N-SEG-LEN = WK-N-SEG-LEN - 1
025100             END-IF
025200             IF  WK-N-SEG-LEN > 0
025300                 MOVE SPACES         TO WK-C-ONE-TAG
025400                 MOVE WK-C-VOBS-NEW-TAGS
025500                      (WK-N-SEG-START : WK-N-SEG-LEN)
025600                                     TO WK-C-ONE-TAG
025700                 IF  WK-C-ONE-TAG NOT = SPACES
025800                     PERFORM B320-APPEND-IF-NEW
025900                        THRU B320-APPEND-IF-NEW-EX
026000                 END-IF
026100             END-IF
026200             COMPUTE WK-N-SEG-START = WK-N-TAG-IX + 1.
026300
026400 B310-MERGE-ONE-TAG-EX.
026500     EXIT.
026600
026700*-----------------------------------------------------------------
026800 B320-APPEND-IF-NEW.
026900*-----------------------------------------------------------------
027000     SET     WK-C-DUP-SW TO "N".
027100     IF      WK-C-VOBS-MERGED-TAGS (1:29) = SPACES
027200             MOVE WK-C-ONE-TAG (1:15) TO WK-C-VOBS-MERGED-TAGS
027300             GO TO B320-APPEND-IF-NEW-EX.
027400
027500     INSPECT WK-C-VOBS-MERGED-TAGS TALLYING
027600             WK-N-OUT-POS FOR ALL SPACES.
027700
027800     MOVE    WK-C-VOBS-MERGED-TAGS   TO WK-C-SCRATCH-TAGS.
027900
028000*    A SIMPLE ";TAG;" WRAP-AND-SCAN AVOIDS A SUBSTRING-MATCH
028100*    FALSE-POSITIVE ON A TAG THAT IS A SUFFIX OF ANOTHER.
028200     IF      WK-C-SCRATCH-TAGS = WK-C-ONE-TAG
028300             SET WK-C-DUP           TO TRUE
028400     ELSE
028500             PERFORM B330-SCAN-FOR-DUP
028600                THRU B330-SCAN-FOR-DUP-EX.
028700
028800     IF      NOT WK-C-DUP
028900             PERFORM B340-APPEND-TAG
029000                THRU B340-APPEND-TAG-EX.
029100
029200 B320-APPEND-IF-NEW-EX.
029300     EXIT.
029400
029500*-----------------------------------------------------------------
029600 B330-SCAN-FOR-DUP.
029700*-----------------------------------------------------------------
029800     UNSTRING WK-C-VOBS-MERGED-TAGS DELIMITED BY ";"
029900             INTO WK-C-SCRATCH-TAGS
030000             WITH POINTER WK-N-OUT-POS.
030100     IF      WK-C-SCRATCH-TAGS (1:15) = WK-C-ONE-TAG (1:15)
030200             SET WK-C-DUP            TO TRUE.
030300
030400 B330-SCAN-FOR-DUP-EX.
030500     EXIT.
030600
030700*-----------------------------------------------------------------
030800 B340-APPEND-TAG.
030900*-----------------------------------------------------------------
031000     PERFORM B350-FIND-MERGED-END
031100        THRU B350-FIND-MERGED-END-EX
031200        VARYING WK-N-OUT-POS FROM 30 BY -1
031300           UNTIL WK-N-OUT-POS < 1
031400              OR WK-C-VOBS-MERGED-TAGS (WK-N-OUT-POS : 1)
031500                 NOT = SPACE.
031600
031700     IF      WK-N-OUT-POS < 28
031800             ADD 1 TO WK-N-OUT-POS
031900             MOVE ";" TO WK-C-VOBS-MERGED-TAGS
032000                         (WK-N-OUT-POS : 1)
032100             ADD 1 TO WK-N-OUT-POS
032200             MOVE WK-C-ONE-TAG (1:15)
032300                  TO WK-C-VOBS-MERGED-TAGS
032400                     (WK-N-OUT-POS :
032500                      30 - WK-N-OUT-POS + 1).
032600
032700 B340-APPEND-TAG-EX.
032800     EXIT.
032900
033000*-----------------------------------------------------------------
033100 B350-FIND-MERGED-END.
033200*-----------------------------------------------------------------
033300     CONTINUE.
033400
033500 B350-FIND-MERGED-END-EX.
033600     EXIT.
033700
033710*-----------------------------------------------------------------
033720*    RULE U4.5 - ARTIFACTS = TOTAL - IOC.  IOC PERCENTAGE = IOC
033730*    OVER TOTAL TIMES 100, TWO DECIMALS, ROUNDED HALF-UP, ZERO
033740*    WHEN THE CASE HAS NO OBSERVABLES YET.
033750*-----------------------------------------------------------------
033760 B400-COMPUTE-IOC-STATS.                                          HWK0151
033770*-----------------------------------------------------------------
033780     IF      WK-N-VOBS-STATS-TOTAL = ZERO
033790             MOVE ZERO           TO WK-N-VOBS-STATS-ARTIFACTS
033800                                     WK-N-VOBS-STATS-IOC-PCT
033810             GO TO B400-COMPUTE-IOC-STATS-EX.
033820
033830     COMPUTE WK-N-VOBS-STATS-ARTIFACTS =
033840             WK-N-VOBS-STATS-TOTAL - WK-N-VOBS-STATS-IOC.
033850
033860     COMPUTE WK-N-VOBS-STATS-IOC-PCT ROUNDED =
033870             (WK-N-VOBS-STATS-IOC * 100) / WK-N-VOBS-STATS-TOTAL.
033880
033890 B400-COMPUTE-IOC-STATS-EX.
033900     EXIT.
033910
034000******************************************************************
034100************** END OF PROGRAM SOURCE -  CHWVOBS ***************
034200******************************************************************
