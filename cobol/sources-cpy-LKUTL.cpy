000100* LKUTL.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0110 08/03/2011 CLYNCH   INITIAL VERSION - UTILITY TRANSFORM
000600*                             LINKAGE, FUNCTION-CODE DRIVEN.
000700*****************************************************************
000800* FUNCTION CODES:
000900*   01 = MASK SENSITIVE DATA     02 = DISPLAY NAME FROM E-MAIL
001000*   03 = TRUNCATE WITH SUFFIX    04 = BYTES-TO-HUMAN-READABLE
001100*   05 = E-MAIL DOMAIN EXTRACT
001200*****************************************************************
001300 01  WK-C-UTL-RECORD.
001400     05  WK-C-UTL-FUNCTION           PIC 9(02).
001500     05  WK-C-UTL-INPUT.
001600         10  WK-C-UTL-TEXT-IN        PIC X(64).
001700         10  WK-N-UTL-MAX-LEN        PIC 9(03) COMP.
001800         10  WK-N-UTL-BYTES-IN       PIC 9(09) COMP.
001900     05  WK-C-UTL-OUTPUT.
002000         10  WK-C-UTL-TEXT-OUT       PIC X(64).
002050     05  FILLER                      PIC X(05).
