000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWUTL.
000500 AUTHOR.         MARCUS FOO.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   11 AUG 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A FUNCTION-CODE DRIVEN CALLED ROUTINE
001200*               THAT COLLECTS THE SMALL DISPLAY/COSMETIC
001300*               TRANSFORMS USED BY THE BATCH REPORTS AND
001400*               EXTRACT PROGRAMS - SENSITIVE-DATA MASKING,
001500*               E-MAIL DISPLAY-NAME EXTRACTION, TEXT TRUNCATION,
001600*               BYTE-COUNT HUMANIZING, AND E-MAIL DOMAIN
001700*               EXTRACTION.  ONE ROUTINE, MANY SMALL FUNCTIONS -
001800*               SAME IDEA AS CHWVAL BUT FOR NON-VALIDATING
001900*               TRANSFORMS.
002000*
002100*-----------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------*
002400* HWK0075 11/08/1989 MFOO     INITIAL VERSION - FUNCTIONS 01-03
002500*                             (REQ HWK-201).
002600*-----------------------------------------------------------*
002700* HWK0102 27/02/2008 MFOO     ADDED FUNCTION 04 - BYTES-TO-
002800*                             HUMAN-READABLE FOR THE ATTACHMENT
002900*                             SIZE COLUMN ON THE EVIDENCE LIST.
003000*-----------------------------------------------------------*
003100* HWK0130 15/07/2012 CLYNCH   ADDED FUNCTION 05 - E-MAIL DOMAIN
003200*                             EXTRACT, PULLED OUT OF CHWVAL SO
003300*                             BOTH VALIDATION AND DISPLAY CODE
003400*                             SHARE ONE PARSER (TICKET HWK-655).
003500*-----------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM CHWUTL **".
006000
006100 01  WK-C-COMMON.
006200     COPY CHWCWS.
006300
006400* ------------- FUNCTION-CODE 88-LEVELS (LOCAL COPY) ------------*
006500 01  WK-C-FUNCTION-SW                PIC X(01).
006600     88  WK-C-FN-MASK                    VALUE "1".
006700     88  WK-C-FN-DISPLAY-NAME            VALUE "2".
006800     88  WK-C-FN-TRUNCATE                VALUE "3".
006900     88  WK-C-FN-BYTES-HUMANIZE          VALUE "4".
007000     88  WK-C-FN-DOMAIN-EXTRACT          VALUE "5".
007100
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-SCAN-IX                PIC 9(02) COMP.
007400     05  WK-N-AT-POS                 PIC 9(02) COMP.
007500     05  WK-N-LEN                    PIC 9(02) COMP.
007600     05  WK-N-KEEP-LEN               PIC 9(02) COMP.
007700     05  WK-N-DIVISOR                PIC 9(09) COMP.
007800     05  WK-N-WHOLE                  PIC 9(09) COMP.
007900     05  WK-N-TENTHS                 PIC 9(02) COMP.
007950     05  FILLER                      PIC X(04).
008000
008100 01  WK-C-WORK-AREA.
008200     05  WK-C-ONE-CHAR               PIC X(01).
008300     05  WK-C-UNIT-CD                PIC X(02).
008400     05  WK-C-START-OF-WORD-SW       PIC X(01) VALUE "Y".
008450     05  FILLER                      PIC X(04).
008500
008600 01  WK-C-UNIT-TABLE.
008700     05  FILLER                      PIC X(02) VALUE "B ".
008800     05  FILLER                      PIC X(02) VALUE "KB".
008900     05  FILLER                      PIC X(02) VALUE "MB".
009000     05  FILLER                      PIC X(02) VALUE "GB".
009100     05  FILLER                      PIC X(02) VALUE "TB".
009200     05  FILLER                      PIC X(02) VALUE "PB".
009300 01  WK-C-UNIT-TABLE-R REDEFINES WK-C-UNIT-TABLE.
009400     05  WK-C-UNIT OCCURS 6 TIMES PIC X(02).
009500
009600*****************
009700 LINKAGE SECTION.
009800*****************
009900     COPY LKUTL.
010000
010100 EJECT
010200****************************************
010300 PROCEDURE DIVISION USING WK-C-UTL-RECORD.
010400****************************************
010500 MAIN-MODULE.
010600     PERFORM A000-DISPATCH-FUNCTION
010700        THRU A099-DISPATCH-FUNCTION-EX.
010800     EXIT PROGRAM.
010900
011000*-----------------------------------------------------------------
011100 A000-DISPATCH-FUNCTION.
011200*-----------------------------------------------------------------
011300     MOVE    SPACES              TO    WK-C-UTL-TEXT-OUT.
011400     MOVE    WK-C-UTL-FUNCTION (2:1) TO WK-C-FUNCTION-SW.
011500
011600     IF      WK-C-FN-MASK
011700             PERFORM B000-MASK-SENSITIVE-DATA
011800                THRU B000-MASK-SENSITIVE-DATA-EX
011900     ELSE
012000     IF      WK-C-FN-DISPLAY-NAME
012100             PERFORM B100-DISPLAY-NAME-FROM-EMAIL
012200                THRU B100-DISPLAY-NAME-FROM-EMAIL-EX
012300     ELSE
012400     IF      WK-C-FN-TRUNCATE
012500             PERFORM B200-TRUNCATE-WITH-SUFFIX
012600                THRU B200-TRUNCATE-WITH-SUFFIX-EX
012700     ELSE
012800     IF      WK-C-FN-BYTES-HUMANIZE                               HWK0102
012900             PERFORM B300-BYTES-TO-HUMAN                          HWK0102
013000                THRU B300-BYTES-TO-HUMAN-EX                       HWK0102
013100     ELSE
013200     IF      WK-C-FN-DOMAIN-EXTRACT                               HWK0130
013300             PERFORM B400-DOMAIN-EXTRACT                          HWK0130
013400                THRU B400-DOMAIN-EXTRACT-EX.                      HWK0130
013500
013600 A099-DISPATCH-FUNCTION-EX.
013700     EXIT.
013800
013900*-----------------------------------------------------------------
014000*    FUNCTION 01 - SHOW THE FIRST FOUR CHARACTERS OF THE INPUT
014100*    AND REPLACE THE REMAINDER WITH ASTERISKS.  STRINGS OF
014200*    LENGTH 4 OR LESS ARE MASKED IN FULL (CREDENTIALS, TOKENS,
014300*    ACCOUNT NUMBERS).
014400*-----------------------------------------------------------------
014500 B000-MASK-SENSITIVE-DATA.
014600*-----------------------------------------------------------------
014700     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
014800     MOVE    SPACES              TO WK-C-UTL-TEXT-OUT.
014900
015000     IF      WK-N-LEN NOT > 4
015100             PERFORM C100-FILL-ASTERISK
015200                THRU C100-FILL-ASTERISK-EX
015300                VARYING WK-N-SCAN-IX FROM 1 BY 1
015400                   UNTIL WK-N-SCAN-IX > WK-N-LEN
015500             GO TO B000-MASK-SENSITIVE-DATA-EX.
015600
015700     MOVE    WK-C-UTL-TEXT-IN (1:4) TO WK-C-UTL-TEXT-OUT (1:4).
015800     PERFORM C100-FILL-ASTERISK
015900        THRU C100-FILL-ASTERISK-EX
016000        VARYING WK-N-SCAN-IX FROM 5 BY 1
016100           UNTIL WK-N-SCAN-IX > WK-N-LEN.
016200
016300 B000-MASK-SENSITIVE-DATA-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 C100-FILL-ASTERISK.
016800*-----------------------------------------------------------------
016900     MOVE    "*"                 TO WK-C-UTL-TEXT-OUT
017000                                    (WK-N-SCAN-IX : 1).
017100
017200 C100-FILL-ASTERISK-EX.
017300     EXIT.
017400
017500*-----------------------------------------------------------------
017600*    FUNCTION 02 - RETURN THE PORTION OF AN E-MAIL ADDRESS
017700*    BEFORE THE "@" AS A DISPLAY NAME, TITLE-CASED ON EACH
017800*    PERIOD OR SPACE-DELIMITED WORD (JOHN.SMITH BECOMES
017900*    JOHN SMITH -- STYLE, JANE Q. DOE STYLE STAYS AS WORDS).
018000*-----------------------------------------------------------------
018100 B100-DISPLAY-NAME-FROM-EMAIL.
018200*-----------------------------------------------------------------
018300     PERFORM C200-FIND-AT-SIGN THRU C200-FIND-AT-SIGN-EX.
018400     MOVE    SPACES              TO WK-C-UTL-TEXT-OUT.
018500
018600     IF      WK-N-AT-POS = ZERO
018700             MOVE WK-N-LEN       TO WK-N-KEEP-LEN
018800     ELSE
018900             COMPUTE WK-N-KEEP-LEN = WK-N-AT-POS - 1.
019000
019100     MOVE    WK-C-UTL-TEXT-IN (1 : WK-N-KEEP-LEN)
019200                             TO WK-C-UTL-TEXT-OUT (1:WK-N-KEEP-LEN).
019300     MOVE    "Y"                 TO WK-C-START-OF-WORD-SW.
019400
019500     PERFORM C220-TITLE-CASE-ONE-CHAR
019600        THRU C220-TITLE-CASE-ONE-CHAR-EX
019700        VARYING WK-N-SCAN-IX FROM 1 BY 1
019800           UNTIL WK-N-SCAN-IX > WK-N-KEEP-LEN.
019900
020000 B100-DISPLAY-NAME-FROM-EMAIL-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 C220-TITLE-CASE-ONE-CHAR.
020500*-----------------------------------------------------------------
020600     MOVE    WK-C-UTL-TEXT-OUT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
020700     IF      WK-C-ONE-CHAR = "." OR WK-C-ONE-CHAR = SPACE
020800             MOVE "Y"            TO WK-C-START-OF-WORD-SW
020900             GO TO C220-TITLE-CASE-ONE-CHAR-EX.
021000
021100     IF      WK-C-START-OF-WORD-SW = "Y"
021200             INSPECT WK-C-ONE-CHAR CONVERTING
021300                     "abcdefghijklmnopqrstuvwxyz"
021400                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021500     ELSE
021600             INSPECT WK-C-ONE-CHAR CONVERTING
021700                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021800                  TO "abcdefghijklmnopqrstuvwxyz".
021900
022000     MOVE    WK-C-ONE-CHAR TO WK-C-UTL-TEXT-OUT (WK-N-SCAN-IX : 1).
022100     MOVE    "N"           TO WK-C-START-OF-WORD-SW.
022200
022300 C220-TITLE-CASE-ONE-CHAR-EX.
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700*    FUNCTION 05 - RETURN THE PORTION OF AN E-MAIL ADDRESS
022800*    AFTER THE "@" AS THE DOMAIN.
022900*-----------------------------------------------------------------
023000 B400-DOMAIN-EXTRACT.                                             HWK0130
023100*-----------------------------------------------------------------
023200     PERFORM C200-FIND-AT-SIGN THRU C200-FIND-AT-SIGN-EX.
023300
023400     IF      WK-N-AT-POS = ZERO
023500             MOVE SPACES         TO WK-C-UTL-TEXT-OUT
023600     ELSE
023700             PERFORM C000-FIND-LENGTH
023800                THRU C000-FIND-LENGTH-EX
023900             MOVE SPACES         TO WK-C-UTL-TEXT-OUT
024000             MOVE WK-C-UTL-TEXT-IN
024100                  (WK-N-AT-POS + 1 : WK-N-LEN - WK-N-AT-POS)
024200                                 TO WK-C-UTL-TEXT-OUT
024300                                    (1 : WK-N-LEN - WK-N-AT-POS).
024400
024500 B400-DOMAIN-EXTRACT-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900 C200-FIND-AT-SIGN.
025000*-----------------------------------------------------------------
025100     MOVE    ZERO                TO WK-N-AT-POS.
025200     PERFORM C210-TEST-ONE-POS
025300        THRU C210-TEST-ONE-POS-EX
025400        VARYING WK-N-SCAN-IX FROM 1 BY 1
025500           UNTIL WK-N-SCAN-IX > 64
025600              OR WK-N-AT-POS NOT = ZERO.
025700
025800 C200-FIND-AT-SIGN-EX.
025900     EXIT.
026000
026100*-----------------------------------------------------------------
026200 C210-TEST-ONE-POS.
026300*-----------------------------------------------------------------
026400     MOVE    WK-C-UTL-TEXT-IN (WK-N-SCAN-IX : 1)
026500                             TO WK-C-ONE-CHAR.
026600     IF      WK-C-ONE-CHAR = "@"
026700             MOVE WK-N-SCAN-IX  TO WK-N-AT-POS.
026800
026900 C210-TEST-ONE-POS-EX.
027000     EXIT.
027100
027200*-----------------------------------------------------------------
027300*    FUNCTION 03 - TRUNCATE TEXT TO WK-N-UTL-MAX-LEN CHARACTERS,
027400*    REPLACING THE LAST THREE KEPT CHARACTERS WITH "..." WHEN
027500*    TRUNCATION ACTUALLY OCCURS.
027600*-----------------------------------------------------------------
027700 B200-TRUNCATE-WITH-SUFFIX.
027800*-----------------------------------------------------------------
027900     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
028000
028100     IF      WK-N-LEN NOT > WK-N-UTL-MAX-LEN
028200             MOVE WK-C-UTL-TEXT-IN (1:WK-N-LEN)
028300                                 TO WK-C-UTL-TEXT-OUT
028400             GO TO B200-TRUNCATE-WITH-SUFFIX-EX.
028500
028600     IF      WK-N-UTL-MAX-LEN NOT > 3
028700             MOVE WK-C-UTL-TEXT-IN (1 : WK-N-UTL-MAX-LEN)
028800                                 TO WK-C-UTL-TEXT-OUT
028900             GO TO B200-TRUNCATE-WITH-SUFFIX-EX.
029000
029100     MOVE    SPACES              TO WK-C-UTL-TEXT-OUT.
029200     COMPUTE WK-N-KEEP-LEN = WK-N-UTL-MAX-LEN - 3.
029300     MOVE    WK-C-UTL-TEXT-IN (1 : WK-N-KEEP-LEN)
029400                             TO WK-C-UTL-TEXT-OUT (1:WK-N-KEEP-LEN).
029500     MOVE    "..."               TO WK-C-UTL-TEXT-OUT
029600                                    (WK-N-KEEP-LEN + 1 : 3).
029700
029800 B200-TRUNCATE-WITH-SUFFIX-EX.
029900     EXIT.
030000
030100*-----------------------------------------------------------------
030200*    FUNCTION 04 - RENDER A BYTE COUNT AS N.T UNIT, UNIT BEING
030300*    B / KB / MB / GB.  PLAIN INTEGER DIVISION - NO INTRINSIC
030400*    FUNCTIONS ARE USED ON THIS SHOP'S COMPILER.
030500*-----------------------------------------------------------------
030600 B300-BYTES-TO-HUMAN.                                             HWK0102
030700*-----------------------------------------------------------------
030800     MOVE    SPACES              TO WK-C-UTL-TEXT-OUT.
030900     MOVE    1                   TO WK-N-DIVISOR.
031000     MOVE    1                   TO WK-N-SCAN-IX.
031100
031200     IF      WK-N-UTL-BYTES-IN < 1024
031300             MOVE 1                          TO WK-N-SCAN-IX
031400             MOVE WK-N-UTL-BYTES-IN          TO WK-N-WHOLE
031500             MOVE ZERO                       TO WK-N-TENTHS
031600     ELSE
031700     IF      WK-N-UTL-BYTES-IN < 1048576
031800             MOVE 2                          TO WK-N-SCAN-IX
032200             MOVE 1024                       TO WK-N-DIVISOR
032300             PERFORM C300-SPLIT-WHOLE-TENTHS
032400                THRU C300-SPLIT-WHOLE-TENTHS-EX
032500     ELSE
032600     IF      WK-N-UTL-BYTES-IN < 1073741824
032700             MOVE 3                          TO WK-N-SCAN-IX
032800             MOVE 1048576                    TO WK-N-DIVISOR
032900             PERFORM C300-SPLIT-WHOLE-TENTHS
033000                THRU C300-SPLIT-WHOLE-TENTHS-EX
033100     ELSE
033200             MOVE 4                          TO WK-N-SCAN-IX
033300             MOVE 1073741824                 TO WK-N-DIVISOR
033400             PERFORM C300-SPLIT-WHOLE-TENTHS
033500                THRU C300-SPLIT-WHOLE-TENTHS-EX.
033600
033700     MOVE    WK-C-UNIT (WK-N-SCAN-IX)         TO WK-C-UNIT-CD.
033800     PERFORM C310-EDIT-HUMAN-TEXT
033900        THRU C310-EDIT-HUMAN-TEXT-EX.
034000
034100 B300-BYTES-TO-HUMAN-EX.
034200     EXIT.
034300
034400*-----------------------------------------------------------------
034500 C300-SPLIT-WHOLE-TENTHS.
034600*-----------------------------------------------------------------
034700     DIVIDE  WK-N-UTL-BYTES-IN BY WK-N-DIVISOR
034800             GIVING WK-N-WHOLE
034900             REMAINDER WK-N-TENTHS.
035000     COMPUTE WK-N-TENTHS = (WK-N-TENTHS * 10) / WK-N-DIVISOR.
035100
035200 C300-SPLIT-WHOLE-TENTHS-EX.
035300     EXIT.
035400
035500*-----------------------------------------------------------------
035600 C310-EDIT-HUMAN-TEXT.
035700*-----------------------------------------------------------------
035800     MOVE    SPACES              TO WK-C-UTL-TEXT-OUT.
035900     IF      WK-N-SCAN-IX = 1
036000             MOVE WK-N-WHOLE     TO WK-C-UTL-TEXT-OUT (1:9)
036100             MOVE WK-C-UNIT-CD   TO WK-C-UTL-TEXT-OUT (11:2)
036200     ELSE
036300             MOVE WK-N-WHOLE     TO WK-C-UTL-TEXT-OUT (1:9)
036400             MOVE "."            TO WK-C-UTL-TEXT-OUT (10:1)
036500             MOVE WK-N-TENTHS    TO WK-C-UTL-TEXT-OUT (11:2)
036600             MOVE WK-C-UNIT-CD   TO WK-C-UTL-TEXT-OUT (14:2).
036700
036800 C310-EDIT-HUMAN-TEXT-EX.
036900     EXIT.
037000
037100*-----------------------------------------------------------------
037200 C000-FIND-LENGTH.
037300*-----------------------------------------------------------------
037400     MOVE    ZERO                TO WK-N-LEN.
037500     PERFORM C010-TEST-ONE-CHAR
037600        THRU C010-TEST-ONE-CHAR-EX
037700        VARYING WK-N-SCAN-IX FROM 64 BY -1
037800           UNTIL WK-N-SCAN-IX < 1
037900              OR WK-N-LEN NOT = ZERO.
038000
038100 C000-FIND-LENGTH-EX.
038200     EXIT.
038300
038400*-----------------------------------------------------------------
038500 C010-TEST-ONE-CHAR.
038600*-----------------------------------------------------------------
038700     IF      WK-C-UTL-TEXT-IN (WK-N-SCAN-IX : 1) NOT = SPACE
038800             MOVE WK-N-SCAN-IX   TO WK-N-LEN.
038900
039000 C010-TEST-ONE-CHAR-EX.
039100     EXIT.
039200
039300******************************************************************
039400************** END OF PROGRAM SOURCE -  CHWUTL ***************
039500******************************************************************
