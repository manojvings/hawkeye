000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWPAGE.
000500 AUTHOR.         DEREK PRIESTE.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   02 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE PERFORMS THE PAGE/OFFSET ARITHMETIC
001200*               SHARED BY THE ONLINE LISTING SCREENS AND THE
001300*               NIGHTLY EXTRACT JOBS - GIVEN A PAGE NUMBER, A
001400*               PAGE SIZE AND A TOTAL ROW COUNT IT RETURNS THE
001500*               ROW OFFSET, THE TOTAL PAGE COUNT AND THE HAS-
001600*               NEXT/HAS-PREVIOUS INDICATORS.
001700*
001800*-----------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------*
002100* HWK0063 02/06/1987 DPRIESTE INITIAL VERSION - REQ HWK-159.
002200*-----------------------------------------------------------*
002300* HWK0110 19/03/2009 MFOO     A REQUESTED PAGE PAST THE LAST
002400*                             PAGE NOW COMES BACK WITH HAS-NEXT
002500*                             OFF INSTEAD OF A NEGATIVE OFFSET.
002600*-----------------------------------------------------------*
002700* HWK0126 30/08/2010 DPRIESTE ADDED A UPSI-0 DEBUG DUMP OF THE
002800*                             COMPUTED OFFSET/PAGE-COUNT - HELPS
002900*                             CHASE THE ODD-OFFSET REPORTS FROM
003000*                             THE CASE-LISTING SCREEN (HWK-388)
003100*                             WITHOUT TOUCHING PRODUCTION OUTPUT.
003150*-----------------------------------------------------------*
003160* HWK0127 06/03/2015 CLYNCH   A ZERO ROW COUNT WAS COMING BACK
003170*                             AS PAGE-COUNT 1 INSTEAD OF 0 -
003180*                             A010 NO LONGER FLOORS THE COMPUTED
003190*                             TOTAL TO 1 (HWK-612).
003200*-----------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004100                     ON  STATUS IS U0-ON
004200                     OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM CHWPAGE **".
005700
005800 01  WK-C-COMMON.
005900     COPY CHWCWS.
006000
006100 01  WK-N-WORK-AREA.
006200     05  WK-N-PAGE-USED              PIC 9(05) COMP.
006300     05  WK-N-TOTAL-PAGES            PIC 9(05) COMP.
006400     05  WK-N-REMAINDER              PIC 9(07) COMP.
006450     05  FILLER                      PIC X(04).
006500
006600* ------------- UPSI-0 DIAGNOSTIC TRACE LINE (DISPLAY VIEW) ------*
006700 01  WK-C-TRACE-AREA.                                             HWK0126
006800     05  WK-C-TRACE-USED             PIC 9(05).                   HWK0126
006900     05  WK-C-TRACE-PAGES            PIC 9(05).                   HWK0126
007000     05  WK-C-TRACE-OFFSET           PIC 9(07).                   HWK0126
007050     05  FILLER                      PIC X(04).                   HWK0126
007100
007200 01  WK-C-TRACE-VIEW REDEFINES WK-C-TRACE-AREA.                   HWK0126
007300     05  FILLER                      PIC X(21).                   HWK0126
007400
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800     COPY LKPAGE.
007900
008000 EJECT
008100****************************************
008200 PROCEDURE DIVISION USING WK-C-PAGE-RECORD.
008300****************************************
008400 MAIN-MODULE.
008500     PERFORM A000-COMPUTE-PAGING
008600        THRU A099-COMPUTE-PAGING-EX.
008700     EXIT PROGRAM.
008800
008900*-----------------------------------------------------------------
009000 A000-COMPUTE-PAGING.
009100*-----------------------------------------------------------------
009200     MOVE    WK-N-PAGE-P             TO    WK-N-PAGE-USED.
009300     IF      WK-N-PAGE-USED = ZERO
009400             MOVE 1                  TO    WK-N-PAGE-USED.
009500
009600     IF      WK-N-PAGE-S = ZERO
009700             MOVE 0                  TO    WK-N-PAGE-OFFSET
009800                                            WK-N-PAGE-PAGES
009900             MOVE "N"                TO    WK-C-PAGE-HAS-NEXT
010000                                            WK-C-PAGE-HAS-PREV
010100             GO TO A099-COMPUTE-PAGING-EX.
010200
010300     PERFORM A010-COUNT-TOTAL-PAGES
010400        THRU A010-COUNT-TOTAL-PAGES-EX.
010500
010600     IF      WK-N-PAGE-USED > WK-N-TOTAL-PAGES
010700             MOVE WK-N-TOTAL-PAGES   TO    WK-N-PAGE-USED.
010800     IF      WK-N-PAGE-USED = ZERO
010900             MOVE 1                  TO    WK-N-PAGE-USED.
011000
011100     COMPUTE WK-N-PAGE-OFFSET =
011200             (WK-N-PAGE-USED - 1) * WK-N-PAGE-S.
011300     MOVE    WK-N-TOTAL-PAGES        TO    WK-N-PAGE-PAGES.
011400
011500     IF      WK-N-PAGE-USED < WK-N-TOTAL-PAGES
011600             MOVE "Y"                TO    WK-C-PAGE-HAS-NEXT
011700     ELSE
011800             MOVE "N"                TO    WK-C-PAGE-HAS-NEXT.
011900
012000     IF      WK-N-PAGE-USED > 1
012100             MOVE "Y"                TO    WK-C-PAGE-HAS-PREV
012200     ELSE
012300             MOVE "N"                TO    WK-C-PAGE-HAS-PREV.
012400
012500*                        HWK0110 - DUMP THE COMPUTED PAGE VALUES
012600*                        WHEN THE SHOP'S DEBUG SWITCH IS ON
012700     IF      U0-ON                                                HWK0126
012800             MOVE WK-N-PAGE-USED     TO    WK-C-TRACE-USED        HWK0126
012900             MOVE WK-N-TOTAL-PAGES   TO    WK-C-TRACE-PAGES       HWK0126
013000             MOVE WK-N-PAGE-OFFSET   TO    WK-C-TRACE-OFFSET      HWK0126
013100             DISPLAY "CHWPAGE " WK-C-TRACE-VIEW                   HWK0126
013200     END-IF.                                                      HWK0126
013300
013400 A099-COMPUTE-PAGING-EX.
013500     EXIT.
013600
013700*-----------------------------------------------------------------
013800 A010-COUNT-TOTAL-PAGES.
013900*-----------------------------------------------------------------
014000     DIVIDE  WK-N-PAGE-T BY WK-N-PAGE-S
014100             GIVING WK-N-TOTAL-PAGES
014200             REMAINDER WK-N-REMAINDER.
014300     IF      WK-N-REMAINDER NOT = ZERO
014400             ADD 1                   TO    WK-N-TOTAL-PAGES.
014450*                        HWK0127 - NO ROWS MEANS NO PAGES - AN
014460*                        EMPTY LISTING SCREEN WAS SHOWING "PAGE 1
014470*                        OF 1" BECAUSE THIS ROUTINE FLOORED THE
014480*                        COUNT TO 1 EVEN WHEN THE TOTAL ROW COUNT
014490*                        WAS ZERO (HWK-612).  NO MORE FLOOR HERE.
014700
014800 A010-COUNT-TOTAL-PAGES-EX.
014900     EXIT.
015000
015100******************************************************************
015200************** END OF PROGRAM SOURCE -  CHWPAGE ***************
015300******************************************************************
