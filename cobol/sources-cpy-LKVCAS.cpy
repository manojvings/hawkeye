000100* LKVCAS.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0002 17/03/1981 RSAYLES  INITIAL VERSION - CASE STATUS
000600*                             TRANSITION LINKAGE.
000700* HWK0038 05/06/2000 DPRIESTE ADDED CLOSED-TIMESTAMP RULE OUTPUT.
000800*****************************************************************
000900 01  WK-C-VCAS-RECORD.
001000     05  WK-C-VCAS-INPUT.
001100         10  WK-C-VCAS-CURR-STATUS   PIC X(01).
001200         10  WK-C-VCAS-NEW-STATUS    PIC X(01).
001300         10  WK-C-VCAS-CLOSED-TS-IN  PIC 9(14).
001400         10  WK-C-VCAS-RUN-TS        PIC 9(14).
001500     05  WK-C-VCAS-OUTPUT.                                        HWK0038
001600         10  WK-C-VCAS-RESULT-STATUS PIC X(01).                   HWK0038
001700         10  WK-C-VCAS-CLOSED-TS-OUT PIC 9(14).                   HWK0038
001800         10  WK-C-VCAS-VALID-SW      PIC X(01).                   HWK0038
001900             88  WK-C-VCAS-VALID         VALUE "Y".               HWK0038
002000             88  WK-C-VCAS-INVALID       VALUE "N".               HWK0038
002050     05  FILLER                      PIC X(05).
