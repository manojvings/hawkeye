000100* CHWTOK.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWTOKR    FROM FILE TOKFILE/TOKOUT
000400* HAWKEYE - AUTH TOKEN HOUSEKEEPING RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0075 11/07/1990 MFOO     INITIAL VERSION - NIGHTLY TOKEN
000900*                             CLEANUP HOUSEKEEPING (REQ HWK-201).
001000*****************************************************************
001100
001200     05  TOK-RECORD.
001300         10  TOK-ID                  PIC 9(07).
001400*                        TOKEN ID
001500         10  TOK-KIND                PIC X(01).
001600*                        R = REFRESH, B = BLACKLISTED
001700         10  TOK-USER-ID             PIC 9(05).
001800*                        OWNER (REFRESH ONLY; 0 FOR BLACKLIST)
001900         10  TOK-EXPIRES-TS          PIC 9(14).
002000*                        EXPIRY TIMESTAMP
002100         10  TOK-REVOKED-TS          PIC 9(14).
002200*                        REVOCATION TIMESTAMP (0 = NOT REVOKED)
002300         10  FILLER                  PIC X(19).
002400*                        PAD TO 60
002500
002600     05  TOK-TS-VIEW REDEFINES TOK-RECORD.
002700         10  FILLER                  PIC X(13).
002800         10  TTV-EXPIRES-DATE        PIC 9(08).
002900         10  TTV-EXPIRES-TIME        PIC 9(06).
003000         10  TTV-REVOKED-DATE        PIC 9(08).
003100         10  TTV-REVOKED-TIME        PIC 9(06).
003200         10  FILLER                  PIC X(19).
