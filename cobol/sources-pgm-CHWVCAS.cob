000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWVCAS.
000500 AUTHOR.         RITA SAYLES.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   17 MAR 1981.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200*               A CASE STATUS TRANSITION, INCLUDING THE
001300*               CLOSED-TIMESTAMP SIDE-EFFECT RULES.
001400*
001500*-----------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*-----------------------------------------------------------*
001800* HWK0002 17/03/1981 RSAYLES  INITIAL VERSION.
001900*-----------------------------------------------------------*
002000* HWK0021 04/12/1998 RSAYLES  Y2K - WK-C-VCAS-RUN-TS AND THE
002100*                             TWO CLOSED-TS FIELDS NOW CARRY
002200*                             THE FULL 4-DIGIT YEAR.
002300*-----------------------------------------------------------*
002400* HWK0038 05/06/2000 DPRIESTE ADDED THE "CLOSED SETS CLOSED-TS
002500*                             AGAIN" RULE FOR THE SOFT-DELETE
002600*                             FORCED-CLOSE PATH (REQ HWK-090).
002700*-----------------------------------------------------------*
002800* HWK0145 22/09/2013 CLYNCH   TICKET HWK-733 - RESOLVED-BACK-
002900*                             TO-OPEN NOW ZEROES CLOSED-TS
003000*                             INSTEAD OF LEAVING IT STALE.
003100*-----------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM CHWVCAS **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY CHWCWS.
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-TRANS-KEY              PIC X(02).
006300     05  WK-C-TRANS-KEY-R REDEFINES WK-C-TRANS-KEY.
006400         10  WK-C-TRANS-FROM         PIC X(01).
006500         10  WK-C-TRANS-TO           PIC X(01).
006600     05  WK-N-TRANS-IX               PIC 9(02) COMP.
006650     05  FILLER                      PIC X(04).
006700
006800 01  WK-C-VALID-TRANS-TABLE.
006900     05  FILLER                      PIC X(02) VALUE "OP".
007000     05  FILLER                      PIC X(02) VALUE "OR".
007100     05  FILLER                      PIC X(02) VALUE "OC".
007200     05  FILLER                      PIC X(02) VALUE "PO".
007300     05  FILLER                      PIC X(02) VALUE "PR".
007400     05  FILLER                      PIC X(02) VALUE "PC".
007500     05  FILLER                      PIC X(02) VALUE "RO".
007600     05  FILLER                      PIC X(02) VALUE "RP".
007700     05  FILLER                      PIC X(02) VALUE "RC".
007800 01  WK-C-VALID-TRANS-R REDEFINES WK-C-VALID-TRANS-TABLE.
007900     05  WK-C-VALID-TRANS OCCURS 9 TIMES PIC X(02).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400     COPY LKVCAS.
008500
008600 EJECT
008700***********************************************
008800 PROCEDURE DIVISION USING WK-C-VCAS-RECORD.
008900***********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     EXIT PROGRAM.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE    SPACES                  TO    WK-C-VCAS-RESULT-STATUS.
009900     MOVE    WK-C-VCAS-CLOSED-TS-IN  TO    WK-C-VCAS-CLOSED-TS-OUT.
010000     SET     WK-C-VCAS-INVALID       TO    TRUE.
010100
010200     IF      WK-C-VCAS-CURR-STATUS = "C"
010300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010400
010500     MOVE    WK-C-VCAS-CURR-STATUS   TO    WK-C-TRANS-FROM.
010600     MOVE    WK-C-VCAS-NEW-STATUS    TO    WK-C-TRANS-TO.
010700
010800     PERFORM A050-LOOKUP-TRANSITION
010900        THRU A050-LOOKUP-TRANSITION-EX
011000        VARYING WK-N-TRANS-IX FROM 1 BY 1
011100           UNTIL WK-N-TRANS-IX > 9
011200              OR WK-C-VCAS-VALID.
011300
011400     IF      WK-C-VCAS-INVALID
011500             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011600
011700     MOVE    WK-C-VCAS-NEW-STATUS    TO    WK-C-VCAS-RESULT-STATUS.
011800
011900     IF      WK-C-VCAS-CURR-STATUS = "O"
012000         AND WK-C-VCAS-NEW-STATUS  = "R"
012100             MOVE WK-C-VCAS-RUN-TS  TO  WK-C-VCAS-CLOSED-TS-OUT.
012200
012300     IF      WK-C-VCAS-CURR-STATUS = "R"                          HWK0145
012400         AND WK-C-VCAS-NEW-STATUS  = "O"                          HWK0145
012500             MOVE ZERO              TO  WK-C-VCAS-CLOSED-TS-OUT.  HWK0145
012600
012700     IF      WK-C-VCAS-NEW-STATUS  = "C"                          HWK0038
012800             MOVE WK-C-VCAS-RUN-TS  TO  WK-C-VCAS-CLOSED-TS-OUT.  HWK0038
012900
013000 A099-PROCESS-CALLED-ROUTINE-EX.
013100     EXIT.
013200
013300*---------------------------------------------------------------*
013400 A050-LOOKUP-TRANSITION.
013500*---------------------------------------------------------------*
013600     IF      WK-C-TRANS-KEY = WK-C-VALID-TRANS (WK-N-TRANS-IX)
013700             SET WK-C-VCAS-VALID     TO TRUE.
013800
013900 A050-LOOKUP-TRANSITION-EX.
014000     EXIT.
014100
014200******************************************************************
014300************** END OF PROGRAM SOURCE -  CHWVCAS ***************
014400******************************************************************
