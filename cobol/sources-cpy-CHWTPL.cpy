000100* CHWTPL.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWTPLR    FROM FILE TPLFILE
000400* HAWKEYE - CASE TEMPLATE RECORD, WITH INLINE TASK-TEMPLATE GROUP
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0061 14/02/1986 DPRIESTE INITIAL VERSION (REQ HWK-152 CASE
000900*                             TEMPLATE STAMP-OUT).
001000* HWK0093 30/09/2006 MFOO     EXPANDED TPT-TASK GROUP FROM 2 TO
001100*                             3 OCCURRENCES.
001200* HWK0110 08/03/2011 CLYNCH   ADDED TPL-USAGE-COUNT.
001300*****************************************************************
001400
001500     05  TPL-RECORD.
001600         10  TPL-ID                  PIC 9(05).
001700*                        TEMPLATE ID
001800         10  TPL-ORG-ID              PIC 9(05).
001900*                        ORGANIZATION ID
002000         10  TPL-NAME                PIC X(20).
002100*                        UNIQUE NAME WITHIN ORG
002200         10  TPL-TITLE-PREFIX        PIC X(15).
002300*                        PREFIX PUT BEFORE CASE TITLE (BLANK=NONE)
002400         10  TPL-SEVERITY            PIC X(01).
002500*                        L/M/H/C OR SPACE (=DEFAULT MEDIUM)
002600         10  TPL-TLP                 PIC X(01).
002700*                        W/G/A/R OR SPACE (=DEFAULT AMBER)
002800         10  TPL-TAGS                PIC X(30).
002900*                        SEMICOLON-SEPARATED DEFAULT TAGS
003000         10  TPL-ACTIVE              PIC X(01).
003100*                        Y/N
003200         10  TPL-USAGE-COUNT         PIC 9(05).                   HWK0110
003300*                        TIMES USED
003400         10  TPL-TASK-COUNT          PIC 9(01).
003500*                        NUMBER OF INLINE TASK TEMPLATES (0-3)
003600         10  TPL-TASK OCCURS 3 TIMES.                             HWK0093
003700             15  TPT-TITLE           PIC X(25).
003800             15  TPT-ORDER-IX        PIC 9(03).
003900             15  TPT-DUE-OFFSET      PIC 9(03).
004000*                        DUE-DATE OFFSET IN DAYS (999 = NONE)
004100         10  FILLER                  PIC X(13).
004200*                        PAD TO 190
004300
004400     05  TPL-TASK-VIEW REDEFINES TPL-RECORD.
004500         10  FILLER                  PIC X(84).
004600         10  TTV-TASK-1              PIC X(31).
004700         10  TTV-TASK-2              PIC X(31).
004800         10  TTV-TASK-3              PIC X(31).                   HWK0093
004900         10  FILLER                  PIC X(13).
