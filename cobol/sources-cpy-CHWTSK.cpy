000100* CHWTSK.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWTSKR    FROM FILE TASKOUT
000400* HAWKEYE - CASE TASK MASTER RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0001 03/02/1980 RSAYLES  INITIAL VERSION.
000900* HWK0061 14/02/1986 DPRIESTE ADDED TSK-ORDER-IX FOR TEMPLATE
001000*                             STAMP-OUT ORDERING (REQ HWK-152).
001100* HWK0093 30/09/2006 MFOO     ADDED TSK-GROUP LABEL.
001200*****************************************************************
001300
001400     05  TSK-RECORD.
001500         10  TSK-ID                  PIC 9(07).
001600*                        TASK ID
001700         10  TSK-CASE-ID             PIC 9(07).
001800*                        OWNING CASE ID
001900         10  TSK-TITLE               PIC X(50).
002000*                        TASK TITLE
002100         10  TSK-GROUP               PIC X(15).                   HWK0093
002200*                        TASK GROUP LABEL
002300         10  TSK-STATUS              PIC X(01).
002400*                        P/I/C/X = PENDING/IN-PROGRESS/
002500*                        COMPLETED/CANCELLED
002600         10  TSK-ORDER-IX            PIC 9(03).                   HWK0061
002700*                        ORDER INDEX WITHIN CASE
002800         10  TSK-DUE-DATE            PIC 9(08).
002900*                        DUE DATE (0 = NONE)
003000         10  TSK-COMPLETED-TS        PIC 9(14).
003100*                        COMPLETION TIMESTAMP (0 = NONE)
003200         10  TSK-ASSIGNEE-ID         PIC 9(05).
003300*                        0 = UNASSIGNED
003400         10  TSK-CREATED-BY          PIC 9(05).
003500*                        CREATOR USER ID
003600         10  FILLER                  PIC X(25).
003700*                        PAD TO 140
003800
003900     05  TSK-DUE-VIEW REDEFINES TSK-RECORD.
004000         10  FILLER                  PIC X(80).
004100         10  TDV-DUE-YYYY            PIC 9(04).
004200         10  TDV-DUE-MM              PIC 9(02).
004300         10  TDV-DUE-DD              PIC 9(02).
004400         10  FILLER                  PIC X(52).
