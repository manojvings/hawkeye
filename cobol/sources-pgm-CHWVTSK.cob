000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWVTSK.
000500 AUTHOR.         RITA SAYLES.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   17 MAR 1981.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200*               A TASK STATUS TRANSITION, INCLUDING THE
001300*               COMPLETED-TIMESTAMP SIDE-EFFECT RULES.  SIBLING
001400*               OF CHWVCAS - SAME SKELETON, TASK STATE MACHINE.
001500*
001600*-----------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------*
001900* HWK0002 17/03/1981 RSAYLES  INITIAL VERSION.
002000*-----------------------------------------------------------*
002100* HWK0021 04/12/1998 RSAYLES  Y2K - TIMESTAMP FIELDS NOW CARRY
002200*                             THE FULL 4-DIGIT YEAR.
002300*-----------------------------------------------------------*
002400* HWK0039 12/06/2000 DPRIESTE ADDED "COMPLETED MAY REOPEN TO
002500*                             IN-PROGRESS" RULE (REQ HWK-091).
002600*-----------------------------------------------------------*
002700* HWK0146 24/09/2013 CLYNCH   TICKET HWK-734 - CANCELLED TASKS
002800*                             MAY NOW RETURN TO PENDING OR
002900*                             IN-PROGRESS.
003000*-----------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM CHWVTSK **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-COMMON.
005800     COPY CHWCWS.
005900
006000 01  WK-C-WORK-AREA.
006100     05  WK-C-TRANS-KEY              PIC X(02).
006200     05  WK-C-TRANS-KEY-R REDEFINES WK-C-TRANS-KEY.
006300         10  WK-C-TRANS-FROM         PIC X(01).
006400         10  WK-C-TRANS-TO           PIC X(01).
006500     05  WK-N-TRANS-IX               PIC 9(02) COMP.
006550     05  FILLER                      PIC X(04).
006600
006700 01  WK-C-VALID-TRANS-TABLE.
006800     05  FILLER                      PIC X(02) VALUE "PI".
006900     05  FILLER                      PIC X(02) VALUE "PC".
007000     05  FILLER                      PIC X(02) VALUE "PX".
007100     05  FILLER                      PIC X(02) VALUE "IP".
007200     05  FILLER                      PIC X(02) VALUE "IC".
007300     05  FILLER                      PIC X(02) VALUE "IX".
007400     05  FILLER                      PIC X(02) VALUE "CI".        HWK0039
007500     05  FILLER                      PIC X(02) VALUE "XP".        HWK0146
007600     05  FILLER                      PIC X(02) VALUE "XI".        HWK0146
007700 01  WK-C-VALID-TRANS-R REDEFINES WK-C-VALID-TRANS-TABLE.
007800     05  WK-C-VALID-TRANS OCCURS 9 TIMES PIC X(02).               HWK0146
007900
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300     COPY LKVTSK.
008400
008500 EJECT
008600***********************************************
008700 PROCEDURE DIVISION USING WK-C-VTSK-RECORD.
008800***********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-PROCESS-CALLED-ROUTINE
009100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009200     EXIT PROGRAM.
009300
009400*---------------------------------------------------------------*
009500 A000-PROCESS-CALLED-ROUTINE.
009600*---------------------------------------------------------------*
009700     MOVE    SPACES                  TO    WK-C-VTSK-RESULT-STATUS.
009800     MOVE    WK-C-VTSK-COMPL-TS-IN   TO    WK-C-VTSK-COMPL-TS-OUT.
009900     SET     WK-C-VTSK-INVALID       TO    TRUE.
010000
010100     MOVE    WK-C-VTSK-CURR-STATUS   TO    WK-C-TRANS-FROM.
010200     MOVE    WK-C-VTSK-NEW-STATUS    TO    WK-C-TRANS-TO.
010300
010400     PERFORM A050-LOOKUP-TRANSITION
010500        THRU A050-LOOKUP-TRANSITION-EX
010600        VARYING WK-N-TRANS-IX FROM 1 BY 1
010700           UNTIL WK-N-TRANS-IX > 9
010800              OR WK-C-VTSK-VALID.
010900
011000     IF      WK-C-VTSK-INVALID
011100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011200
011300     MOVE    WK-C-VTSK-NEW-STATUS    TO    WK-C-VTSK-RESULT-STATUS.
011400
011500     IF      WK-C-VTSK-NEW-STATUS   = "C"
011600             MOVE WK-C-VTSK-RUN-TS   TO  WK-C-VTSK-COMPL-TS-OUT.
011700
011800     IF      WK-C-VTSK-CURR-STATUS  = "C"
011900         AND WK-C-VTSK-NEW-STATUS  NOT = "C"
012000             MOVE ZERO               TO  WK-C-VTSK-COMPL-TS-OUT.
012100
012200 A099-PROCESS-CALLED-ROUTINE-EX.
012300     EXIT.
012400
012500*---------------------------------------------------------------*
012600 A050-LOOKUP-TRANSITION.
012700*---------------------------------------------------------------*
012800     IF      WK-C-TRANS-KEY = WK-C-VALID-TRANS (WK-N-TRANS-IX)
012900             SET WK-C-VTSK-VALID     TO TRUE.
013000
013100 A050-LOOKUP-TRANSITION-EX.
013200     EXIT.
013300
013400******************************************************************
013500************** END OF PROGRAM SOURCE -  CHWVTSK ***************
013600******************************************************************
