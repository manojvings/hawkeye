000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWTOKCL.
000500 AUTHOR.         MARCUS FOO.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   11 JUL 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY HOUSEKEEPING BATCH THAT SWEEPS THE
001200*               REFRESH-TOKEN AND BLACKLIST-TOKEN FILE.  A
001300*               REFRESH TOKEN IS PURGED WHEN IT HAS EXPIRED OR
001400*               HAS BEEN REVOKED; A BLACKLIST TOKEN IS PURGED
001500*               WHEN IT HAS EXPIRED.  SURVIVORS ARE COPIED TO
001600*               THE NEW TOKEN MASTER AND THE THREE RUNNING
001700*               COUNTS ARE APPENDED TO THE SHARED STATISTICS
001800*               REPORT AS THE TOKEN CLEANUP SECTION.
001900*
002000*-----------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*-----------------------------------------------------------*
002300* HWK0075 11/07/1990 MFOO     INITIAL VERSION - NIGHTLY TOKEN
002400*                             CLEANUP HOUSEKEEPING (REQ HWK-201).
002500*-----------------------------------------------------------*
002600* HWK0088 04/03/2010 CLYNCH   SPLIT THE COMBINED "EXPIRED"
002700*                             COUNTER INTO SEPARATE REFRESH AND
002800*                             BLACKLIST COUNTS PER AUDIT REQUEST
002900*                             HWK-410 - REPORT NOW SHOWS THREE
003000*                             LINES INSTEAD OF ONE.
003100*-----------------------------------------------------------*
003200* HWK0121 19/09/2011 DPRIESTE ADDED THE SURVIVOR MASTER
003300*                             (TOKOUT) - PREVIOUSLY THE PROGRAM
003400*                             ONLY COUNTED AND DISCARDED THE
003500*                             WHOLE FILE, WHICH LOST THE LIVE
003600*                             TOKENS (TICKET HWK-522).
003700*-----------------------------------------------------------*
003800* HWK0149 07/04/2014 CLYNCH   OPEN RPTFILE EXTEND SO THE TOKEN
003900*                             SECTION APPENDS AFTER THE TRIAGE
004000*                             REPORT INSTEAD OF OVERWRITING IT
004100*                             WHEN BOTH BATCHES RUN THE SAME
004200*                             NIGHT (TICKET HWK-701).
004300*-----------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005200                     ON  STATUS IS U0-ON
005300                     OFF STATUS IS U0-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT  TOKFILE     ASSIGN TO TOKFILE
005900             ORGANIZATION IS SEQUENTIAL
006000             FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200     SELECT  TOKOUT      ASSIGN TO TOKOUT                         HWK0121
006300             ORGANIZATION IS SEQUENTIAL
006400             FILE STATUS  IS WK-C-FILE-STATUS.
006500
006600     SELECT  RPTFILE     ASSIGN TO RPTFILE
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS  IS WK-C-FILE-STATUS.
006900
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400
007500 FD  TOKFILE
007600     RECORD CONTAINS 60 CHARACTERS.
007700 01  TOK-FD-RECORD              PIC X(60).
007800
007900 FD  TOKOUT                                                       HWK0121
008000     RECORD CONTAINS 60 CHARACTERS.
008100 01  TOK-OUT-FD-RECORD          PIC X(60).                        HWK0121
008200
008300 FD  RPTFILE
008400     RECORD CONTAINS 132 CHARACTERS.
008500 01  RPT-FD-RECORD              PIC X(132).
008600
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24)        VALUE
009100     "** PROGRAM CHWTOKCL **".
009200
009300 01  WK-C-COMMON.
009400     COPY CHWCWS.
009500
009600* ------------- ONE WORKING COPY OF THE TOKEN RECORD -------------*
009700 01  WK-C-TOK-WORK.
009800     COPY CHWTOK.
009900
010000 01  WK-C-SWITCHES.
010100     05  WK-C-EOF-TOKFILE-SW         PIC X(01) VALUE "N".
010200         88  WK-C-EOF-TOKFILE            VALUE "Y".
010300         88  WK-C-NOT-EOF-TOKFILE        VALUE "N".
010400     05  WK-C-KEEP-TOKEN-SW          PIC X(01) VALUE "Y".
010500         88  WK-C-KEEP-TOKEN              VALUE "Y".
010600         88  WK-C-PURGE-TOKEN             VALUE "N".
010700     05  FILLER                      PIC X(08).
010800
010900 01  WK-N-TOKEN-COUNTS.
011000     05  WK-N-READ-COUNT             PIC 9(07) COMP.
011100     05  WK-N-KEPT-COUNT             PIC 9(07) COMP.
011200     05  WK-N-REFRESH-PURGE-COUNT    PIC 9(07) COMP.              HWK0088
011300     05  WK-N-BLACKLIST-PURGE-COUNT  PIC 9(07) COMP.              HWK0088
011400     05  WK-N-TOTAL-PURGE-COUNT      PIC 9(07) COMP.
011500     05  FILLER                      PIC X(05).
011600
011700* -------------- TOKEN CLEANUP REPORT LINES (132 BYTES) ---------*
011800 01  WK-C-RPT-SECTION-HEADING.
011900     05  FILLER                      PIC X(01) VALUE SPACE.
012000     05  FILLER                      PIC X(28) VALUE
012100         "TOKEN CLEANUP SECTION".
012200     05  FILLER                      PIC X(103).
012300
012400 01  WK-C-RPT-TOKEN-LINE.
012500     05  FILLER                      PIC X(01) VALUE SPACE.
012600     05  WK-C-RPT-TOK-LABEL          PIC X(30).
012700     05  FILLER                      PIC X(05) VALUE SPACES.
012800     05  WK-C-RPT-TOK-COUNT          PIC ZZZ,ZZ9.
012900     05  FILLER                      PIC X(89).
013000
013100 01  WK-C-ABEND-MSG                  PIC X(40).
013200
013300***********************
013400 PROCEDURE DIVISION.
013500***********************
013600
013700 MAIN-MODULE.
013800     PERFORM A000-INITIALIZATION
013900        THRU A000-INITIALIZATION-EXIT.
014000
014100     PERFORM B000-READ-TOKFILE
014200        THRU B000-READ-TOKFILE-EXIT.
014300
014400     PERFORM B100-PROCESS-ONE-TOKEN
014500        THRU B100-PROCESS-ONE-TOKEN-EXIT
014600        UNTIL WK-C-EOF-TOKFILE.
014700
014800     PERFORM C000-PRINT-TOKEN-SECTION
014900        THRU C000-PRINT-TOKEN-SECTION-EXIT.
015000
015100     PERFORM Z000-CLOSE-FILES
015200        THRU Z000-CLOSE-FILES-EXIT.
015300
015400     GOBACK.
015500
015600*-----------------------------------------------------------*
015700* A000  -  OPEN FILES, ESTABLISH RUN DATE/TIME, ZERO COUNTS  *
015800*-----------------------------------------------------------*
015900 A000-INITIALIZATION.
016000     ACCEPT  WK-C-RUN-DATE            FROM DATE YYYYMMDD.
016100     ACCEPT  WK-C-RUN-TIME             FROM TIME.
016200     MOVE    WK-C-RUN-DATE            TO WK-C-RUN-TS-DATE.
016300     MOVE    WK-C-RUN-TIME            TO WK-C-RUN-TS-TIME.
016400
016500     MOVE    ZERO                     TO WK-N-READ-COUNT
016600                                          WK-N-KEPT-COUNT
016700                                          WK-N-REFRESH-PURGE-COUNT
016800                                          WK-N-BLACKLIST-PURGE-COUNT
016900                                          WK-N-TOTAL-PURGE-COUNT.
017000     SET     WK-C-NOT-EOF-TOKFILE     TO TRUE.
017100
017200     OPEN INPUT  TOKFILE.
017300     IF      WK-C-SUCCESSFUL
017400         NEXT SENTENCE
017500     ELSE
017600         MOVE "OPEN TOKFILE FAILED"   TO WK-C-ABEND-MSG
017700         PERFORM Y900-ABNORMAL-TERMINATION
017800            THRU Y900-ABNORMAL-TERMINATION-EXIT
017900     END-IF.
018000
018100     OPEN OUTPUT TOKOUT.                                          HWK0121
018200     IF      NOT WK-C-SUCCESSFUL
018300         MOVE "OPEN TOKOUT FAILED"    TO WK-C-ABEND-MSG           HWK0121
018400         PERFORM Y900-ABNORMAL-TERMINATION
018500            THRU Y900-ABNORMAL-TERMINATION-EXIT
018600     END-IF.
018700
018800*                        OPEN EXTEND SO THE CASE/TRIAGE REPORT
018900*                        WRITTEN EARLIER THE SAME RUN IS NOT LOST
019000     OPEN EXTEND RPTFILE.                                         HWK0149
019100     IF      NOT WK-C-SUCCESSFUL
019200         MOVE "OPEN RPTFILE FAILED"   TO WK-C-ABEND-MSG
019300         PERFORM Y900-ABNORMAL-TERMINATION
019400            THRU Y900-ABNORMAL-TERMINATION-EXIT
019500     END-IF.
019600
019700 A000-INITIALIZATION-EXIT.
019800     EXIT.
019900
020000*-----------------------------------------------------------*
020100* B000  -  READ THE NEXT TOKEN RECORD                        *
020200*-----------------------------------------------------------*
020300 B000-READ-TOKFILE.
020400     READ TOKFILE INTO WK-C-TOK-WORK
020500         AT END
020600             SET  WK-C-EOF-TOKFILE   TO TRUE
020700     END-READ.
020800
020900     IF      NOT WK-C-EOF-TOKFILE
021000         IF      WK-C-SUCCESSFUL
021100             ADD  1                  TO WK-N-READ-COUNT
021200         ELSE
021300             MOVE "READ TOKFILE FAILED" TO WK-C-ABEND-MSG
021400             PERFORM Y900-ABNORMAL-TERMINATION
021500                THRU Y900-ABNORMAL-TERMINATION-EXIT
021600         END-IF
021700     END-IF.
021800
021900 B000-READ-TOKFILE-EXIT.
022000     EXIT.
022100
022200*-----------------------------------------------------------*
022300* B100  -  APPLY THE PURGE RULES TO ONE TOKEN, THEN ADVANCE  *
022400*-----------------------------------------------------------*
022500 B100-PROCESS-ONE-TOKEN.
022600     SET     WK-C-KEEP-TOKEN          TO TRUE.
022700
022800     IF      TOK-KIND = "R"
022900         IF      TOK-EXPIRES-TS NOT > WK-C-RUN-TS
023000             SET  WK-C-PURGE-TOKEN    TO TRUE
023100             ADD  1                   TO WK-N-REFRESH-PURGE-COUNT
023200         ELSE
023300             IF   TOK-REVOKED-TS NOT = ZERO
023400                 SET WK-C-PURGE-TOKEN TO TRUE
023500                 ADD 1                TO WK-N-REFRESH-PURGE-COUNT
023600             END-IF
023700         END-IF
023800     ELSE
023900*                        TOK-KIND = "B" - BLACKLIST TOKEN
024000         IF      TOK-EXPIRES-TS NOT > WK-C-RUN-TS
024100             SET  WK-C-PURGE-TOKEN    TO TRUE
024200             ADD  1                   TO WK-N-BLACKLIST-PURGE-COUNT
024300         END-IF
024400     END-IF.
024500
024600     IF      WK-C-KEEP-TOKEN
024700         MOVE WK-C-TOK-WORK           TO TOK-OUT-FD-RECORD        HWK0121
024800         WRITE TOK-OUT-FD-RECORD                                  HWK0121
024900         ADD  1                       TO WK-N-KEPT-COUNT
025000     ELSE
025100         ADD  1                       TO WK-N-TOTAL-PURGE-COUNT
025200     END-IF.
025300
025400     PERFORM B000-READ-TOKFILE
025500        THRU B000-READ-TOKFILE-EXIT.
025600
025700 B100-PROCESS-ONE-TOKEN-EXIT.
025800     EXIT.
025900
026000*-----------------------------------------------------------*
026100* C000  -  APPEND THE TOKEN CLEANUP SECTION TO RPTFILE       *
026200*-----------------------------------------------------------*
026300 C000-PRINT-TOKEN-SECTION.
026400     WRITE   RPT-FD-RECORD            FROM WK-C-RPT-SECTION-HEADING.
026500
026600     MOVE    SPACES                   TO WK-C-RPT-TOKEN-LINE.
026700     MOVE    "REFRESH TOKENS DELETED"       TO WK-C-RPT-TOK-LABEL.HWK0088
026800     MOVE    WK-N-REFRESH-PURGE-COUNT       TO WK-C-RPT-TOK-COUNT.HWK0088
026900     WRITE   RPT-FD-RECORD            FROM WK-C-RPT-TOKEN-LINE.
027000
027100     MOVE    SPACES                   TO WK-C-RPT-TOKEN-LINE.
027200     MOVE    "BLACKLIST TOKENS DELETED"     TO WK-C-RPT-TOK-LABEL.HWK0088
027300     MOVE    WK-N-BLACKLIST-PURGE-COUNT     TO WK-C-RPT-TOK-COUNT.HWK0088
027400     WRITE   RPT-FD-RECORD            FROM WK-C-RPT-TOKEN-LINE.
027500
027600     MOVE    SPACES                   TO WK-C-RPT-TOKEN-LINE.
027700     MOVE    "TOTAL TOKENS DELETED"         TO WK-C-RPT-TOK-LABEL.
027800     MOVE    WK-N-TOTAL-PURGE-COUNT         TO WK-C-RPT-TOK-COUNT.
027900     WRITE   RPT-FD-RECORD            FROM WK-C-RPT-TOKEN-LINE.
028000
028100 C000-PRINT-TOKEN-SECTION-EXIT.
028200     EXIT.
028300
028400*-----------------------------------------------------------*
028500* Y900  -  UNRECOVERABLE FILE ERROR                          *
028600*-----------------------------------------------------------*
028700 Y900-ABNORMAL-TERMINATION.
028800     DISPLAY "CHWTOKCL ABEND - " WK-C-ABEND-MSG
028900             " STATUS " WK-C-FILE-STATUS.
029000     SET     UPSI-SWITCH-0            TO ON.
029100     GOBACK.
029200
029300 Y900-ABNORMAL-TERMINATION-EXIT.
029400     EXIT.
029500
029600*-----------------------------------------------------------*
029700* Z000  -  CLOSE ALL FILES                                   *
029800*-----------------------------------------------------------*
029900 Z000-CLOSE-FILES.
030000     CLOSE   TOKFILE
030100             TOKOUT
030200             RPTFILE.
030300
030400 Z000-CLOSE-FILES-EXIT.
030500     EXIT.
030600
030700* ------------------------- END OF PROGRAM -----------------------*
