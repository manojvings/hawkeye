000100* CHWALR.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWALRR    FROM FILE ALRIN/ALROUT
000400* HAWKEYE - SECURITY ALERT MASTER RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0001 03/02/1980 RSAYLES  INITIAL VERSION.
000900* HWK0017 21/08/1998 RSAYLES  Y2K - EXPANDED ALL DATE/TIMESTAMP
001000*                             FIELDS TO FULL 4-DIGIT YEAR.
001100* HWK0052 09/05/1984 DPRIESTE ADDED EMBEDDED OBSERVABLE GROUP
001200*                             (OCCURS 3) - REQ HWK-118 PROMOTE
001300*                             WITH ARTIFACTS.
001400* HWK0080 27/01/2009 MFOO     ADDED ALR-ACTION/ALR-ACTION-USER
001500*                             FOR DRIVER-SUPPLIED TRIAGE ACTIONS.
001600* HWK0142 18/11/2013 CLYNCH   TRIMMED ALR-OBS-DATA TO X(29) TO
001700*                             HOLD THE RECORD AT THE JCL-DEFINED
001800*                             260-BYTE ALRIN/ALROUT LENGTH AFTER
001900*                             THE HWK0080 CHANGE ABOVE.
002000*****************************************************************
002100
002200     05  ALR-RECORD.
002300         10  ALR-ID                  PIC 9(07).
002400*                        INTERNAL ALERT ID
002500         10  ALR-ORG-ID              PIC 9(05).
002600*                        OWNING ORGANIZATION ID
002700         10  ALR-TYPE                PIC X(10).
002800*                        ALERT TYPE LABEL
002900         10  ALR-TITLE               PIC X(40).
003000*                        ALERT TITLE
003100         10  ALR-SOURCE              PIC X(15).
003200*                        SOURCE SYSTEM NAME
003300         10  ALR-SOURCE-REF          PIC X(15).
003400*                        UNIQUE REFERENCE WITHIN SOURCE
003500         10  ALR-SEVERITY            PIC X(01).
003600*                        L/M/H/C = LOW/MEDIUM/HIGH/CRITICAL
003700         10  ALR-TLP                 PIC X(01).
003800*                        W/G/A/R
003900         10  ALR-PAP                 PIC X(01).
004000*                        W/G/A/R
004100         10  ALR-STATUS              PIC X(01).
004200*                        N/A/G/I = NEW/ACK/IGNORED/IMPORTED
004300         10  ALR-DATE                PIC 9(08).
004400*                        OCCURRENCE DATE
004500         10  ALR-CASE-ID             PIC 9(07).
004600*                        LINKED CASE ID (0 = NONE)
004700         10  ALR-IMPORTED-TS         PIC 9(14).                   HWK0017
004800*                        PROMOTION TIMESTAMP (0 = NONE)
004900         10  ALR-ACTION              PIC X(01).                   HWK0080
005000*                        SPACE/A/G/P TRIAGE ACTION THIS RUN
005100         10  ALR-ACTION-USER         PIC 9(05).                   HWK0080
005200*                        USER ID PERFORMING THE ACTION
005300         10  ALR-OBS-COUNT           PIC 9(02).                   HWK0052
005400*                        NUMBER OF EMBEDDED OBSERVABLES (0-3)
005500         10  ALR-OBS OCCURS 3 TIMES.                              HWK0052
005600             15  ALR-OBS-TYPE        PIC X(12).                   HWK0052
005700             15  ALR-OBS-DATA        PIC X(29).                   HWK0142
005800             15  ALR-OBS-IOC         PIC X(01).                   HWK0052
005900         10  FILLER                  PIC X(01).
006000*                        PAD
006100
006200     05  ALR-KEY-VIEW REDEFINES ALR-RECORD.
006300         10  FILLER                  PIC X(62).
006400         10  ALK-SOURCE              PIC X(15).
006500         10  ALK-SOURCE-REF          PIC X(15).
006600         10  FILLER                  PIC X(168).
