000100* LKVAL.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0110 08/03/2011 CLYNCH   INITIAL VERSION - FIELD VALIDATOR
000600*                             LINKAGE, FUNCTION-CODE DRIVEN.
000700*****************************************************************
000800* FUNCTION CODES:
000900*   01 = PASSWORD COMPLEXITY     02 = PASSWORD STRENGTH SCORE
001000*   03 = E-MAIL FORMAT           04 = DISPOSABLE E-MAIL DOMAIN
001100*   05 = E-MAIL NORMALIZE        06 = E-MAIL DOMAIN EXTRACT
001200*   07 = IPV4 VALIDITY           08 = IPV4 PRIVATE-RANGE
001300*   09 = URL FORMAT              10 = PHONE LENGTH
001400*   11 = FILENAME SANITIZE       12 = DATE RANGE
001500*****************************************************************
001600 01  WK-C-VAL-RECORD.
001700     05  WK-C-VAL-FUNCTION           PIC 9(02).
001800     05  WK-C-VAL-INPUT.
001900         10  WK-C-VAL-TEXT-1         PIC X(64).
002000         10  WK-C-VAL-TEXT-2         PIC X(64).
002100         10  WK-N-VAL-DATE-1         PIC 9(08).
002200         10  WK-N-VAL-DATE-2         PIC 9(08).
002300     05  WK-C-VAL-OUTPUT.
002400         10  WK-C-VAL-VALID-SW       PIC X(01).
002500             88  WK-C-VAL-VALID          VALUE "Y".
002600             88  WK-C-VAL-INVALID        VALUE "N".
002700         10  WK-C-VAL-REASON-CD      PIC X(02).
002800         10  WK-N-VAL-SCORE          PIC 9(03) COMP.
002900         10  WK-C-VAL-TEXT-OUT       PIC X(64).
002950     05  FILLER                      PIC X(05).
