000100* LKPAGE.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0110 08/03/2011 CLYNCH   INITIAL VERSION - PAGINATION
000600*                             ARITHMETIC LINKAGE.
000700*****************************************************************
000800 01  WK-C-PAGE-RECORD.
000900     05  WK-C-PAGE-INPUT.
001000         10  WK-N-PAGE-P             PIC 9(05) COMP.
001100         10  WK-N-PAGE-S             PIC 9(05) COMP.
001200         10  WK-N-PAGE-T             PIC 9(07) COMP.
001300     05  WK-C-PAGE-OUTPUT.
001400         10  WK-N-PAGE-OFFSET        PIC 9(07) COMP.
001500         10  WK-N-PAGE-PAGES         PIC 9(05) COMP.
001600         10  WK-C-PAGE-HAS-NEXT      PIC X(01).
001700         10  WK-C-PAGE-HAS-PREV      PIC X(01).
001750     05  FILLER                      PIC X(04).
