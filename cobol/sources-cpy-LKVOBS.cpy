000100* LKVOBS.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0052 09/05/1984 DPRIESTE INITIAL VERSION - OBSERVABLE
000600*                             NORMALIZE/CLASSIFY LINKAGE.
000700* HWK0093 30/09/2006 MFOO     ADDED SIGHT AND TAGMERGE FUNCTIONS.
000750* HWK0151 06/03/2015 CLYNCH   ADDED THE STATS FUNCTION (RULE
000760*                             U4.5) - PER-CASE IOC PERCENTAGE,
000770*                             NEVER BUILT WHEN CHWVOBS GREW ITS
000780*                             OWN FUNCTION SWITCH (AUDIT FINDING
000790*                             HWK-611).
000800*****************************************************************
000900 01  WK-C-VOBS-RECORD.
001000     05  WK-C-VOBS-FUNCTION          PIC X(01).
001100         88  WK-C-VOBS-FN-NORMALIZE      VALUE "N".
001200         88  WK-C-VOBS-FN-SIGHT          VALUE "S".               HWK0093
001300         88  WK-C-VOBS-FN-TAGMERGE       VALUE "T".               HWK0093
001350         88  WK-C-VOBS-FN-STATS          VALUE "P".               HWK0151
001400     05  WK-C-VOBS-INPUT.
001500         10  WK-C-VOBS-RAW-DATA      PIC X(40).
001600         10  WK-C-VOBS-RAW-TYPE      PIC X(12).
001700         10  WK-C-VOBS-OLD-TAGS      PIC X(30).                   HWK0093
001800         10  WK-C-VOBS-NEW-TAGS      PIC X(30).                   HWK0093
001900         10  WK-N-VOBS-SIGHTED-CNT   PIC 9(05).                   HWK0093
001910         10  WK-N-VOBS-STATS-TOTAL   PIC 9(05).                   HWK0151
001920         10  WK-N-VOBS-STATS-IOC     PIC 9(05).                   HWK0151
002000     05  WK-C-VOBS-OUTPUT.
002100         10  WK-C-VOBS-CLEAN-DATA    PIC X(40).
002200         10  WK-C-VOBS-CLASS-TYPE    PIC X(12).
002300         10  WK-C-VOBS-MERGED-TAGS   PIC X(30).                   HWK0093
002400         10  WK-N-VOBS-NEW-SIGHT-CNT PIC 9(05).                   HWK0093
002410         10  WK-N-VOBS-STATS-ARTIFACTS PIC 9(05).                 HWK0151
002420         10  WK-N-VOBS-STATS-IOC-PCT PIC 9(03)V99.                HWK0151
002500         10  WK-C-VOBS-VALID-SW      PIC X(01).
002600             88  WK-C-VOBS-VALID         VALUE "Y".
002700             88  WK-C-VOBS-INVALID       VALUE "N".
002750     05  FILLER                      PIC X(05).
