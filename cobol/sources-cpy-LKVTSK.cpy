000100* LKVTSK.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0002 17/03/1981 RSAYLES  INITIAL VERSION - TASK STATUS
000600*                             TRANSITION LINKAGE.
000700* HWK0038 05/06/2000 DPRIESTE ADDED COMPLETED-TIMESTAMP RULE
000800*                             OUTPUT.
000900*****************************************************************
001000 01  WK-C-VTSK-RECORD.
001100     05  WK-C-VTSK-INPUT.
001200         10  WK-C-VTSK-CURR-STATUS   PIC X(01).
001300         10  WK-C-VTSK-NEW-STATUS    PIC X(01).
001400         10  WK-C-VTSK-COMPL-TS-IN   PIC 9(14).
001500         10  WK-C-VTSK-RUN-TS        PIC 9(14).
001600     05  WK-C-VTSK-OUTPUT.                                        HWK0038
001700         10  WK-C-VTSK-RESULT-STATUS PIC X(01).                   HWK0038
001800         10  WK-C-VTSK-COMPL-TS-OUT  PIC 9(14).                   HWK0038
001900         10  WK-C-VTSK-VALID-SW      PIC X(01).                   HWK0038
002000             88  WK-C-VTSK-VALID         VALUE "Y".               HWK0038
002100             88  WK-C-VTSK-INVALID       VALUE "N".               HWK0038
002150     05  FILLER                      PIC X(05).
