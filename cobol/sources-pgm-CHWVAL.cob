000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CHWVAL.
000500 AUTHOR.         RITA SAYLES.
000600 INSTALLATION.   HAWKEYE SOC BATCH SUITE.
000700 DATE-WRITTEN.   23 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE FUNCTION-CODE DRIVEN CALLED ROUTINE
001200*               THAT HOLDS EVERY FIELD-LEVEL VALIDATION RULE FOR
001300*               THE ANALYST ACCOUNT AND WATCHLIST MAINTENANCE
001400*               SCREENS - PASSWORD COMPLEXITY AND STRENGTH,
001500*               E-MAIL FORMAT/DISPOSABLE-DOMAIN/NORMALIZATION,
001600*               IPV4 VALIDITY AND PRIVATE-RANGE, URL FORMAT,
001700*               PHONE LENGTH, FILENAME SANITIZATION AND DATE-
001800*               RANGE CHECKING.  ONE CALL POINT, ONE FUNCTION
001900*               CODE PER RULE, SO THE SAME LOGIC SERVES BOTH THE
002000*               ONLINE SCREENS AND THE OVERNIGHT ACCOUNT-AUDIT
002100*               JOB.
002200*
002300*-----------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*-----------------------------------------------------------*
002600* HWK0078 23/09/1991 RSAYLES  INITIAL VERSION - FUNCTIONS 01,02,
002700*                             03,05,06 (REQ HWK-205).
002800*-----------------------------------------------------------*
002900* HWK0079 30/09/2005 RSAYLES  ADDED FUNCTIONS 07,08 - IPV4
003000*                             VALIDITY AND PRIVATE-RANGE, FOR THE
003100*                             OBSERVABLE INTAKE SCREEN.
003200*-----------------------------------------------------------*
003300* HWK0086 14/02/2006 MFOO     ADDED FUNCTION 04 - DISPOSABLE
003400*                             E-MAIL DOMAIN LIST, REQUESTED BY
003500*                             THE ABUSE DESK (REQ HWK-233).
003600*-----------------------------------------------------------*
003700* HWK0091 03/07/2006 MFOO     ADDED FUNCTIONS 09,10 - URL FORMAT
003800*                             AND PHONE LENGTH.
003900*-----------------------------------------------------------*
004000* HWK0099 11/12/2007 RSAYLES  Y2K FOLLOW-UP - DATE-RANGE FUNCTION
004100*                             12 REWORKED TO COMPARE FULL 4-DIGIT
004200*                             CCYYMMDD VALUES END TO END.
004300*-----------------------------------------------------------*
004400* HWK0108 05/11/2008 MFOO     ADDED FUNCTION 11 - FILENAME
004500*                             SANITIZATION FOR THE EVIDENCE
004600*                             UPLOAD SCREEN (REQ HWK-311).
004700*-----------------------------------------------------------*
004800* HWK0142 18/06/2013 CLYNCH   TICKET HWK-701 - DISPOSABLE DOMAIN
004900*                             TABLE EXPANDED FROM 5 TO 9 ENTRIES.
005000*-----------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM CHWVAL **".
007500
007600 01  WK-C-COMMON.
007700     COPY CHWCWS.
007800
007900* -------- SPECIAL-CHARACTER SET RECOGNIZED BY FUNCTION 01 ------*
008000 01  WK-C-SPECIAL-CHARS      PIC X(32) VALUE
008100     "!@#$%^&*()_+-=[]{};':""\|,.<>/?".
008200
008300* -------------- DISPOSABLE E-MAIL DOMAIN TABLE ------------------*
008400 01  WK-C-DISPOSABLE-TABLE.                                       HWK0142
008500     05  FILLER               PIC X(20) VALUE "10MINUTEMAIL.COM    ".
008600     05  FILLER               PIC X(20) VALUE "TEMPMAIL.ORG        ".
008700     05  FILLER               PIC X(20) VALUE "GUERRILLAMAIL.COM   ".
008800     05  FILLER               PIC X(20) VALUE "MAILINATOR.COM      ".
008900     05  FILLER               PIC X(20) VALUE "THROWAWAY.EMAIL     ".
009000     05  FILLER               PIC X(20) VALUE "TEMP-MAIL.ORG       ".
009100     05  FILLER               PIC X(20) VALUE "YOPMAIL.COM         ".
009200     05  FILLER               PIC X(20) VALUE "MAILDROP.CC         ".
009300     05  FILLER               PIC X(20) VALUE "TEMPMAIL.NET        ".
009400 01  WK-C-DISPOSABLE-TABLE-R REDEFINES WK-C-DISPOSABLE-TABLE.
009500     05  WK-C-DISPOSABLE-DOMAIN OCCURS 9 TIMES PIC X(20).         HWK0142
009600
009700* ----------------- FILENAME BAD-CHARACTER TABLE -----------------*
009800 01  WK-C-BAD-FILE-CHARS     PIC X(09) VALUE "<>:""/\|?*".
009900 01  WK-C-BAD-FILE-CHARS-R REDEFINES WK-C-BAD-FILE-CHARS.
010000     05  WK-C-BAD-FILE-CHAR OCCURS 9 TIMES PIC X(01).
010100
010200* ------------- FUNCTION-CODE 88-LEVELS (LOCAL COPY) ------------*
010300 01  WK-C-FUNCTION-CD               PIC 9(02).
010400     88  WK-C-FN-PASSWORD-COMPLEX       VALUE 01.
010500     88  WK-C-FN-PASSWORD-SCORE         VALUE 02.
010600     88  WK-C-FN-EMAIL-FORMAT           VALUE 03.
010700     88  WK-C-FN-DISPOSABLE-EMAIL       VALUE 04.
010800     88  WK-C-FN-EMAIL-NORMALIZE        VALUE 05.
010900     88  WK-C-FN-EMAIL-DOMAIN           VALUE 06.
011000     88  WK-C-FN-IPV4-VALID             VALUE 07.
011100     88  WK-C-FN-IPV4-PRIVATE           VALUE 08.
011200     88  WK-C-FN-URL-FORMAT             VALUE 09.
011300     88  WK-C-FN-PHONE-LENGTH           VALUE 10.
011400     88  WK-C-FN-FILENAME-CLEAN         VALUE 11.
011500     88  WK-C-FN-DATE-RANGE             VALUE 12.
011600
011700 01  WK-N-WORK-AREA.
011800     05  WK-N-SCAN-IX                PIC 9(02) COMP.
011900     05  WK-N-TAB-IX                 PIC 9(02) COMP.
012000     05  WK-N-LEN                    PIC 9(02) COMP.
012100     05  WK-N-AT-POS                 PIC 9(02) COMP.
012200     05  WK-N-DOT-POS                PIC 9(02) COMP.
012300     05  WK-N-HAS-LOWER              PIC 9(01) COMP.
012400     05  WK-N-HAS-UPPER              PIC 9(01) COMP.
012500     05  WK-N-HAS-DIGIT              PIC 9(01) COMP.
012600     05  WK-N-HAS-SPECIAL            PIC 9(01) COMP.
012700     05  WK-N-OCTET-CNT              PIC 9(02) COMP.
012800     05  WK-N-OCTET-VAL              PIC 9(03) COMP.
012900     05  WK-N-DIGIT-CNT              PIC 9(02) COMP.
013000     05  WK-N-PLUS-CNT               PIC 9(02) COMP.
013050     05  FILLER                      PIC X(04).
013100
013200 01  WK-C-WORK-AREA.
013300     05  WK-C-ONE-CHAR               PIC X(01).
013400     05  WK-C-LOCAL-TEXT             PIC X(64).
013500     05  WK-C-DOMAIN-TEXT            PIC X(64) VALUE SPACES.
013600     05  WK-C-DOMAIN-TEXT-R REDEFINES WK-C-DOMAIN-TEXT.
013700         10  WK-C-DOMAIN-PAD         PIC X(20).
013800         10  FILLER                  PIC X(44).
013900     05  WK-C-CLEAN-DIGITS           PIC X(20) VALUE SPACES.
014000     05  WK-C-OCTET-TEXT             PIC X(03).
014100     05  WK-C-CCYYMMDD-1             PIC 9(08).
014200     05  WK-C-CCYYMMDD-2             PIC 9(08).
014300
014400*****************
014500 LINKAGE SECTION.
014600*****************
014700     COPY LKVAL.
014800
014900 EJECT
015000*********************************************
015100 PROCEDURE DIVISION USING WK-C-VAL-RECORD.
015200*********************************************
015300 MAIN-MODULE.
015400     PERFORM A000-DISPATCH-FUNCTION
015500        THRU A099-DISPATCH-FUNCTION-EX.
015600     EXIT PROGRAM.
015700
015800*-----------------------------------------------------------------
015900 A000-DISPATCH-FUNCTION.
016000*-----------------------------------------------------------------
016100     MOVE    "N"                 TO    WK-C-VAL-VALID-SW.
016200     MOVE    "00"                TO    WK-C-VAL-REASON-CD.
016300     MOVE    ZERO                TO    WK-N-VAL-SCORE.
016400     MOVE    SPACES              TO    WK-C-VAL-TEXT-OUT.
016500     MOVE    WK-C-VAL-FUNCTION   TO    WK-C-FUNCTION-CD.
016600
016700     IF      WK-C-FN-PASSWORD-COMPLEX
016800             PERFORM B000-PASSWORD-COMPLEXITY
016900                THRU B000-PASSWORD-COMPLEXITY-EX
017000     ELSE
017100     IF      WK-C-FN-PASSWORD-SCORE
017200             PERFORM B050-PASSWORD-SCORE
017300                THRU B050-PASSWORD-SCORE-EX
017400     ELSE
017500     IF      WK-C-FN-EMAIL-FORMAT
017600             PERFORM B100-EMAIL-FORMAT
017700                THRU B100-EMAIL-FORMAT-EX
017800     ELSE
017900     IF      WK-C-FN-DISPOSABLE-EMAIL
018000             PERFORM B150-DISPOSABLE-EMAIL
018100                THRU B150-DISPOSABLE-EMAIL-EX
018200     ELSE
018300     IF      WK-C-FN-EMAIL-NORMALIZE
018400             PERFORM B200-EMAIL-NORMALIZE
018500                THRU B200-EMAIL-NORMALIZE-EX
018600     ELSE
018700     IF      WK-C-FN-EMAIL-DOMAIN
018800             PERFORM B250-EMAIL-DOMAIN
018900                THRU B250-EMAIL-DOMAIN-EX
019000     ELSE
019100     IF      WK-C-FN-IPV4-VALID
019200             PERFORM B300-IPV4-VALID
019300                THRU B300-IPV4-VALID-EX
019400     ELSE
019500     IF      WK-C-FN-IPV4-PRIVATE
019600             PERFORM B350-IPV4-PRIVATE
019700                THRU B350-IPV4-PRIVATE-EX
019800     ELSE
019900     IF      WK-C-FN-URL-FORMAT
020000             PERFORM B400-URL-FORMAT
020100                THRU B400-URL-FORMAT-EX
020200     ELSE
020300     IF      WK-C-FN-PHONE-LENGTH
020400             PERFORM B450-PHONE-LENGTH
020500                THRU B450-PHONE-LENGTH-EX
020600     ELSE
020700     IF      WK-C-FN-FILENAME-CLEAN
020800             PERFORM B500-FILENAME-SANITIZE
020900                THRU B500-FILENAME-SANITIZE-EX
021000     ELSE
021100     IF      WK-C-FN-DATE-RANGE
021200             PERFORM B550-DATE-RANGE
021300                THRU B550-DATE-RANGE-EX.
021400
021500 A099-DISPATCH-FUNCTION-EX.
021600     EXIT.
021700
021800*-----------------------------------------------------------------
021900*    FUNCTION 01 - PASSWORD COMPLEXITY.  LENGTH 8-64, ONE LOWER,
022000*    ONE UPPER, ONE DIGIT, ONE SPECIAL CHARACTER.  FIRST FAILED
022100*    CHECK SETS THE REASON CODE - CHECKED IN THAT ORDER.
022200*-----------------------------------------------------------------
022300 B000-PASSWORD-COMPLEXITY.
022400*-----------------------------------------------------------------
022500     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
022600     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
022700     PERFORM C100-SCAN-CHAR-CLASSES
022800        THRU C100-SCAN-CHAR-CLASSES-EX.
022900
023000     IF      WK-N-LEN < 8
023100             MOVE "01"           TO WK-C-VAL-REASON-CD
023200             GO TO B000-PASSWORD-COMPLEXITY-EX.
023300     IF      WK-N-LEN > 64
023400             MOVE "02"           TO WK-C-VAL-REASON-CD
023500             GO TO B000-PASSWORD-COMPLEXITY-EX.
023600     IF      WK-N-HAS-LOWER = ZERO
023700             MOVE "03"           TO WK-C-VAL-REASON-CD
023800             GO TO B000-PASSWORD-COMPLEXITY-EX.
023900     IF      WK-N-HAS-UPPER = ZERO
024000             MOVE "04"           TO WK-C-VAL-REASON-CD
024100             GO TO B000-PASSWORD-COMPLEXITY-EX.
024200     IF      WK-N-HAS-DIGIT = ZERO
024300             MOVE "05"           TO WK-C-VAL-REASON-CD
024400             GO TO B000-PASSWORD-COMPLEXITY-EX.
024500     IF      WK-N-HAS-SPECIAL = ZERO
024600             MOVE "06"           TO WK-C-VAL-REASON-CD
024700             GO TO B000-PASSWORD-COMPLEXITY-EX.
024800
024900     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
025000     MOVE    "00"                TO    WK-C-VAL-REASON-CD.
025100
025200 B000-PASSWORD-COMPLEXITY-EX.
025300     EXIT.
025400
025500*-----------------------------------------------------------------
025600*    FUNCTION 02 - PASSWORD STRENGTH SCORE, 0-100.
025700*-----------------------------------------------------------------
025800 B050-PASSWORD-SCORE.
025900*-----------------------------------------------------------------
026000     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
026100     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
026200     PERFORM C100-SCAN-CHAR-CLASSES
026300        THRU C100-SCAN-CHAR-CLASSES-EX.
026400
026500     MOVE    ZERO                TO    WK-N-VAL-SCORE.
026600     IF      WK-N-LEN NOT < 8
026700             ADD 20              TO    WK-N-VAL-SCORE.
026800     IF      WK-N-LEN NOT < 12
026900             ADD 10              TO    WK-N-VAL-SCORE.
027000     IF      WK-N-LEN NOT < 16
027100             ADD 10              TO    WK-N-VAL-SCORE.
027200     IF      WK-N-HAS-LOWER NOT = ZERO
027300             ADD 15              TO    WK-N-VAL-SCORE.
027400     IF      WK-N-HAS-UPPER NOT = ZERO
027500             ADD 15              TO    WK-N-VAL-SCORE.
027600     IF      WK-N-HAS-DIGIT NOT = ZERO
027700             ADD 15              TO    WK-N-VAL-SCORE.
027800     IF      WK-N-HAS-SPECIAL NOT = ZERO
027900             ADD 15              TO    WK-N-VAL-SCORE.
028000     IF      WK-N-VAL-SCORE > 100
028100             MOVE 100            TO    WK-N-VAL-SCORE.
028200
028300     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
028400
028500 B050-PASSWORD-SCORE-EX.
028600     EXIT.
028700
028800*-----------------------------------------------------------------
028900 C000-FIND-LENGTH.
029000*-----------------------------------------------------------------
029100     MOVE    ZERO                TO WK-N-LEN.
029200     PERFORM C010-TEST-ONE-CHAR
029300        THRU C010-TEST-ONE-CHAR-EX
029400        VARYING WK-N-SCAN-IX FROM 64 BY -1
029500           UNTIL WK-N-SCAN-IX < 1
029600              OR WK-N-LEN NOT = ZERO.
029700
029800 C000-FIND-LENGTH-EX.
029900     EXIT.
030000
030100 C010-TEST-ONE-CHAR.
030200     IF      WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) NOT = SPACE
030300             MOVE WK-N-SCAN-IX   TO WK-N-LEN.
030400
030500 C010-TEST-ONE-CHAR-EX.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900 C100-SCAN-CHAR-CLASSES.
031000*-----------------------------------------------------------------
031100     MOVE    ZERO                TO    WK-N-HAS-LOWER
031200                                        WK-N-HAS-UPPER
031300                                        WK-N-HAS-DIGIT
031400                                        WK-N-HAS-SPECIAL.
031500     PERFORM C110-CLASSIFY-ONE-CHAR
031600        THRU C110-CLASSIFY-ONE-CHAR-EX
031700        VARYING WK-N-SCAN-IX FROM 1 BY 1
031800           UNTIL WK-N-SCAN-IX > WK-N-LEN.
031900
032000 C100-SCAN-CHAR-CLASSES-EX.
032100     EXIT.
032200
032300*-----------------------------------------------------------------
032400 C110-CLASSIFY-ONE-CHAR.
032500*-----------------------------------------------------------------
032600     MOVE    WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
032700
032800     IF      WK-C-ONE-CHAR IS ALPHABETIC-LOWER
032900             MOVE 1              TO WK-N-HAS-LOWER
033000             GO TO C110-CLASSIFY-ONE-CHAR-EX.
033100     IF      WK-C-ONE-CHAR IS ALPHABETIC-UPPER
033200             MOVE 1              TO WK-N-HAS-UPPER
033300             GO TO C110-CLASSIFY-ONE-CHAR-EX.
033400     IF      WK-C-ONE-CHAR IS NUMERIC
033500             MOVE 1              TO WK-N-HAS-DIGIT
033600             GO TO C110-CLASSIFY-ONE-CHAR-EX.
033700
033800     PERFORM C120-TEST-SPECIAL-CHAR
033900        THRU C120-TEST-SPECIAL-CHAR-EX
034000        VARYING WK-N-TAB-IX FROM 1 BY 1
034100           UNTIL WK-N-TAB-IX > 32.
034200
034300 C110-CLASSIFY-ONE-CHAR-EX.
034400     EXIT.
034500
034600 C120-TEST-SPECIAL-CHAR.
034700     IF      WK-C-ONE-CHAR = WK-C-SPECIAL-CHARS (WK-N-TAB-IX : 1)
034800             MOVE 1              TO WK-N-HAS-SPECIAL.
034900
035000 C120-TEST-SPECIAL-CHAR-EX.
035100     EXIT.
035200
035300*-----------------------------------------------------------------
035400*    FUNCTION 03 - E-MAIL FORMAT.  LOCAL-PART CHARACTERS FROM
035500*    [A-Za-z0-9._%+-], "@", DOMAIN CHARACTERS FROM [A-Za-z0-9.-],
035600*    A DOT, THEN 2 OR MORE TRAILING LETTERS.  A SIMPLIFIED SCAN
035700*    IS USED SINCE THIS COMPILER HAS NO REGULAR-EXPRESSION VERB.
035800*-----------------------------------------------------------------
035900 B100-EMAIL-FORMAT.
036000*-----------------------------------------------------------------
036100     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
036200     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
036300     PERFORM C200-FIND-AT-SIGN THRU C200-FIND-AT-SIGN-EX.
036400
036500     IF      WK-N-AT-POS < 2
036600             GO TO B100-EMAIL-FORMAT-EX.
036700     IF      WK-N-AT-POS = WK-N-LEN
036800             GO TO B100-EMAIL-FORMAT-EX.
036900
037000     PERFORM C130-TEST-LOCAL-CHARS
037100        THRU C130-TEST-LOCAL-CHARS-EX
037200        VARYING WK-N-SCAN-IX FROM 1 BY 1
037300           UNTIL WK-N-SCAN-IX > WK-N-AT-POS - 1
037400              OR WK-C-VAL-INVALID.
037500     IF      WK-C-VAL-VALID-SW NOT = "Y"
037600             MOVE "Y"            TO WK-C-VAL-VALID-SW.
037700     IF      WK-C-VAL-INVALID
037800             GO TO B100-EMAIL-FORMAT-EX.
037900
038000     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
038100     PERFORM C140-FIND-LAST-DOT
038200        THRU C140-FIND-LAST-DOT-EX.
038300
038400     IF      WK-N-DOT-POS < WK-N-AT-POS + 2
038500             MOVE "N"            TO WK-C-VAL-VALID-SW
038600             GO TO B100-EMAIL-FORMAT-EX.
038700     IF      WK-N-DOT-POS > WK-N-LEN - 2
038800             MOVE "N"            TO WK-C-VAL-VALID-SW
038900             GO TO B100-EMAIL-FORMAT-EX.
039000
039100     PERFORM C150-TEST-TRAILING-LETTERS
039200        THRU C150-TEST-TRAILING-LETTERS-EX
039300        VARYING WK-N-SCAN-IX FROM WK-N-DOT-POS + 1 BY 1
039400           UNTIL WK-N-SCAN-IX > WK-N-LEN
039500              OR WK-C-VAL-INVALID.
039600
039700 B100-EMAIL-FORMAT-EX.
039800     EXIT.
039900
040000 C130-TEST-LOCAL-CHARS.
040100     MOVE    WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
040200     IF      (WK-C-ONE-CHAR IS NOT ALPHABETIC)
040300         AND (WK-C-ONE-CHAR IS NOT NUMERIC)
040400         AND  WK-C-ONE-CHAR NOT = "." AND WK-C-ONE-CHAR NOT = "_"
040500         AND  WK-C-ONE-CHAR NOT = "%" AND WK-C-ONE-CHAR NOT = "+"
040600         AND  WK-C-ONE-CHAR NOT = "-"
040700             MOVE "N"            TO WK-C-VAL-VALID-SW.
040800
040900 C130-TEST-LOCAL-CHARS-EX.
041000     EXIT.
041100
041200 C150-TEST-TRAILING-LETTERS.
041300     MOVE    WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
041400     IF      WK-C-ONE-CHAR IS NOT ALPHABETIC
041500             MOVE "N"            TO WK-C-VAL-VALID-SW.
041600
041700 C150-TEST-TRAILING-LETTERS-EX.
041800     EXIT.
041900
042000 C140-FIND-LAST-DOT.
042100     MOVE    ZERO                TO WK-N-DOT-POS.
042200     PERFORM C141-TEST-ONE-DOT
042300        THRU C141-TEST-ONE-DOT-EX
042400        VARYING WK-N-SCAN-IX FROM WK-N-LEN BY -1
042500           UNTIL WK-N-SCAN-IX < WK-N-AT-POS
042600              OR WK-N-DOT-POS NOT = ZERO.
042700
042800 C140-FIND-LAST-DOT-EX.
042900     EXIT.
043000
043100 C141-TEST-ONE-DOT.
043200     IF      WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) = "."
043300             MOVE WK-N-SCAN-IX   TO WK-N-DOT-POS.
043400
043500 C141-TEST-ONE-DOT-EX.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900*    FUNCTION - LOCATE THE FIRST "@" IN WK-C-LOCAL-TEXT.
044000*-----------------------------------------------------------------
044100 C200-FIND-AT-SIGN.
044200*-----------------------------------------------------------------
044300     MOVE    ZERO                TO WK-N-AT-POS.
044400     PERFORM C210-TEST-ONE-POS
044500        THRU C210-TEST-ONE-POS-EX
044600        VARYING WK-N-SCAN-IX FROM 1 BY 1
044700           UNTIL WK-N-SCAN-IX > WK-N-LEN
044800              OR WK-N-AT-POS NOT = ZERO.
044900
045000 C200-FIND-AT-SIGN-EX.
045100     EXIT.
045200
045300 C210-TEST-ONE-POS.
045400     IF      WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) = "@"
045500             MOVE WK-N-SCAN-IX   TO WK-N-AT-POS.
045600
045700 C210-TEST-ONE-POS-EX.
045800     EXIT.
045900
046000*-----------------------------------------------------------------
046100*    FUNCTION 04 - DISPOSABLE E-MAIL DOMAIN CHECK.
046200*-----------------------------------------------------------------
046300 B150-DISPOSABLE-EMAIL.                                           HWK0086
046400*-----------------------------------------------------------------
046500     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
046600     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
046700     PERFORM C200-FIND-AT-SIGN THRU C200-FIND-AT-SIGN-EX.
046800     MOVE    SPACES              TO    WK-C-DOMAIN-TEXT.
046900
047000     IF      WK-N-AT-POS = ZERO
047100             GO TO B150-DISPOSABLE-EMAIL-EX.
047200
047300     MOVE    WK-C-LOCAL-TEXT (WK-N-AT-POS + 1 : WK-N-LEN - WK-N-AT-POS)
047400                             TO WK-C-DOMAIN-PAD.
047500     PERFORM C220-UPPERCASE-DOMAIN
047600        THRU C220-UPPERCASE-DOMAIN-EX.
047700
047800     MOVE    "N"                 TO    WK-C-VAL-VALID-SW.
047900     PERFORM C230-TEST-ONE-DOMAIN
048000        THRU C230-TEST-ONE-DOMAIN-EX
048100        VARYING WK-N-TAB-IX FROM 1 BY 1
048200           UNTIL WK-N-TAB-IX > 9
048300              OR WK-C-VAL-VALID.
048400
048500 B150-DISPOSABLE-EMAIL-EX.
048600     EXIT.
048700
048800 C220-UPPERCASE-DOMAIN.
048900     INSPECT WK-C-DOMAIN-PAD CONVERTING
049000             "abcdefghijklmnopqrstuvwxyz"
049100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049200
049300 C220-UPPERCASE-DOMAIN-EX.
049400     EXIT.
049500
049600 C230-TEST-ONE-DOMAIN.
049700     IF      WK-C-DOMAIN-PAD = WK-C-DISPOSABLE-DOMAIN (WK-N-TAB-IX)
049800             MOVE "Y"            TO WK-C-VAL-VALID-SW.
049900
050000 C230-TEST-ONE-DOMAIN-EX.
050100     EXIT.
050200
050300*-----------------------------------------------------------------
050400*    FUNCTION 05 - E-MAIL NORMALIZATION: LOWER-CASE AND TRIM.
050500*-----------------------------------------------------------------
050600 B200-EMAIL-NORMALIZE.
050700*-----------------------------------------------------------------
050800     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
050900     INSPECT WK-C-LOCAL-TEXT CONVERTING
051000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
051100          TO "abcdefghijklmnopqrstuvwxyz".
051200     MOVE    WK-C-LOCAL-TEXT     TO    WK-C-VAL-TEXT-OUT.
051300     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
051400
051500 B200-EMAIL-NORMALIZE-EX.
051600     EXIT.
051700
051800*-----------------------------------------------------------------
051900*    FUNCTION 06 - E-MAIL DOMAIN EXTRACTION, LOWER-CASED.
052000*-----------------------------------------------------------------
052100 B250-EMAIL-DOMAIN.
052200*-----------------------------------------------------------------
052300     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
052400     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
052500     PERFORM C200-FIND-AT-SIGN THRU C200-FIND-AT-SIGN-EX.
052600
052700     IF      WK-N-AT-POS = ZERO
052800             MOVE SPACES         TO WK-C-VAL-TEXT-OUT
052900     ELSE
053000             MOVE WK-C-LOCAL-TEXT
053100                  (WK-N-AT-POS + 1 : WK-N-LEN - WK-N-AT-POS)
053200                                 TO WK-C-VAL-TEXT-OUT
053300             INSPECT WK-C-VAL-TEXT-OUT CONVERTING
053400                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053500                  TO "abcdefghijklmnopqrstuvwxyz".
053600
053700     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
053800
053900 B250-EMAIL-DOMAIN-EX.
054000     EXIT.
054100
054200*-----------------------------------------------------------------
054300*    FUNCTION 07 - IPV4 VALIDITY: FOUR DOT-SEPARATED DECIMAL
054400*    OCTETS, EACH 0-255, NO EMPTY PARTS.
054500*-----------------------------------------------------------------
054600 B300-IPV4-VALID.                                                 HWK0079
054700*-----------------------------------------------------------------
054800     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
054900     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
055000     PERFORM C300-PARSE-IPV4 THRU C300-PARSE-IPV4-EX.
055100     IF      WK-N-OCTET-CNT = 4
055200             MOVE "Y"            TO WK-C-VAL-VALID-SW.
055300
055400 B300-IPV4-VALID-EX.
055500     EXIT.
055600
055700*-----------------------------------------------------------------
055800*    PARSE UP TO FOUR DOT-SEPARATED OCTETS FROM WK-C-LOCAL-TEXT
055900*    INTO WK-N-OCTET-VAL-TAB.  WK-N-OCTET-CNT COMES BACK AS 4
056000*    ONLY WHEN THE WHOLE STRING PARSED CLEANLY AS FOUR VALID
056100*    0-255 OCTETS WITH NO EMPTY PARTS.
056200*-----------------------------------------------------------------
056300 C300-PARSE-IPV4.
056400*-----------------------------------------------------------------
056500     MOVE    ZERO                TO WK-N-OCTET-CNT.
056600     MOVE    1                   TO WK-N-SCAN-IX.
056700
056800     PERFORM C310-PARSE-ONE-OCTET
056900        THRU C310-PARSE-ONE-OCTET-EX
057000        VARYING WK-N-TAB-IX FROM 1 BY 1
057100           UNTIL WK-N-TAB-IX > 4
057200              OR WK-N-OCTET-CNT NOT = WK-N-TAB-IX - 1.
057300
057400     IF      WK-N-OCTET-CNT = 4 AND WK-N-SCAN-IX NOT = WK-N-LEN + 1
057500             MOVE ZERO           TO WK-N-OCTET-CNT.
057600
057700 C300-PARSE-IPV4-EX.
057800     EXIT.
057900
058000*-----------------------------------------------------------------
058100*    ISOLATE THE NEXT DOT-DELIMITED TOKEN STARTING AT
058200*    WK-N-SCAN-IX, VALIDATE IT AS A 1-3 DIGIT 0-255 OCTET, AND
058300*    ADVANCE WK-N-SCAN-IX PAST THE DELIMITING DOT (IF ANY).
058400*-----------------------------------------------------------------
058500 C310-PARSE-ONE-OCTET.
058600*-----------------------------------------------------------------
058700     MOVE    ZERO                TO WK-N-DIGIT-CNT.
058800     MOVE    SPACES              TO WK-C-OCTET-TEXT.
058900
059000     PERFORM C311-COLLECT-DIGIT
059100        THRU C311-COLLECT-DIGIT-EX
059200        UNTIL WK-N-SCAN-IX > WK-N-LEN
059300           OR WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) = "."
059400           OR WK-N-DIGIT-CNT > 3.
059500
059600     IF      WK-N-DIGIT-CNT = ZERO OR WK-N-DIGIT-CNT > 3
059700             GO TO C310-PARSE-ONE-OCTET-EX.
059800
059900     MOVE    WK-C-OCTET-TEXT     TO WK-N-OCTET-VAL.
060000     IF      WK-N-OCTET-VAL > 255
060100             GO TO C310-PARSE-ONE-OCTET-EX.
060200
060300     ADD     1                   TO WK-N-OCTET-CNT.
060400
060500     IF      WK-N-SCAN-IX NOT > WK-N-LEN
060600        AND  WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) = "."
060700             ADD 1               TO WK-N-SCAN-IX.
060800
060900 C310-PARSE-ONE-OCTET-EX.
061000     EXIT.
061100
061200 C311-COLLECT-DIGIT.
061300     MOVE    WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
061400     IF      WK-C-ONE-CHAR IS NOT NUMERIC
061500             MOVE 9              TO WK-N-DIGIT-CNT
061600             GO TO C311-COLLECT-DIGIT-EX.
061700     ADD     1                   TO WK-N-DIGIT-CNT.
061800     MOVE    WK-C-OCTET-TEXT (2:2) TO WK-C-OCTET-TEXT (1:2).
061900     MOVE    WK-C-ONE-CHAR       TO WK-C-OCTET-TEXT (3:1).
062000     ADD     1                   TO WK-N-SCAN-IX.
062100
062200 C311-COLLECT-DIGIT-EX.
062300     EXIT.
062400
062500*-----------------------------------------------------------------
062600*    FUNCTION 08 - PRIVATE IPV4 RANGE: 10/8, 172.16/12,
062700*    192.168/16, 127/8, 169.254/16.  RE-PARSES THE FOUR OCTETS
062800*    INTO WK-C-OCTET-TEXT-STYLE FIELDS SO THEY CAN BE COMPARED.
062900*-----------------------------------------------------------------
063000 B350-IPV4-PRIVATE.                                               HWK0079
063100*-----------------------------------------------------------------
063200     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
063300     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
063400     PERFORM C300-PARSE-IPV4 THRU C300-PARSE-IPV4-EX.
063500
063600     IF      WK-N-OCTET-CNT NOT = 4
063700             GO TO B350-IPV4-PRIVATE-EX.
063800
063900     PERFORM C320-SPLIT-FIRST-TWO-OCTETS
064000        THRU C320-SPLIT-FIRST-TWO-OCTETS-EX.
064100
064200     IF      WK-N-DIGIT-CNT = 10
064300             MOVE "Y"            TO WK-C-VAL-VALID-SW
064400             GO TO B350-IPV4-PRIVATE-EX.
064500     IF      WK-N-DIGIT-CNT = 127
064600             MOVE "Y"            TO WK-C-VAL-VALID-SW
064700             GO TO B350-IPV4-PRIVATE-EX.
064800     IF      WK-N-DIGIT-CNT = 172 AND WK-N-PLUS-CNT NOT < 16
064900                                  AND WK-N-PLUS-CNT NOT > 31
065000             MOVE "Y"            TO WK-C-VAL-VALID-SW
065100             GO TO B350-IPV4-PRIVATE-EX.
065200     IF      WK-N-DIGIT-CNT = 192 AND WK-N-PLUS-CNT = 168
065300             MOVE "Y"            TO WK-C-VAL-VALID-SW
065400             GO TO B350-IPV4-PRIVATE-EX.
065500     IF      WK-N-DIGIT-CNT = 169 AND WK-N-PLUS-CNT = 254
065600             MOVE "Y"            TO WK-C-VAL-VALID-SW.
065700
065800 B350-IPV4-PRIVATE-EX.
065900     EXIT.
066000
066100*-----------------------------------------------------------------
066200*    SPLIT THE ADDRESS ON ITS FIRST TWO DOTS, RETURNING THE
066300*    FIRST OCTET IN WK-N-DIGIT-CNT AND THE SECOND IN
066400*    WK-N-PLUS-CNT (BORROWED COUNTERS - NOT DIGIT/PLUS COUNTS
066500*    HERE, JUST CONVENIENT SPARE NUMERIC WORK FIELDS).
066600*-----------------------------------------------------------------
066700 C320-SPLIT-FIRST-TWO-OCTETS.
066800*-----------------------------------------------------------------
066900     MOVE    1                   TO WK-N-SCAN-IX.
067000     PERFORM C310-PARSE-ONE-OCTET THRU C310-PARSE-ONE-OCTET-EX.
067100     MOVE    WK-N-OCTET-VAL      TO WK-N-DIGIT-CNT.
067200     PERFORM C310-PARSE-ONE-OCTET THRU C310-PARSE-ONE-OCTET-EX.
067300     MOVE    WK-N-OCTET-VAL      TO WK-N-PLUS-CNT.
067400
067500 C320-SPLIT-FIRST-TWO-OCTETS-EX.
067600     EXIT.
067700
067800*-----------------------------------------------------------------
067900*    FUNCTION 09 - URL FORMAT.  SCHEME PREFIX HTTP:// OR
068000*    HTTPS://, FOLLOWED BY A NON-EMPTY HOST WITH NO SPACES.
068100*-----------------------------------------------------------------
068200 B400-URL-FORMAT.                                                 HWK0091
068300*-----------------------------------------------------------------
068400     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
068500     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
068600     MOVE    ZERO                TO    WK-N-TAB-IX.
068700
068800     IF      WK-N-LEN NOT < 7 AND WK-C-LOCAL-TEXT (1:7) = "http://"
068900             MOVE 8              TO WK-N-TAB-IX.
069000     IF      WK-N-TAB-IX = ZERO
069100        AND  WK-N-LEN NOT < 8 AND WK-C-LOCAL-TEXT (1:8) = "https://"
069200             MOVE 9              TO WK-N-TAB-IX.
069300
069400     IF      WK-N-TAB-IX = ZERO
069500             GO TO B400-URL-FORMAT-EX.
069600     IF      WK-N-TAB-IX > WK-N-LEN
069700             GO TO B400-URL-FORMAT-EX.
069800
069900     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
070000     PERFORM C400-TEST-NO-SPACE
070100        THRU C400-TEST-NO-SPACE-EX
070200        VARYING WK-N-SCAN-IX FROM WK-N-TAB-IX BY 1
070300           UNTIL WK-N-SCAN-IX > WK-N-LEN
070400              OR WK-C-VAL-INVALID.
070500
070600 B400-URL-FORMAT-EX.
070700     EXIT.
070800
070900 C400-TEST-NO-SPACE.
071000     IF      WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) = SPACE
071100             MOVE "N"            TO WK-C-VAL-VALID-SW.
071200
071300 C400-TEST-NO-SPACE-EX.
071400     EXIT.
071500
071600*-----------------------------------------------------------------
071700*    FUNCTION 10 - PHONE LENGTH.  KEEP DIGITS AND "+" ONLY, THEN
071800*    CHECK RESULTING LENGTH IS 10-15.
071900*-----------------------------------------------------------------
072000 B450-PHONE-LENGTH.                                               HWK0091
072100*-----------------------------------------------------------------
072200     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
072300     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
072400     MOVE    SPACES              TO    WK-C-CLEAN-DIGITS.
072500     MOVE    ZERO                TO    WK-N-DIGIT-CNT.
072600
072700     PERFORM C450-KEEP-DIGIT-OR-PLUS
072800        THRU C450-KEEP-DIGIT-OR-PLUS-EX
072900        VARYING WK-N-SCAN-IX FROM 1 BY 1
073000           UNTIL WK-N-SCAN-IX > WK-N-LEN.
073100
073200     IF      WK-N-DIGIT-CNT NOT < 10 AND WK-N-DIGIT-CNT NOT > 15
073300             MOVE "Y"            TO WK-C-VAL-VALID-SW.
073400     MOVE    WK-C-CLEAN-DIGITS   TO WK-C-VAL-TEXT-OUT.
073500
073600 B450-PHONE-LENGTH-EX.
073700     EXIT.
073800
073900 C450-KEEP-DIGIT-OR-PLUS.
074000     MOVE    WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
074100     IF      (WK-C-ONE-CHAR IS NUMERIC) OR (WK-C-ONE-CHAR = "+")
074200             ADD 1               TO WK-N-DIGIT-CNT
074300             MOVE WK-C-ONE-CHAR
074400                  TO WK-C-CLEAN-DIGITS (WK-N-DIGIT-CNT : 1).
074500
074600 C450-KEEP-DIGIT-OR-PLUS-EX.
074700     EXIT.
074800
074900*-----------------------------------------------------------------
075000*    FUNCTION 11 - FILENAME SANITIZATION.  REPLACE EACH OF
075100*    < > : " / \ | ? * WITH "_", THEN STRIP LEADING/TRAILING
075200*    DOTS AND SPACES.
075300*-----------------------------------------------------------------
075400 B500-FILENAME-SANITIZE.                                          HWK0108
075500*-----------------------------------------------------------------
075600     MOVE    WK-C-VAL-TEXT-1     TO    WK-C-LOCAL-TEXT.
075700     PERFORM C000-FIND-LENGTH THRU C000-FIND-LENGTH-EX.
075800
075900     PERFORM C500-CLEAN-ONE-CHAR
076000        THRU C500-CLEAN-ONE-CHAR-EX
076100        VARYING WK-N-SCAN-IX FROM 1 BY 1
076200           UNTIL WK-N-SCAN-IX > WK-N-LEN.
076300
076400     PERFORM C510-STRIP-LEADING
076500        THRU C510-STRIP-LEADING-EX.
076600     PERFORM C520-STRIP-TRAILING
076700        THRU C520-STRIP-TRAILING-EX.
076800
076900     MOVE    WK-C-LOCAL-TEXT     TO    WK-C-VAL-TEXT-OUT.
077000     MOVE    "Y"                 TO    WK-C-VAL-VALID-SW.
077100
077200 B500-FILENAME-SANITIZE-EX.
077300     EXIT.
077400
077500 C500-CLEAN-ONE-CHAR.
077600     MOVE    WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) TO WK-C-ONE-CHAR.
077700     PERFORM C505-TEST-ONE-BAD-CHAR
077800        THRU C505-TEST-ONE-BAD-CHAR-EX
077900        VARYING WK-N-TAB-IX FROM 1 BY 1
078000           UNTIL WK-N-TAB-IX > 9.
078100
078200 C500-CLEAN-ONE-CHAR-EX.
078300     EXIT.
078400
078500 C505-TEST-ONE-BAD-CHAR.
078600     IF      WK-C-ONE-CHAR = WK-C-BAD-FILE-CHAR (WK-N-TAB-IX)
078700             MOVE "_"            TO WK-C-LOCAL-TEXT
078800                                    (WK-N-SCAN-IX : 1).
078900
079000 C505-TEST-ONE-BAD-CHAR-EX.
079100     EXIT.
079200
079300*-----------------------------------------------------------------
079400*    LEFT-JUSTIFY WK-C-LOCAL-TEXT, DROPPING LEADING DOTS/SPACES.
079500*-----------------------------------------------------------------
079600 C510-STRIP-LEADING.
079700*-----------------------------------------------------------------
079800     MOVE    1                   TO WK-N-SCAN-IX.
079900     PERFORM C511-TEST-LEAD-CHAR
080000        THRU C511-TEST-LEAD-CHAR-EX
080100        UNTIL WK-N-SCAN-IX > WK-N-LEN
080200           OR (WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) NOT = "."
080300          AND  WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) NOT = SPACE).
080400
080500     IF      WK-N-SCAN-IX > 1
080600             MOVE WK-C-LOCAL-TEXT (WK-N-SCAN-IX : WK-N-LEN -
080700                  WK-N-SCAN-IX + 1) TO WK-C-LOCAL-TEXT
080800             COMPUTE WK-N-LEN = WK-N-LEN - WK-N-SCAN-IX + 1.
080900
081000 C510-STRIP-LEADING-EX.
081100     EXIT.
081200
081300 C511-TEST-LEAD-CHAR.
081400     ADD     1                   TO WK-N-SCAN-IX.
081500
081600 C511-TEST-LEAD-CHAR-EX.
081700     EXIT.
081800
081900*-----------------------------------------------------------------
082000*    DROP TRAILING DOTS/SPACES FROM WK-C-LOCAL-TEXT.
082100*-----------------------------------------------------------------
082200 C520-STRIP-TRAILING.
082300*-----------------------------------------------------------------
082400     PERFORM C521-BLANK-TRAIL-CHAR
082500        THRU C521-BLANK-TRAIL-CHAR-EX
082600        VARYING WK-N-SCAN-IX FROM WK-N-LEN BY -1
082700           UNTIL WK-N-SCAN-IX < 1
082800              OR (WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) NOT = "."
082900             AND  WK-C-LOCAL-TEXT (WK-N-SCAN-IX : 1) NOT = SPACE).
083000
083100 C520-STRIP-TRAILING-EX.
083200     EXIT.
083300
083400 C521-BLANK-TRAIL-CHAR.
083500     MOVE    SPACE               TO WK-C-LOCAL-TEXT (WK-N-SCAN-IX:1).
083600
083700 C521-BLANK-TRAIL-CHAR-EX.
083800     EXIT.
083900
084000*-----------------------------------------------------------------
084100*    FUNCTION 12 - DATE RANGE: START STRICTLY BEFORE END.
084200*-----------------------------------------------------------------
084300 B550-DATE-RANGE.                                                 HWK0099
084400*-----------------------------------------------------------------
084500     MOVE    WK-N-VAL-DATE-1     TO    WK-C-CCYYMMDD-1.
084600     MOVE    WK-N-VAL-DATE-2     TO    WK-C-CCYYMMDD-2.
084700     IF      WK-C-CCYYMMDD-1 < WK-C-CCYYMMDD-2
084800             MOVE "Y"            TO    WK-C-VAL-VALID-SW.
084900
085000 B550-DATE-RANGE-EX.
085100     EXIT.
085200
085300******************************************************************
085400************** END OF PROGRAM SOURCE -  CHWVAL ***************
085500******************************************************************
