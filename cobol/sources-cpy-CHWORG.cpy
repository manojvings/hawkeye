000100* CHWORG.cpybk
000200*****************************************************************
000300* I-O FORMAT: CHWORGR    FROM FILE ORGFILE
000400* HAWKEYE - ORGANIZATION REFERENCE RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* HWK0001 03/02/1980 RSAYLES  INITIAL VERSION.
000900*****************************************************************
001000
001100     05  ORG-RECORD.
001200         10  ORG-ID                  PIC 9(05).
001300*                        ORGANIZATION ID
001400         10  ORG-NAME                PIC X(30).
001500*                        ORGANIZATION NAME
001600         10  FILLER                  PIC X(05).
001700*                        PAD TO 40
