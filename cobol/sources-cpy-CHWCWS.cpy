000100*****************************************************************
000200* CHWCWS.cpybk
000300* HAWKEYE SUITE - COMMON WORKING STORAGE / RUN-STAMP AREA
000400* COPIED INTO EVERY CHW-PREFIXED PROGRAM AS "01 WK-C-COMMON."
000500* THE SAME WAY THE TRF SUITE FACTORS WK-C-COMMON OUT OF ASCMWS.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* HWK0001 03/02/1980 RSAYLES  INITIAL VERSION - CARVED OUT OF
001000*                             THE ORIGINAL TRIAGE PROTOTYPE WS.
001100* HWK0044 19/11/2001 DPRIESTE ADDED RUN-TS BREAKDOWN GROUP FOR
001200*                             THE CLOSED/COMPLETED TIMESTAMP
001300*                             RULES (TICKET HWK-441).
001400* HWK0099 14/06/2007 MFOO     Y2K CENTURY WINDOW NO LONGER
001500*                             NEEDED - RUN-DATE IS FULL 4-DIGIT
001600*                             YEAR THROUGHOUT THE SUITE NOW.
001700*****************************************************************
001800
001900     05  WK-C-FILE-STATUS           PIC X(02).
002000         88  WK-C-SUCCESSFUL             VALUE "00" "02" "04".
002100         88  WK-C-RECORD-NOT-FOUND       VALUE "23" "10" "35".
002200         88  WK-C-END-OF-FILE            VALUE "10".
002300         88  WK-C-DUPLICATE-KEY          VALUE "22".
002400
002500     05  WK-C-RUN-DATE               PIC 9(08).
002600     05  WK-C-RUN-DATE-BRK REDEFINES WK-C-RUN-DATE.
002700         10  WK-C-RUN-YYYY           PIC 9(04).                   HWK0099
002800         10  WK-C-RUN-MM             PIC 9(02).
002900         10  WK-C-RUN-DD             PIC 9(02).
003000
003100     05  WK-C-RUN-TIME               PIC 9(06).
003200
003300     05  WK-C-RUN-TS                 PIC 9(14).                   HWK0044
003400     05  WK-C-RUN-TS-BRK REDEFINES WK-C-RUN-TS.                   HWK0044
003500         10  WK-C-RUN-TS-DATE        PIC 9(08).                   HWK0044
003600         10  WK-C-RUN-TS-TIME        PIC 9(06).                   HWK0044
003700
003800     05  WK-N-SUB1                   PIC 9(04) COMP.
003900     05  WK-N-SUB2                   PIC 9(04) COMP.
004000     05  WK-N-RETURN-CODE            PIC 9(02) COMP.
004100
004200     05  FILLER                      PIC X(10).
