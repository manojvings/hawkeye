000100* LKTPL.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* HWK0061 14/02/1986 DPRIESTE INITIAL VERSION - CASE-TEMPLATE
000600*                             INSTANTIATION LINKAGE.
000700* HWK0093 30/09/2006 MFOO     EXPANDED TASK GROUP TO 3
000800*                             OCCURRENCES TO MATCH CHWTPL.
000900* HWK0111 22/04/2011 CLYNCH   ADDED THE RAW TEMPLATE GROUP SO THE
001000*                             CALLER CAN HAND OVER THE TPLFILE
001100*                             ROW AS-IS INSTEAD OF PRE-DIGESTING
001200*                             IT (TICKET HWK-486).
001210* HWK0153 06/03/2015 CLYNCH   ADDED THE PER-TASK ASSIGNEE TO THE
001220*                             RESPONSE GROUP - EVERY TEMPLATE-
001230*                             GENERATED TASK NOW COMES BACK
001240*                             CARRYING THE CASE ASSIGNEE INSTEAD
001250*                             OF THE CALLER FILLING IT IN ITSELF
001260*                             (AUDIT FINDING HWK-611).
001300*****************************************************************
001400 01  WK-C-TPLI-REQUEST.
001500     05  WK-C-TPLI-REQ-ORG-ID        PIC 9(05).
001600     05  WK-C-TPLI-REQ-TITLE         PIC X(60).
001700     05  WK-C-TPLI-REQ-SEVERITY      PIC X(01).
001800     05  WK-C-TPLI-REQ-TLP           PIC X(01).
001900     05  WK-C-TPLI-REQ-TAGS          PIC X(40).
002000     05  WK-C-TPLI-REQ-ASSIGNEE      PIC 9(05).
002100     05  WK-C-TPLI-REQ-RUN-DATE      PIC 9(08).
002200* -------------- RAW TPLFILE ROW MATCHED BY THE CALLER -----------*
002300     05  WK-C-TPLI-TPL-ORG-ID        PIC 9(05).                   HWK0111
002400     05  WK-C-TPLI-TPL-ACTIVE        PIC X(01).                   HWK0111
002500     05  WK-C-TPLI-TPL-TITLE-PREFIX  PIC X(15).                   HWK0111
002600     05  WK-C-TPLI-TPL-SEVERITY      PIC X(01).                   HWK0111
002700     05  WK-C-TPLI-TPL-TLP           PIC X(01).                   HWK0111
002800     05  WK-C-TPLI-TPL-TAGS          PIC X(30).                   HWK0111
002900     05  WK-N-TPLI-TPL-USAGE-COUNT   PIC 9(05).                   HWK0111
003000     05  WK-N-TPLI-TPL-TASK-COUNT    PIC 9(01).                   HWK0111
003100     05  WK-C-TPLI-TPL-TASK OCCURS 3 TIMES.                       HWK0111
003200         10  WK-C-TPLI-TPL-TASK-TITLE     PIC X(25).
003300         10  WK-N-TPLI-TPL-TASK-ORDER-IX  PIC 9(03).
003400         10  WK-N-TPLI-TPL-TASK-DUE-OFF   PIC 9(03).
003450     05  FILLER                      PIC X(05).                   HWK0111
003500
003600 01  WK-C-TPLI-RESPONSE.
003700     05  WK-C-TPLI-OUT-TITLE         PIC X(60).
003800     05  WK-C-TPLI-OUT-SEVERITY      PIC X(01).
003900     05  WK-C-TPLI-OUT-TLP           PIC X(01).
004000     05  WK-C-TPLI-OUT-TAGS          PIC X(40).
004100     05  WK-N-TPLI-OUT-TASK-COUNT    PIC 9(01).
004200     05  WK-C-TPLI-OUT-TASK OCCURS 3 TIMES.                       HWK0093
004300         10  WK-C-TPLI-OUT-TASK-TITLE     PIC X(50).
004400         10  WK-N-TPLI-OUT-TASK-ORDER-IX  PIC 9(03).
004500         10  WK-N-TPLI-OUT-TASK-DUE-DATE  PIC 9(08).
004550         10  WK-N-TPLI-OUT-TASK-ASSIGNEE  PIC 9(05).             HWK0153
004600     05  WK-N-TPLI-OUT-USAGE-COUNT   PIC 9(05).
004700     05  WK-C-TPLI-VALID-SW          PIC X(01).
004800         88  WK-C-TPLI-VALID             VALUE "Y".
004900         88  WK-C-TPLI-INVALID           VALUE "N".
005000     05  WK-C-TPLI-ERROR-CD          PIC X(02).
005050     05  FILLER                      PIC X(05).
